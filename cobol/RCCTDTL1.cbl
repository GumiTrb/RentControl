000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCCTDTL1.                                                 
000600 AUTHOR.        J.SAYLES.                                                 
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  02/09/94.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCCTDTL1  -  CONTRACT DETAIL / SETTLEMENT REPORT *         
001400*                                                                *        
001500*    ONE DETAIL BLOCK PER CONTRACT ON FILE - TENANT, LANDLORD   *         
001600*    AND PROPERTY NAMES, THE CONTRACT PERIOD AND RENT, THE      *         
001700*    CURRENT SETTLEMENT STATUS, TOTAL PAID (ALL PAYMENT TYPES)  *         
001800*    AND RENT BALANCE, FOLLOWED BY EVERY PAYMENT AGAINST THE    *         
001900*    CONTRACT IN DATE ORDER.  RUN ON REQUEST BY THE LEASING     *         
002000*    DESK OR AT MONTH END FOR THE FULL BOOK OF CONTRACTS.       *         
002100*                                                                *        
002200****************************************************************          
002300*                        CHANGE LOG                              *        
002400*----------------------------------------------------------------         
002500* 02/09/94  J.SAYLES  RC-142  ORIGINAL PROGRAM - PULLED THE      *        
002600*                             DETAIL/SETTLEMENT INQUIRY OUT OF   *        
002700*                             RCPYPST1 INTO ITS OWN REPORT SO    *        
002800*                             THE LEASING DESK CAN RUN IT        *        
002900*                             WITHOUT POSTING PAYMENTS.          *        
003000* 08/17/95  M.ALVAREZ RC-151  BALANCE NOW COMES FROM RCSTLCLC    *        
003100*                             IN BALANCE-ONLY MODE SO THE DEBT   *        
003200*                             ARITHMETIC ONLY LIVES IN ONE       *        
003300*                             PLACE.                             *        
003400* 05/06/97  D.STOUT   RC-163  ADDED THE "NO PAYMENTS ON FILE"    *        
003500*                             LINE - BLANK BLOCKS WERE BEING     *        
003600*                             MISREAD AS A PRINTER PROBLEM.      *        
003700* 12/10/98  R.MERCER  Y2K-12  VERIFIED 4-DIGIT YEAR HANDLING     *        
003800*                             THROUGHOUT.  NO CODE CHANGE        *        
003900*                             NEEDED.                            *        
004000* 03/22/99  J.SAYLES  Y2K-12A CENTURY WINDOW REVIEW SIGNED OFF   *        
004100*                             BY QA - SEE Y2K-12 FOLDER.         *        
004200****************************************************************          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-370.                                               
004600 OBJECT-COMPUTER.  IBM-370.                                               
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TENANT-FILE    ASSIGN TO TENANTS                              
005100            ORGANIZATION IS SEQUENTIAL                                    
005200            FILE STATUS  IS WS-TENFILE-STATUS.                            
005300     SELECT LANDLORD-FILE  ASSIGN TO LANDLORDS                            
005400            ORGANIZATION IS SEQUENTIAL                                    
005500            FILE STATUS  IS WS-LNDFILE-STATUS.                            
005600     SELECT PROPERTY-FILE  ASSIGN TO PROPERTY                             
005700            ORGANIZATION IS SEQUENTIAL                                    
005800            FILE STATUS  IS WS-PRPFILE-STATUS.                            
005900     SELECT PAYMENT-FILE   ASSIGN TO PAYMENTS                             
006000            ORGANIZATION IS SEQUENTIAL                                    
006100            FILE STATUS  IS WS-PAYFILE-STATUS.                            
006200     SELECT CONTRACT-FILE  ASSIGN TO CONTRACTS                            
006300            ORGANIZATION IS SEQUENTIAL                                    
006400            FILE STATUS  IS WS-CTLFILE-STATUS.                            
006500     SELECT REPORT-FILE    ASSIGN TO CTDTLRPT                             
006600            ORGANIZATION IS SEQUENTIAL.                                   
006700****************************************************************          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*                                                                         
007100 FD  TENANT-FILE                                                          
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD.                                          
007400 01  TENANT-FILE-REC              PIC X(172).                             
007500*                                                                         
007600 FD  LANDLORD-FILE                                                        
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  LANDLORD-FILE-REC            PIC X(172).                             
008000*                                                                         
008100 FD  PROPERTY-FILE                                                        
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  PROPERTY-FILE-REC            PIC X(183).                             
008500*                                                                         
008600 FD  PAYMENT-FILE                                                         
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  PAYMENT-FILE-REC             PIC X(95).                              
009000*                                                                         
009100 FD  CONTRACT-FILE                                                        
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  CONTRACT-FILE-REC            PIC X(67).                              
009500*                                                                         
009600 FD  REPORT-FILE                                                          
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD.                                          
009900 01  REPORT-RECORD                PIC X(132).                             
010000****************************************************************          
010100 WORKING-STORAGE SECTION.                                                 
010200****************************************************************          
010300 01  WS-FILE-STATUS-FIELDS.                                               
010400     05  WS-TENFILE-STATUS           PIC X(02) VALUE SPACES.              
010500     05  WS-LNDFILE-STATUS           PIC X(02) VALUE SPACES.              
010600     05  WS-PRPFILE-STATUS           PIC X(02) VALUE SPACES.              
010700     05  WS-PAYFILE-STATUS           PIC X(02) VALUE SPACES.              
010800     05  WS-CTLFILE-STATUS           PIC X(02) VALUE SPACES.              
010900*                                                                         
011000 01  WS-SWITCHES.                                                         
011100     05  WS-TENFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
011200         88  WS-TENFILE-DONE             VALUE 'Y'.                       
011300     05  WS-LNDFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
011400         88  WS-LNDFILE-DONE             VALUE 'Y'.                       
011500     05  WS-PRPFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
011600         88  WS-PRPFILE-DONE             VALUE 'Y'.                       
011700     05  WS-PAYFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
011800         88  WS-PAYFILE-DONE             VALUE 'Y'.                       
011900     05  WS-CTLFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
012000         88  WS-CTLFILE-DONE             VALUE 'Y'.                       
012100     05  WS-TENANT-FOUND-SW          PIC X(01) VALUE 'N'.                 
012200         88  WS-TENANT-IS-FOUND          VALUE 'Y'.                       
012300     05  WS-LANDLORD-FOUND-SW        PIC X(01) VALUE 'N'.                 
012400         88  WS-LANDLORD-IS-FOUND        VALUE 'Y'.                       
012500     05  WS-PROPERTY-FOUND-SW        PIC X(01) VALUE 'N'.                 
012600         88  WS-PROPERTY-IS-FOUND        VALUE 'Y'.                       
012700*                                                                         
012800 01  WS-COUNTERS COMP-3.                                                  
012900     05  WS-MAX-TENANT-USED          PIC S9(05) VALUE 0.                  
013000     05  WS-MAX-LANDLORD-USED        PIC S9(05) VALUE 0.                  
013100     05  WS-MAX-PROPERTY-USED        PIC S9(05) VALUE 0.                  
013200     05  WS-MAX-PAYMENT-USED         PIC S9(05) VALUE 0.                  
013300     05  WS-SORT-SIZE                PIC S9(05) VALUE 0.                  
013400     05  WS-CONTRACT-COUNT           PIC S9(07) VALUE 0.                  
013500*                                                                         
013600 01  WS-DETAIL-WORK COMP-3.                                               
013700     05  WS-PAID-TOTAL               PIC S9(9)V99 VALUE 0.                
013800*                                                                         
013900*    IN-MEMORY LOOKUP TABLES - LOADED ONCE, READ ONLY.                    
014000 01  WS-TENANT-TABLE.                                                     
014100     05  WS-TENANT-ENTRY OCCURS 1 TO 5000 TIMES                           
014200                      DEPENDING ON WS-MAX-TENANT-USED                     
014300                      INDEXED BY WS-TENANT-IX.                            
014400         10  WS-TENANT-ID                PIC X(08).                       
014500         10  WS-TENANT-NAME              PIC X(40).                       
014600*                                                                         
014700 01  WS-LANDLORD-TABLE.                                                   
014800     05  WS-LANDLORD-ENTRY OCCURS 1 TO 5000 TIMES                         
014900                      DEPENDING ON WS-MAX-LANDLORD-USED                   
015000                      INDEXED BY WS-LANDLORD-IX.                          
015100         10  WS-LANDLORD-ID              PIC X(08).                       
015200         10  WS-LANDLORD-NAME            PIC X(40).                       
015300*                                                                         
015400 01  WS-PROPERTY-TABLE.                                                   
015500     05  WS-PROPERTY-ENTRY OCCURS 1 TO 5000 TIMES                         
015600                      DEPENDING ON WS-MAX-PROPERTY-USED                   
015700                      INDEXED BY WS-PROPERTY-IX.                          
015800         10  WS-PROPERTY-ID              PIC X(08).                       
015900         10  WS-PROPERTY-TITLE           PIC X(40).                       
016000*                                                                         
016100*    PAYMENT TABLE - EVERY PAYMENT ON FILE, LOADED ONCE.  EACH            
016200*    CONTRACT'S BLOCK RESCANS IT LOOKING FOR ITS OWN KEY.                 
016300 01  WS-PAYMENT-TABLE.                                                    
016400     05  WS-PAYMENT-ENTRY OCCURS 1 TO 5000 TIMES                          
016500                      DEPENDING ON WS-MAX-PAYMENT-USED                    
016600                      INDEXED BY WS-PAY-IX.                               
016700         10  WS-PAYMENT-ID               PIC X(08).                       
016800         10  WS-PAYMENT-CONTRACT-ID      PIC X(08).                       
016900         10  WS-PAYMENT-PAY-DATE         PIC 9(08).                       
017000         10  WS-PAYMENT-AMOUNT           PIC S9(9)V99 COMP-3.             
017100         10  WS-PAYMENT-TYPE             PIC X(01).                       
017200*                                                                         
017300*    PARALLEL TABLE PASSED TO RCSRTDT - LAYOUT MUST MATCH                 
017400*    RCSRT-SORT-TABLE IN RCSRTDT'S LINKAGE SECTION EXACTLY.               
017500 01  WS-SORT-TABLE.                                                       
017600     05  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES                             
017700                      DEPENDING ON WS-SORT-SIZE                           
017800                      INDEXED BY WS-SORT-IX.                              
017900         10  WS-SORT-DATE                PIC 9(08).                       
018000         10  WS-SORT-ORIG-SUB            PIC S9(05) COMP-3.               
018100*                                                                         
018200 01  WS-NAME-WORK.                                                        
018300     05  WS-TENANT-NAME-OUT          PIC X(40) VALUE SPACES.              
018400     05  WS-LANDLORD-NAME-OUT        PIC X(40) VALUE SPACES.              
018500     05  WS-PROPERTY-TITLE-OUT       PIC X(40) VALUE SPACES.              
018600     05  WS-STATUS-DESC              PIC X(20) VALUE SPACES.              
018700     05  WS-TYPE-DESC                PIC X(12) VALUE SPACES.              
018800*                                                                         
018900 01  WS-EDIT-WORK.                                                        
019000     05  WS-ED-PERIOD.                                                    
019100         10  WS-ED-START-DATE        PIC 9(4)/99/99.                      
019200         10  FILLER                  PIC X(03) VALUE ' - '.               
019300         10  WS-ED-END-DATE          PIC 9(4)/99/99.                      
019400     05  WS-ED-RENT                  PIC ZZZ,ZZZ,ZZ9.99-.                 
019500     05  WS-ED-PAID-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.                 
019600     05  WS-ED-BALANCE               PIC ZZZ,ZZZ,ZZ9.99-.                 
019700     05  WS-ED-DEBT                  PIC ZZZ,ZZZ,ZZ9.99-.                 
019800*                                                                         
019900 COPY RCDATWRK.                                                           
020000*                                                                         
020100 COPY RCSTLLNK.                                                           
020200*                                                                         
020300 COPY RCPTYREC REPLACING ==TAG== BY ==RCTN==.                             
020400*                                                                         
020500 COPY RCPTYREC REPLACING ==TAG== BY ==RCLD==.                             
020600*                                                                         
020700 COPY RCPRPREC.                                                           
020800*                                                                         
020900 COPY RCCTRREC.                                                           
021000*                                                                         
021100 COPY RCPAYREC.                                                           
021200*                                                                         
021300 01  RPT-HEADING-LINE.                                                    
021400     05  FILLER                      PIC X(01)  VALUE SPACES.             
021500     05  FILLER                      PIC X(46)  VALUE                     
021600         'RENTCONTROL - CONTRACT DETAIL/SETTLEMENT RPT'.                  
021700     05  FILLER                      PIC X(85)  VALUE SPACES.             
021800*                                                                         
021900 COPY RCDTLLIN.                                                           
022000****************************************************************          
022100 PROCEDURE DIVISION.                                                      
022200****************************************************************          
022300 000-MAIN-CONTROL.                                                        
022400     PERFORM 700-OPEN-FILES           THRU 700-EXIT.                      
022500     PERFORM 710-LOAD-TENANT-TABLE    THRU 710-EXIT.                      
022600     PERFORM 712-LOAD-LANDLORD-TABLE  THRU 712-EXIT.                      
022700     PERFORM 714-LOAD-PROPERTY-TABLE  THRU 714-EXIT.                      
022800     PERFORM 716-LOAD-PAYMENT-TABLE   THRU 716-EXIT.                      
022900     PERFORM 800-WRITE-REPORT-HDGS    THRU 800-EXIT.                      
023000     PERFORM 720-READ-CONTRACT-FILE   THRU 720-EXIT.                      
023100     PERFORM 100-PROCESS-ONE-CONTRACT THRU 100-EXIT                       
023200             UNTIL WS-CTLFILE-DONE.                                       
023300     PERFORM 790-CLOSE-FILES          THRU 790-EXIT.                      
023400     STOP RUN.                                                            
023500 000-EXIT.                                                                
023600     EXIT.                                                                
023700*                                                                         
023800 100-PROCESS-ONE-CONTRACT.                                                
023900     ADD 1 TO WS-CONTRACT-COUNT.                                          
024000     PERFORM 300-BUILD-CONTRACT-DETAIL THRU 300-EXIT.                     
024100     PERFORM 720-READ-CONTRACT-FILE    THRU 720-EXIT.                     
024200 100-EXIT.                                                                
024300     EXIT.                                                                
024400*                                                                         
024500 300-BUILD-CONTRACT-DETAIL.                                               
024600*    ONE DETAIL BLOCK - NAMES, PAYMENT LISTING, THEN THE                  
024700*    SETTLEMENT FIGURES, MATCHING THE INQUIRY THE LEASING DESK            
024800*    USED TO GET ONLY BY POSTING A DUMMY PAYMENT (RC-142).                
024900     PERFORM 310-LOOKUP-CONTRACT-NAMES THRU 310-EXIT.                     
025000     PERFORM 320-LIST-CONTRACT-PAYMENTS THRU 320-EXIT.                    
025100     PERFORM 330-COMPUTE-PAID-AND-BALANCE THRU 330-EXIT.                  
025200     PERFORM 340-WRITE-DETAIL-BLOCK THRU 340-EXIT.                        
025300 300-EXIT.                                                                
025400     EXIT.                                                                
025500*                                                                         
025600 310-LOOKUP-CONTRACT-NAMES.                                               
025700     MOVE SPACES TO WS-TENANT-NAME-OUT.                                   
025800     MOVE 'N'    TO WS-TENANT-FOUND-SW.                                   
025900     IF WS-MAX-TENANT-USED > 0                                            
026000         PERFORM 311-COMPARE-TENANT-KEY THRU 311-EXIT                     
026100                 VARYING WS-TENANT-IX FROM 1 BY 1                         
026200                 UNTIL WS-TENANT-IX > WS-MAX-TENANT-USED                  
026300                    OR WS-TENANT-IS-FOUND                                 
026400     END-IF.                                                              
026500     MOVE SPACES TO WS-LANDLORD-NAME-OUT.                                 
026600     MOVE 'N'    TO WS-LANDLORD-FOUND-SW.                                 
026700     IF WS-MAX-LANDLORD-USED > 0                                          
026800         PERFORM 312-COMPARE-LANDLORD-KEY THRU 312-EXIT                   
026900                 VARYING WS-LANDLORD-IX FROM 1 BY 1                       
027000                 UNTIL WS-LANDLORD-IX > WS-MAX-LANDLORD-USED              
027100                    OR WS-LANDLORD-IS-FOUND                               
027200     END-IF.                                                              
027300     MOVE SPACES TO WS-PROPERTY-TITLE-OUT.                                
027400     MOVE 'N'    TO WS-PROPERTY-FOUND-SW.                                 
027500     IF WS-MAX-PROPERTY-USED > 0                                          
027600         PERFORM 313-COMPARE-PROPERTY-KEY THRU 313-EXIT                   
027700                 VARYING WS-PROPERTY-IX FROM 1 BY 1                       
027800                 UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED              
027900                    OR WS-PROPERTY-IS-FOUND                               
028000     END-IF.                                                              
028100 310-EXIT.                                                                
028200     EXIT.                                                                
028300*                                                                         
028400 311-COMPARE-TENANT-KEY.                                                  
028500     IF WS-TENANT-ID(WS-TENANT-IX) = RCCT-TENANT-ID                       
028600         MOVE 'Y' TO WS-TENANT-FOUND-SW                                   
028700         MOVE WS-TENANT-NAME(WS-TENANT-IX)                                
028800                                       TO WS-TENANT-NAME-OUT              
028900     END-IF.                                                              
029000 311-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300 312-COMPARE-LANDLORD-KEY.                                                
029400     IF WS-LANDLORD-ID(WS-LANDLORD-IX) = RCCT-LANDLORD-ID                 
029500         MOVE 'Y' TO WS-LANDLORD-FOUND-SW                                 
029600         MOVE WS-LANDLORD-NAME(WS-LANDLORD-IX)                            
029700                                       TO WS-LANDLORD-NAME-OUT            
029800     END-IF.                                                              
029900 312-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200 313-COMPARE-PROPERTY-KEY.                                                
030300     IF WS-PROPERTY-ID(WS-PROPERTY-IX) = RCCT-PROPERTY-ID                 
030400         MOVE 'Y' TO WS-PROPERTY-FOUND-SW                                 
030500         MOVE WS-PROPERTY-TITLE(WS-PROPERTY-IX)                           
030600                                       TO WS-PROPERTY-TITLE-OUT           
030700     END-IF.                                                              
030800 313-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 320-LIST-CONTRACT-PAYMENTS.                                              
031200*    BUILDS THE SORT-CALL TABLE FOR THIS CONTRACT'S PAYMENTS              
031300*    AND TOTALS ALL PAYMENT TYPES INTO PAID-TOTAL AS IT GOES -            
031400*    THE BALANCE FIGURE (RENT-TYPE ONLY) COMES FROM RCSTLCLC.             
031500     MOVE 0 TO WS-SORT-SIZE.                                              
031600     MOVE 0 TO WS-PAID-TOTAL.                                             
031700     IF WS-MAX-PAYMENT-USED > 0                                           
031800         PERFORM 321-BUILD-SORT-ENTRY THRU 321-EXIT                       
031900                 VARYING WS-PAY-IX FROM 1 BY 1                            
032000                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
032100     END-IF.                                                              
032200     IF WS-SORT-SIZE > 0                                                  
032300         CALL 'RCSRTDT' USING WS-SORT-SIZE WS-SORT-TABLE                  
032400     END-IF.                                                              
032500 320-EXIT.                                                                
032600     EXIT.                                                                
032700*                                                                         
032800 321-BUILD-SORT-ENTRY.                                                    
032900     IF WS-PAYMENT-CONTRACT-ID(WS-PAY-IX) = RCCT-CONTRACT-ID              
033000         ADD 1 TO WS-SORT-SIZE                                            
033100         SET WS-SORT-IX TO WS-SORT-SIZE                                   
033200         MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX)                              
033300                                     TO WS-SORT-DATE(WS-SORT-IX)          
033400         SET WS-SORT-ORIG-SUB(WS-SORT-IX) TO WS-PAY-IX                    
033500         ADD WS-PAYMENT-AMOUNT(WS-PAY-IX) TO WS-PAID-TOTAL                
033600     END-IF.                                                              
033700 321-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000 330-COMPUTE-PAID-AND-BALANCE.                                            
034100*    RENT-ONLY BALANCE IS THE SAME ARITHMETIC RCSTLCLC APPLIES            
034200*    AFTER EVERY PAYMENT POST - ONE PLACE TO MAINTAIN IT (RC-151).        
034300     MOVE 'B'                TO RCSTL-CALC-MODE.                          
034400     MOVE RCCT-CONTRACT-ID   TO RCSTL-CONTRACT-ID.                        
034500     MOVE 'Y'                TO RCSTL-CONTRACT-FOUND-SW.                  
034600     MOVE RCCT-END-DATE      TO RCSTL-END-DATE.                           
034700     MOVE RCCT-MONTHLY-RENT  TO RCSTL-MONTHLY-RENT.                       
034800     MOVE RCCT-STATUS-CODE   TO RCSTL-STATUS-CODE.                        
034900     CALL 'RCSTLCLC' USING RCSTL-LINKAGE-REC.                             
035000 330-EXIT.                                                                
035100     EXIT.                                                                
035200*                                                                         
035300 340-WRITE-DETAIL-BLOCK.                                                  
035400     PERFORM 341-WRITE-HEADER-LINES THRU 341-EXIT.                        
035500     IF WS-SORT-SIZE > 0                                                  
035600         PERFORM 342-WRITE-SORTED-LINE THRU 342-EXIT                      
035700                 VARYING WS-SORT-IX FROM 1 BY 1                           
035800                 UNTIL WS-SORT-IX > WS-SORT-SIZE                          
035900     ELSE                                                                 
036000         WRITE REPORT-RECORD FROM RC-DETAIL-NONE-LINE                     
036100     END-IF.                                                              
036200 340-EXIT.                                                                
036300     EXIT.                                                                
036400*                                                                         
036500 341-WRITE-HEADER-LINES.                                                  
036600     MOVE 'CONTRACT'          TO RCDH-LABEL.                              
036700     MOVE SPACES              TO RCDH-VALUE.                              
036800     MOVE RCCT-CONTRACT-ID    TO RCDH-VALUE(1:8).                         
036900     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE AFTER 2.              
037000     MOVE 'TENANT'            TO RCDH-LABEL.                              
037100     MOVE WS-TENANT-NAME-OUT  TO RCDH-VALUE(1:40).                        
037200     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
037300     MOVE 'LANDLORD'          TO RCDH-LABEL.                              
037400     MOVE WS-LANDLORD-NAME-OUT TO RCDH-VALUE(1:40).                       
037500     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
037600     MOVE 'PROPERTY'          TO RCDH-LABEL.                              
037700     MOVE WS-PROPERTY-TITLE-OUT TO RCDH-VALUE(1:40).                      
037800     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
037900     MOVE RCCT-START-DATE     TO WS-ED-START-DATE.                        
038000     MOVE RCCT-END-DATE       TO WS-ED-END-DATE.                          
038100     MOVE 'PERIOD'            TO RCDH-LABEL.                              
038200     MOVE SPACES              TO RCDH-VALUE.                              
038300     MOVE WS-ED-PERIOD        TO RCDH-VALUE(1:23).                        
038400     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
038500     MOVE RCCT-MONTHLY-RENT   TO WS-ED-RENT.                              
038600     MOVE 'MONTHLY RENT'      TO RCDH-LABEL.                              
038700     MOVE SPACES              TO RCDH-VALUE.                              
038800     MOVE WS-ED-RENT          TO RCDH-VALUE(1:15).                        
038900     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
039000     PERFORM 350-SET-STATUS-DESC THRU 350-EXIT.                           
039100     MOVE 'STATUS'            TO RCDH-LABEL.                              
039200     MOVE SPACES              TO RCDH-VALUE.                              
039300     MOVE WS-STATUS-DESC      TO RCDH-VALUE(1:20).                        
039400     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
039500     MOVE WS-PAID-TOTAL       TO WS-ED-PAID-TOTAL.                        
039600     MOVE 'TOTAL PAID'        TO RCDH-LABEL.                              
039700     MOVE SPACES              TO RCDH-VALUE.                              
039800     MOVE WS-ED-PAID-TOTAL    TO RCDH-VALUE(1:15).                        
039900     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
040000     MOVE RCSTL-BALANCE-AMOUNT TO WS-ED-BALANCE.                          
040100     MOVE 'RENT BALANCE'      TO RCDH-LABEL.                              
040200     MOVE SPACES              TO RCDH-VALUE.                              
040300     MOVE WS-ED-BALANCE       TO RCDH-VALUE(1:15).                        
040400     WRITE REPORT-RECORD FROM RC-DETAIL-HEADER-LINE.                      
040500 341-EXIT.                                                                
040600     EXIT.                                                                
040700*                                                                         
040800 342-WRITE-SORTED-LINE.                                                   
040900     SET WS-PAY-IX TO WS-SORT-ORIG-SUB(WS-SORT-IX).                       
041000     PERFORM 351-TYPE-TO-DESCRIPTION THRU 351-EXIT.                       
041100     MOVE SPACES TO RC-DETAIL-PAYMENT-LINE.                               
041200     MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX) TO RCDP-PAY-DATE-ED.             
041300     MOVE WS-PAYMENT-AMOUNT(WS-PAY-IX)   TO RCDP-AMOUNT-ED.               
041400     MOVE WS-TYPE-DESC                   TO RCDP-TYPE-DESC.               
041500     WRITE REPORT-RECORD FROM RC-DETAIL-PAYMENT-LINE.                     
041600 342-EXIT.                                                                
041700     EXIT.                                                                
041800*                                                                         
041900 350-SET-STATUS-DESC.                                                     
042000     EVALUATE RCCT-STATUS-CODE                                            
042100         WHEN 'A'                                                         
042200             MOVE 'ACTIVE'      TO WS-STATUS-DESC                         
042300         WHEN 'P'                                                         
042400             MOVE 'PAID'        TO WS-STATUS-DESC                         
042500         WHEN 'T'                                                         
042600             MOVE 'TERMINATED'  TO WS-STATUS-DESC                         
042700         WHEN 'D'                                                         
042800             MOVE RCCT-DEBT-AMOUNT TO WS-ED-DEBT                          
042900             MOVE SPACES        TO WS-STATUS-DESC                         
043000             MOVE 'DEBT'        TO WS-STATUS-DESC(1:4)                    
043100             MOVE WS-ED-DEBT    TO WS-STATUS-DESC(6:15)                   
043200         WHEN OTHER                                                       
043300             MOVE SPACES        TO WS-STATUS-DESC                         
043400     END-EVALUATE.                                                        
043500 350-EXIT.                                                                
043600     EXIT.                                                                
043700*                                                                         
043800 351-TYPE-TO-DESCRIPTION.                                                 
043900     EVALUATE WS-PAYMENT-TYPE(WS-PAY-IX)                                  
044000         WHEN 'R'  MOVE 'RENT'       TO WS-TYPE-DESC                      
044100         WHEN 'U'  MOVE 'UTILITIES'  TO WS-TYPE-DESC                      
044200         WHEN 'F'  MOVE 'FINE'       TO WS-TYPE-DESC                      
044300         WHEN 'D'  MOVE 'DEPOSIT'    TO WS-TYPE-DESC                      
044400         WHEN OTHER MOVE SPACES      TO WS-TYPE-DESC                      
044500     END-EVALUATE.                                                        
044600 351-EXIT.                                                                
044700     EXIT.                                                                
044800*                                                                         
044900 700-OPEN-FILES.                                                          
045000     OPEN INPUT  TENANT-FILE.                                             
045100     OPEN INPUT  LANDLORD-FILE.                                           
045200     OPEN INPUT  PROPERTY-FILE.                                           
045300     OPEN INPUT  PAYMENT-FILE.                                            
045400     OPEN INPUT  CONTRACT-FILE.                                           
045500     OPEN OUTPUT REPORT-FILE.                                             
045600 700-EXIT.                                                                
045700     EXIT.                                                                
045800*                                                                         
045900 710-LOAD-TENANT-TABLE.                                                   
046000     MOVE 'N' TO WS-TENFILE-EOF-SW.                                       
046100     PERFORM 711-READ-NEXT-TENANT THRU 711-EXIT                           
046200             UNTIL WS-TENFILE-DONE.                                       
046300 710-EXIT.                                                                
046400     EXIT.                                                                
046500*                                                                         
046600 711-READ-NEXT-TENANT.                                                    
046700     READ TENANT-FILE INTO RCTN-MASTER-RECORD                             
046800         AT END                                                           
046900             MOVE 'Y' TO WS-TENFILE-EOF-SW                                
047000         NOT AT END                                                       
047100             ADD 1 TO WS-MAX-TENANT-USED                                  
047200             SET WS-TENANT-IX TO WS-MAX-TENANT-USED                       
047300             MOVE RCTN-ID         TO WS-TENANT-ID(WS-TENANT-IX)           
047400             MOVE RCTN-FULL-NAME  TO WS-TENANT-NAME(WS-TENANT-IX)         
047500     END-READ.                                                            
047600 711-EXIT.                                                                
047700     EXIT.                                                                
047800*                                                                         
047900 712-LOAD-LANDLORD-TABLE.                                                 
048000     MOVE 'N' TO WS-LNDFILE-EOF-SW.                                       
048100     PERFORM 713-READ-NEXT-LANDLORD THRU 713-EXIT                         
048200             UNTIL WS-LNDFILE-DONE.                                       
048300 712-EXIT.                                                                
048400     EXIT.                                                                
048500*                                                                         
048600 713-READ-NEXT-LANDLORD.                                                  
048700     READ LANDLORD-FILE INTO RCLD-MASTER-RECORD                           
048800         AT END                                                           
048900             MOVE 'Y' TO WS-LNDFILE-EOF-SW                                
049000         NOT AT END                                                       
049100             ADD 1 TO WS-MAX-LANDLORD-USED                                
049200             SET WS-LANDLORD-IX TO WS-MAX-LANDLORD-USED                   
049300             MOVE RCLD-ID                                                 
049400                          TO WS-LANDLORD-ID(WS-LANDLORD-IX)               
049500             MOVE RCLD-FULL-NAME                                          
049600                          TO WS-LANDLORD-NAME(WS-LANDLORD-IX)             
049700     END-READ.                                                            
049800 713-EXIT.                                                                
049900     EXIT.                                                                
050000*                                                                         
050100 714-LOAD-PROPERTY-TABLE.                                                 
050200     MOVE 'N' TO WS-PRPFILE-EOF-SW.                                       
050300     PERFORM 715-READ-NEXT-PROPERTY THRU 715-EXIT                         
050400             UNTIL WS-PRPFILE-DONE.                                       
050500 714-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800 715-READ-NEXT-PROPERTY.                                                  
050900     READ PROPERTY-FILE INTO RCPR-MASTER-RECORD                           
051000         AT END                                                           
051100             MOVE 'Y' TO WS-PRPFILE-EOF-SW                                
051200         NOT AT END                                                       
051300             ADD 1 TO WS-MAX-PROPERTY-USED                                
051400             SET WS-PROPERTY-IX TO WS-MAX-PROPERTY-USED                   
051500             MOVE RCPR-PROPERTY-ID                                        
051600                          TO WS-PROPERTY-ID(WS-PROPERTY-IX)               
051700             MOVE RCPR-TITLE                                              
051800                          TO WS-PROPERTY-TITLE(WS-PROPERTY-IX)            
051900     END-READ.                                                            
052000 715-EXIT.                                                                
052100     EXIT.                                                                
052200*                                                                         
052300 716-LOAD-PAYMENT-TABLE.                                                  
052400     MOVE 'N' TO WS-PAYFILE-EOF-SW.                                       
052500     PERFORM 717-READ-NEXT-PAYMENT THRU 717-EXIT                          
052600             UNTIL WS-PAYFILE-DONE.                                       
052700 716-EXIT.                                                                
052800     EXIT.                                                                
052900*                                                                         
053000 717-READ-NEXT-PAYMENT.                                                   
053100     READ PAYMENT-FILE INTO RCPY-MASTER-RECORD                            
053200         AT END                                                           
053300             MOVE 'Y' TO WS-PAYFILE-EOF-SW                                
053400         NOT AT END                                                       
053500             ADD 1 TO WS-MAX-PAYMENT-USED                                 
053600             SET WS-PAY-IX TO WS-MAX-PAYMENT-USED                         
053700             MOVE RCPY-PAYMENT-ID                                         
053800                          TO WS-PAYMENT-ID(WS-PAY-IX)                     
053900             MOVE RCPY-CONTRACT-ID                                        
054000                          TO WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)            
054100             MOVE RCPY-PAY-DATE                                           
054200                          TO WS-PAYMENT-PAY-DATE(WS-PAY-IX)               
054300             MOVE RCPY-AMOUNT                                             
054400                          TO WS-PAYMENT-AMOUNT(WS-PAY-IX)                 
054500             MOVE RCPY-PAY-TYPE                                           
054600                          TO WS-PAYMENT-TYPE(WS-PAY-IX)                   
054700     END-READ.                                                            
054800 717-EXIT.                                                                
054900     EXIT.                                                                
055000*                                                                         
055100 720-READ-CONTRACT-FILE.                                                  
055200     READ CONTRACT-FILE INTO RCCT-MASTER-RECORD                           
055300         AT END                                                           
055400             MOVE 'Y' TO WS-CTLFILE-EOF-SW                                
055500     END-READ.                                                            
055600 720-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 790-CLOSE-FILES.                                                         
056000     CLOSE TENANT-FILE.                                                   
056100     CLOSE LANDLORD-FILE.                                                 
056200     CLOSE PROPERTY-FILE.                                                 
056300     CLOSE PAYMENT-FILE.                                                  
056400     CLOSE CONTRACT-FILE.                                                 
056500     CLOSE REPORT-FILE.                                                   
056600 790-EXIT.                                                                
056700     EXIT.                                                                
056800*                                                                         
056900 800-WRITE-REPORT-HDGS.                                                   
057000     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
057100 800-EXIT.                                                                
057200     EXIT.                                                                
