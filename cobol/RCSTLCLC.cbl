000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCSTLCLC.                                                 
000600 AUTHOR.        R.MERCER.                                                 
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  09/12/89.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCSTLCLC  -  CONTRACT SETTLEMENT STATUS AND      *         
001400*                           RENT BALANCE CALCULATOR              *        
001500*                                                                *        
001600*    CALLED SUBPROGRAM.  GIVEN ONE CONTRACT'S KEY DATA IT SUMS   *        
001700*    THE RENT-TYPE PAYMENTS POSTED AGAINST THAT CONTRACT AND     *        
001800*    EITHER (MODE 'S') RE-DERIVES THE CONTRACT'S STATUS CODE     *        
001900*    AND DEBT AMOUNT, OR (MODE 'B') RETURNS ONLY THE RENT        *        
002000*    BALANCE - USED BY RCCTDTL1 WHEN IT ONLY NEEDS A BALANCE     *        
002100*    FIGURE AND HAS NO INTENTION OF REWRITING THE CONTRACT.      *        
002200*    CALLED FROM RCPYPST1 AFTER EVERY PAYMENT ADD, UPDATE, OR    *        
002300*    DELETE.                                                     *        
002400*                                                                *        
002500****************************************************************          
002600*                        CHANGE LOG                              *        
002700*----------------------------------------------------------------         
002800* 09/12/89  R.MERCER  RC-063  ORIGINAL PROGRAM - CALLED FROM THE *        
002900*                             NEW PAYMENT POSTING RUN TO KEEP    *        
003000*                             CONTRACT STATUS CURRENT.           *        
003100* 04/17/90  D.STOUT   RC-081  A CONTRACT ALREADY TERMINATED IS   *        
003200*                             LEFT ALONE - DO NOT RE-DERIVE      *        
003300*                             PAID/DEBT FOR A DEAD CONTRACT.     *        
003400* 07/02/93  J.SAYLES  RC-129  ADDED BALANCE-ONLY MODE FOR THE    *        
003500*                             NEW CONTRACT DETAIL REPORT - NO    *        
003600*                             STATUS/DEBT SIDE EFFECTS.          *        
003700* 12/08/98  R.MERCER  Y2K-08  VERIFIED 4-DIGIT YEAR HANDLING -   *        
003800*                             NO 2-DIGIT YEAR FIELDS IN THIS     *        
003900*                             PROGRAM. NO CODE CHANGE NEEDED.    *        
004000* 03/22/99  D.STOUT   Y2K-8A  CENTURY WINDOW REVIEW SIGNED OFF   *        
004100*                             BY QA - SEE Y2K-08 FOLDER.         *        
004200* 02/06/02  R.MERCER  RC-199  SETTLEMENT MODE NOW ACCEPTS A      *        
004300*                             CALLER-SUPPLIED PAID TOTAL - SEE   *        
004400*                             RCSTLLNK.  RCPYPST1 WAS GETTING    *        
004500*                             STALE STATUS BECAUSE THE PAYMENT   *        
004600*                             FILE ISN'T REWRITTEN UNTIL ITS     *        
004700*                             WHOLE TRANSACTION RUN IS DONE.     *        
004800*                             BALANCE-ONLY MODE (RCCTDTL1) IS    *        
004900*                             UNCHANGED - STILL READS DISK.      *        
005000****************************************************************          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-370.                                               
005400 OBJECT-COMPUTER.  IBM-370.                                               
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT PAYMENT-FILE       ASSIGN TO PAYMENTS                         
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            FILE STATUS  IS WS-PAYFILE-STATUS.                            
006100****************************************************************          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500 FD  PAYMENT-FILE                                                         
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  PAYMENT-FILE-REC             PIC X(95).                              
006900****************************************************************          
007000 WORKING-STORAGE SECTION.                                                 
007100****************************************************************          
007200 01  WS-FILE-STATUS-FIELDS.                                               
007300     05  WS-PAYFILE-STATUS           PIC X(02) VALUE SPACES.              
007400         88  WS-PAYFILE-OK               VALUE '00'.                      
007500*                                                                         
007600 01  WS-SWITCHES.                                                         
007700     05  WS-PAYFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
007800         88  WS-PAYFILE-DONE             VALUE 'Y'.                       
007900     05  WS-SETTLE-DONE-SW           PIC X(01) VALUE 'N'.                 
008000         88  WS-SETTLE-IS-DONE            VALUE 'Y'.                      
008100*                                                                         
008200 01  WS-WORK-AMOUNTS COMP-3.                                              
008300     05  WS-RENT-PAID-TOTAL          PIC S9(9)V99 VALUE 0.                
008400*                                                                         
008500 COPY RCDATWRK.                                                           
008600*                                                                         
008700 COPY RCPAYREC.                                                           
008800*                                                                         
008900 LINKAGE SECTION.                                                         
009000 COPY RCSTLLNK.                                                           
009100****************************************************************          
009200 PROCEDURE DIVISION USING RCSTL-LINKAGE-REC.                              
009300****************************************************************          
009400 000-MAIN-CONTROL.                                                        
009500     MOVE 0 TO RCSTL-BALANCE-AMOUNT.                                      
009600     IF NOT RCSTL-CONTRACT-IS-FOUND                                       
009700         GO TO 000-EXIT                                                   
009800     END-IF.                                                              
009900     IF RCSTL-MODE-SETTLEMENT                                             
010000         PERFORM 200-CHECK-TERMINATED THRU 200-EXIT                       
010100         IF WS-SETTLE-IS-DONE                                             
010200             GO TO 000-EXIT                                               
010300         END-IF                                                           
010400         PERFORM 300-SUM-RENT-PAYMENTS THRU 300-EXIT                      
010500         PERFORM 400-SET-STATUS        THRU 400-EXIT                      
010600         PERFORM 450-COMPUTE-BALANCE   THRU 450-EXIT                      
010700     ELSE                                                                 
010800         PERFORM 300-SUM-RENT-PAYMENTS THRU 300-EXIT                      
010900         PERFORM 450-COMPUTE-BALANCE   THRU 450-EXIT                      
011000     END-IF.                                                              
011100 000-EXIT.                                                                
011200     EXIT.                                                                
011300*                                                                         
011400 200-CHECK-TERMINATED.                                                    
011500*    STEPS 2 AND 3 OF THE SETTLEMENT RULE.  A CONTRACT ALREADY            
011600*    TERMINATED, OR ONE WHOSE END DATE HAS ALREADY PASSED, IS             
011700*    LEFT AS TERMINATED AND GOES NO FURTHER.                              
011800     MOVE 'N' TO WS-SETTLE-DONE-SW.                                       
011900     IF RCSTL-STATUS-CODE = 'T'                                           
012000         MOVE 'Y' TO WS-SETTLE-DONE-SW                                    
012100         GO TO 200-EXIT                                                   
012200     END-IF.                                                              
012300     MOVE RCSTL-TODAY-DATE TO RCDW-TODAY-DATE.                            
012400     IF RCSTL-END-DATE NOT = 0                                            
012500        AND RCSTL-END-DATE < RCDW-TODAY-DATE                              
012600         MOVE 'T' TO RCSTL-STATUS-CODE                                    
012700         MOVE 'Y' TO WS-SETTLE-DONE-SW                                    
012800     END-IF.                                                              
012900 200-EXIT.                                                                
013000     EXIT.                                                                
013100*                                                                         
013200 300-SUM-RENT-PAYMENTS.                                                   
013300*    RCPYPST1 PASSES ITS OWN IN-MEMORY RENT-PAID TOTAL SO WE DO           
013400*    NOT RE-READ A PAYMENT FILE THAT WON'T BE REWRITTEN UNTIL             
013500*    THE CALLER'S TRANSACTION RUN ENDS (RC-199).  ANY OTHER               
013600*    CALLER GETS THE ORIGINAL BEHAVIOR - SUM STRAIGHT OFF DISK.           
013700     IF RCSTL-TOTAL-FROM-CALLER                                           
013800         MOVE RCSTL-CALLER-PAID-TOTAL TO WS-RENT-PAID-TOTAL               
013900         GO TO 300-EXIT                                                   
014000     END-IF.                                                              
014100     MOVE 0   TO WS-RENT-PAID-TOTAL.                                      
014200     MOVE 'N' TO WS-PAYFILE-EOF-SW.                                       
014300     OPEN INPUT PAYMENT-FILE.                                             
014400     PERFORM 310-READ-NEXT-PAYMENT THRU 310-EXIT                          
014500             UNTIL WS-PAYFILE-DONE.                                       
014600     CLOSE PAYMENT-FILE.                                                  
014700 300-EXIT.                                                                
014800     EXIT.                                                                
014900*                                                                         
015000 310-READ-NEXT-PAYMENT.                                                   
015100     READ PAYMENT-FILE INTO RCPY-MASTER-RECORD                            
015200         AT END                                                           
015300             MOVE 'Y' TO WS-PAYFILE-EOF-SW                                
015400         NOT AT END                                                       
015500             IF RCPY-CONTRACT-ID = RCSTL-CONTRACT-ID                      
015600                AND RCPY-TYPE-RENT                                        
015700                 ADD RCPY-AMOUNT TO WS-RENT-PAID-TOTAL                    
015800             END-IF                                                       
015900     END-READ.                                                            
016000 310-EXIT.                                                                
016100     EXIT.                                                                
016200*                                                                         
016300 400-SET-STATUS.                                                          
016400*    STEP 4 OF THE SETTLEMENT RULE - PAID IN FULL OR STILL OWES.          
016500     IF WS-RENT-PAID-TOTAL NOT < RCSTL-MONTHLY-RENT                       
016600         MOVE 'P' TO RCSTL-STATUS-CODE                                    
016700         MOVE 0   TO RCSTL-DEBT-AMOUNT                                    
016800     ELSE                                                                 
016900         MOVE 'D' TO RCSTL-STATUS-CODE                                    
017000         COMPUTE RCSTL-DEBT-AMOUNT ROUNDED =                              
017100             RCSTL-MONTHLY-RENT - WS-RENT-PAID-TOTAL                      
017200     END-IF.                                                              
017300 400-EXIT.                                                                
017400     EXIT.                                                                
017500*                                                                         
017600 450-COMPUTE-BALANCE.                                                     
017700     COMPUTE RCSTL-BALANCE-AMOUNT ROUNDED =                               
017800         WS-RENT-PAID-TOTAL - RCSTL-MONTHLY-RENT.                         
017900 450-EXIT.                                                                
018000     EXIT.                                                                
