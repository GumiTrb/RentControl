000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCPYPST1.                                                 
000600 AUTHOR.        J.SAYLES.                                                 
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  02/20/90.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCPYPST1  -  PAYMENT POSTING AND CONTRACT        *         
001400*                           SETTLEMENT RECALCULATION            *         
001500*                                                                *        
001600*    APPLIES ADD/UPDATE/DELETE/FIND TRANSACTIONS AGAINST THE    *         
001700*    PAYMENT FILE.  EVERY ADD, UPDATE OR DELETE IS FOLLOWED BY  *         
001800*    A CALL TO RCSTLCLC TO BRING THE PAYING CONTRACT'S STATUS   *         
001900*    AND DEBT AMOUNT CURRENT.  A FIND TRANSACTION WITH A QUERY  *         
002000*    STRING SEARCHES TYPE, NOTES, TENANT NAME AND PROPERTY      *         
002100*    TITLE; A FIND WITH A BLANK QUERY LISTS PAYMENTS IN DATE    *         
002200*    ORDER, FOR ONE CONTRACT OR FOR ALL CONTRACTS.              *         
002300*                                                                *        
002400****************************************************************          
002500*                        CHANGE LOG                              *        
002600*----------------------------------------------------------------         
002700* 02/20/90  J.SAYLES  RC-070  ORIGINAL PROGRAM - RECAST FROM THE *        
002800*                             OLD ONLINE PAYMENT ABEND-RECOVERY  *        
002900*                             UPDATE INTO A NIGHTLY BATCH RUN.   *        
003000* 08/14/91  D.STOUT   RC-084  ADDED THE CONTRACT STATUS RECALC   *        
003100*                             CALL TO RCSTLCLC AFTER EVERY POST. *        
003200* 03/03/93  M.ALVAREZ RC-133  ADDED THE PAYMENT SEARCH FUNCTION  *        
003300*                             AGAINST TENANT NAME AND PROPERTY   *        
003400*                             TITLE, NOT JUST TYPE AND NOTES.    *        
003500* 11/30/93  M.ALVAREZ RC-141  DATE-ORDERED LISTINGS NOW USE      *        
003600*                             RCSRTDT INSTEAD OF THE OLD BUBBLE  *        
003700*                             SORT PARAGRAPH.                    *        
003800* 12/08/98  R.MERCER  Y2K-10  EXPANDED PAY-DATE AND TRAN-DATE TO *        
003900*                             4-DIGIT YEARS THROUGHOUT.          *        
004000* 03/22/99  J.SAYLES  Y2K-10A CENTURY WINDOW REVIEW SIGNED OFF   *        
004100*                             BY QA - SEE Y2K-10 FOLDER.         *        
004200* 06/09/00  D.STOUT   RC-171  CONTRACT-ID ON A PAYMENT IS FIXED  *        
004300*                             AT ADD TIME - AN UPDATE TRAN NO    *        
004400*                             LONGER MOVES A NEW CONTRACT-ID IN. *        
004500* 02/06/02  R.MERCER  RC-199  RECALC WAS CALLING RCSTLCLC WHICH  *        
004600*                             RE-READ THE PAYMENT FILE ON DISK - *        
004700*                             STALE UNTIL 740-REWRITE-PAYMENT-   *        
004800*                             FILE RUNS AT THE END OF THE WHOLE  *        
004900*                             TRANSACTION RUN, SO A RUN WITH     *        
005000*                             SEVERAL POSTINGS AGAINST THE SAME  *        
005100*                             CONTRACT WAS SETTLING EACH ONE     *        
005200*                             AGAINST STALE TOTALS.  600- NOW    *        
005300*                             SUMS ITS OWN PAYMENT TABLE AND     *        
005400*                             HANDS THE TOTAL TO RCSTLCLC - SEE  *        
005500*                             RCSTLLNK/RCSTLCLC RC-199 ENTRIES.  *        
005600****************************************************************          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-370.                                               
006000 OBJECT-COMPUTER.  IBM-370.                                               
006100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT PAYMENT-FILE       ASSIGN TO PAYMENTS                         
006500            ORGANIZATION IS SEQUENTIAL                                    
006600            FILE STATUS  IS WS-PAYFILE-STATUS.                            
006700     SELECT PAYMENT-TRAN-FILE  ASSIGN TO PAYTRAN                          
006800            ORGANIZATION IS SEQUENTIAL                                    
006900            FILE STATUS  IS WS-PAYTRAN-STATUS.                            
007000     SELECT CONTRACT-FILE      ASSIGN TO CONTRACTS                        
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            FILE STATUS  IS WS-CTRFILE-STATUS.                            
007300     SELECT TENANT-FILE        ASSIGN TO TENANTS                          
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            FILE STATUS  IS WS-TENFILE-STATUS.                            
007600     SELECT PROPERTY-FILE      ASSIGN TO PROPERTY                         
007700            ORGANIZATION IS SEQUENTIAL                                    
007800            FILE STATUS  IS WS-PRPFILE-STATUS.                            
007900     SELECT REPORT-FILE        ASSIGN TO PAYRPT.                          
008000****************************************************************          
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*                                                                         
008400 FD  PAYMENT-FILE                                                         
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  PAYMENT-FILE-REC             PIC X(95).                              
008800*                                                                         
008900 FD  PAYMENT-TRAN-FILE                                                    
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  PAYMENT-TRAN-FILE-REC        PIC X(141).                             
009300*                                                                         
009400 FD  CONTRACT-FILE                                                        
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  CONTRACT-FILE-REC            PIC X(67).                              
009800*                                                                         
009900 FD  TENANT-FILE                                                          
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD.                                          
010200 01  TENANT-FILE-REC              PIC X(172).                             
010300*                                                                         
010400 FD  PROPERTY-FILE                                                        
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  PROPERTY-FILE-REC            PIC X(183).                             
010800*                                                                         
010900 FD  REPORT-FILE                                                          
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD.                                          
011200 01  REPORT-RECORD                PIC X(132).                             
011300****************************************************************          
011400 WORKING-STORAGE SECTION.                                                 
011500****************************************************************          
011600 01  WS-FILE-STATUS-FIELDS.                                               
011700     05  WS-PAYFILE-STATUS           PIC X(02) VALUE SPACES.              
011800         88  WS-PAYFILE-OK               VALUE '00'.                      
011900     05  WS-PAYTRAN-STATUS           PIC X(02) VALUE SPACES.              
012000         88  WS-PAYTRAN-OK               VALUE '00'.                      
012100     05  WS-CTRFILE-STATUS           PIC X(02) VALUE SPACES.              
012200         88  WS-CTRFILE-OK               VALUE '00'.                      
012300     05  WS-TENFILE-STATUS           PIC X(02) VALUE SPACES.              
012400         88  WS-TENFILE-OK               VALUE '00'.                      
012500     05  WS-PRPFILE-STATUS           PIC X(02) VALUE SPACES.              
012600         88  WS-PRPFILE-OK               VALUE '00'.                      
012700*                                                                         
012800 01  WS-SWITCHES.                                                         
012900     05  WS-PAYFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
013000         88  WS-PAYFILE-DONE             VALUE 'Y'.                       
013100     05  WS-PAYTRAN-EOF-SW           PIC X(01) VALUE 'N'.                 
013200         88  WS-PAYTRAN-DONE             VALUE 'Y'.                       
013300     05  WS-CTRFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
013400         88  WS-CTRFILE-DONE             VALUE 'Y'.                       
013500     05  WS-TENFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
013600         88  WS-TENFILE-DONE             VALUE 'Y'.                       
013700     05  WS-PRPFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
013800         88  WS-PRPFILE-DONE             VALUE 'Y'.                       
013900     05  WS-TRAN-VALID-SW            PIC X(01) VALUE 'Y'.                 
014000         88  WS-TRAN-IS-VALID            VALUE 'Y'.                       
014100     05  WS-ROW-FOUND-SW             PIC X(01) VALUE 'N'.                 
014200         88  WS-ROW-FOUND                VALUE 'Y'.                       
014300     05  WS-CONTRACT-FOUND-SW        PIC X(01) VALUE 'N'.                 
014400         88  WS-CONTRACT-FOUND           VALUE 'Y'.                       
014500     05  WS-TENANT-FOUND-SW          PIC X(01) VALUE 'N'.                 
014600         88  WS-TENANT-FOUND             VALUE 'Y'.                       
014700     05  WS-PROPERTY-FOUND-SW        PIC X(01) VALUE 'N'.                 
014800         88  WS-PROPERTY-FOUND           VALUE 'Y'.                       
014900     05  WS-SUBSTR-FOUND-SW          PIC X(01) VALUE 'N'.                 
015000         88  WS-SUBSTR-FOUND             VALUE 'Y'.                       
015100*                                                                         
015200 01  WS-COUNTERS COMP-3.                                                  
015300     05  WS-MAX-PAYMENT-USED         PIC S9(05) VALUE 0.                  
015400     05  WS-MAX-CONTRACT-USED        PIC S9(05) VALUE 0.                  
015500     05  WS-MAX-TENANT-USED          PIC S9(05) VALUE 0.                  
015600     05  WS-MAX-PROPERTY-USED        PIC S9(05) VALUE 0.                  
015700     05  WS-ADD-COUNT                PIC S9(05) VALUE 0.                  
015800     05  WS-UPDATE-COUNT             PIC S9(05) VALUE 0.                  
015900     05  WS-DELETE-COUNT             PIC S9(05) VALUE 0.                  
016000     05  WS-FIND-COUNT               PIC S9(05) VALUE 0.                  
016100     05  WS-ERROR-COUNT              PIC S9(05) VALUE 0.                  
016200     05  WS-HIT-COUNT                PIC S9(05) VALUE 0.                  
016300     05  WS-SORT-SIZE                PIC S9(05) VALUE 0.                  
016400     05  WS-FIELD-LEN                PIC S9(03) VALUE 0.                  
016500     05  WS-QUERY-LEN                PIC S9(03) VALUE 0.                  
016600     05  WS-COMPARE-POS              PIC S9(03) VALUE 0.                  
016700     05  WS-LAST-TRY-POS             PIC S9(03) VALUE 0.                  
016800*                                                                         
016900*    SCRATCH ACCUMULATOR FOR 615-SUM-INMEMORY-RENT-PAID - KEPT            
017000*    STANDALONE, NOT IN THE COUNTERS GROUP, SINCE IT IS REBUILT           
017100*    FRESH ON EVERY CALL RATHER THAN CARRIED FOR THE WHOLE RUN.           
017200 77  WS-INMEM-RENT-PAID           PIC S9(9)V99 COMP-3.                    
017300*                                                                         
017400 01  WS-SCRATCH-FIELDS.                                                   
017500     05  WS-QUERY-UPPER              PIC X(40) VALUE SPACES.              
017600     05  WS-FIELD-UPPER              PIC X(60) VALUE SPACES.              
017700     05  WS-LOOKUP-CONTRACT-ID       PIC X(08) VALUE SPACES.              
017800     05  WS-LOOKUP-TENANT-ID         PIC X(08) VALUE SPACES.              
017900     05  WS-LOOKUP-PROPERTY-ID       PIC X(08) VALUE SPACES.              
018000     05  WS-LIST-CONTRACT-FILTER     PIC X(08) VALUE SPACES.              
018100     05  WS-TYPE-DESC                PIC X(12) VALUE SPACES.              
018200*                                                                         
018300*    IN-MEMORY PAYMENT TABLE - LOADED, MAINTAINED, RESEQUENCED            
018400*    ON REWRITE.  DELETED-SW MARKS A ROW REMOVED WITHOUT                  
018500*    COLLAPSING THE TABLE MID-RUN.                                        
018600 01  WS-PAYMENT-TABLE.                                                    
018700     05  WS-PAYMENT-ENTRY OCCURS 1 TO 5000 TIMES                          
018800                      DEPENDING ON WS-MAX-PAYMENT-USED                    
018900                      INDEXED BY WS-PAY-IX.                               
019000         10  WS-PAYMENT-ID              PIC X(08).                        
019100         10  WS-PAYMENT-CONTRACT-ID     PIC X(08).                        
019200         10  WS-PAYMENT-PAY-DATE        PIC 9(08).                        
019300         10  WS-PAYMENT-AMOUNT          PIC S9(9)V99 COMP-3.              
019400         10  WS-PAYMENT-TYPE            PIC X(01).                        
019500         10  WS-PAYMENT-NOTES           PIC X(60).                        
019600         10  WS-PAYMENT-DELETED-SW      PIC X(01).                        
019700             88  WS-PAYMENT-IS-DELETED      VALUE 'Y'.                    
019800*                                                                         
019900*    IN-MEMORY CONTRACT TABLE - CARRIES EVERY FIELD OF THE                
020000*    CONTRACT MASTER SINCE THIS PROGRAM REWRITES THE FILE AFTER           
020100*    RCSTLCLC UPDATES STATUS/DEBT.  TENANT-ID/PROPERTY-ID ALSO            
020200*    DRIVE THE PAYMENT SEARCH LOOKUP.                                     
020300 01  WS-CONTRACT-TABLE.                                                   
020400     05  WS-CONTRACT-ENTRY OCCURS 1 TO 5000 TIMES                         
020500                      DEPENDING ON WS-MAX-CONTRACT-USED                   
020600                      INDEXED BY WS-CONTRACT-IX.                          
020700         10  WS-CONTRACT-ID             PIC X(08).                        
020800         10  WS-CONTRACT-TENANT-ID      PIC X(08).                        
020900         10  WS-CONTRACT-LANDLORD-ID    PIC X(08).                        
021000         10  WS-CONTRACT-PROPERTY-ID    PIC X(08).                        
021100         10  WS-CONTRACT-START-DATE     PIC 9(08).                        
021200         10  WS-CONTRACT-END-DATE       PIC 9(08).                        
021300         10  WS-CONTRACT-RENT           PIC S9(9)V99 COMP-3.              
021400         10  WS-CONTRACT-STATUS         PIC X(01).                        
021500         10  WS-CONTRACT-DEBT           PIC S9(9)V99 COMP-3.              
021600*                                                                         
021700*    READ-ONLY LOOKUP TABLES FOR THE SEARCH FUNCTION.                     
021800 01  WS-TENANT-TABLE.                                                     
021900     05  WS-TENANT-ENTRY OCCURS 1 TO 5000 TIMES                           
022000                      DEPENDING ON WS-MAX-TENANT-USED                     
022100                      INDEXED BY WS-TENANT-IX.                            
022200         10  WS-TENANT-ID               PIC X(08).                        
022300         10  WS-TENANT-NAME             PIC X(40).                        
022400*                                                                         
022500 01  WS-PROPERTY-TABLE.                                                   
022600     05  WS-PROPERTY-ENTRY OCCURS 1 TO 5000 TIMES                         
022700                      DEPENDING ON WS-MAX-PROPERTY-USED                   
022800                      INDEXED BY WS-PROPERTY-IX.                          
022900         10  WS-PROPERTY-ID             PIC X(08).                        
023000         10  WS-PROPERTY-TITLE          PIC X(40).                        
023100*                                                                         
023200*    PARALLEL TABLE PASSED TO RCSRTDT - LAYOUT MUST MATCH                 
023300*    RCSRT-SORT-TABLE IN RCSRTDT'S LINKAGE SECTION EXACTLY.               
023400 01  WS-SORT-TABLE.                                                       
023500     05  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES                             
023600                      DEPENDING ON WS-SORT-SIZE                           
023700                      INDEXED BY WS-SORT-IX.                              
023800         10  WS-SORT-DATE               PIC 9(08).                        
023900         10  WS-SORT-ORIG-SUB           PIC S9(05) COMP-3.                
024000*                                                                         
024100 COPY RCDATWRK.                                                           
024200*                                                                         
024300 COPY RCSTLLNK.                                                           
024400*                                                                         
024500 COPY RCPTYREC REPLACING ==TAG== BY ==RCTN==.                             
024600*                                                                         
024700 COPY RCPRPREC.                                                           
024800*                                                                         
024900 COPY RCCTRREC.                                                           
025000*                                                                         
025100 01  RPT-HEADING-LINE.                                                    
025200     05  FILLER                      PIC X(01)  VALUE SPACES.             
025300     05  FILLER                      PIC X(40)  VALUE                     
025400         'RENTCONTROL - PAYMENT POSTING REGISTER'.                        
025500     05  FILLER                      PIC X(91)  VALUE SPACES.             
025600*                                                                         
025700 01  RPT-ERROR-LINE.                                                      
025800     05  FILLER                      PIC X(01)  VALUE SPACES.             
025900     05  RPT-ERR-KEY                 PIC X(08)  VALUE SPACES.             
026000     05  FILLER                      PIC X(02)  VALUE SPACES.             
026100     05  RPT-ERR-TEXT                PIC X(60)  VALUE SPACES.             
026200     05  FILLER                      PIC X(61)  VALUE SPACES.             
026300*                                                                         
026400 01  RPT-LIST-LINE.                                                       
026500     05  FILLER                      PIC X(01)  VALUE SPACES.             
026600     05  RPT-LIST-PAY-ID             PIC X(08)  VALUE SPACES.             
026700     05  FILLER                      PIC X(02)  VALUE SPACES.             
026800     05  RPT-LIST-CONTRACT           PIC X(08)  VALUE SPACES.             
026900     05  FILLER                      PIC X(02)  VALUE SPACES.             
027000     05  RPT-LIST-DATE               PIC 9(08)  VALUE 0.                  
027100     05  FILLER                      PIC X(02)  VALUE SPACES.             
027200     05  RPT-LIST-AMOUNT             PIC ZZZZZ,ZZ9.99- VALUE ZERO.        
027300     05  FILLER                      PIC X(02)  VALUE SPACES.             
027400     05  RPT-LIST-TYPE               PIC X(01)  VALUE SPACES.             
027500     05  FILLER                      PIC X(76)  VALUE SPACES.             
027600*                                                                         
027700 01  RPT-TOTALS-LINE.                                                     
027800     05  FILLER                 PIC X(01)  VALUE SPACES.                  
027900     05  FILLER                 PIC X(15)  VALUE 'ADDS POSTED  ='.        
028000     05  RPT-TOT-ADDS           PIC ZZZZ9  VALUE ZERO.                    
028100     05  FILLER                 PIC X(03)  VALUE SPACES.                  
028200     05  FILLER                 PIC X(15)  VALUE 'UPDATES      ='.        
028300     05  RPT-TOT-UPDATES        PIC ZZZZ9  VALUE ZERO.                    
028400     05  FILLER                 PIC X(03)  VALUE SPACES.                  
028500     05  FILLER                 PIC X(15)  VALUE 'DELETES      ='.        
028600     05  RPT-TOT-DELETES        PIC ZZZZ9  VALUE ZERO.                    
028700     05  FILLER                 PIC X(03)  VALUE SPACES.                  
028800     05  FILLER                 PIC X(15)  VALUE 'FINDS        ='.        
028900     05  RPT-TOT-FINDS          PIC ZZZZ9  VALUE ZERO.                    
029000     05  FILLER                 PIC X(03)  VALUE SPACES.                  
029100     05  FILLER                 PIC X(15)  VALUE 'ERRORS       ='.        
029200     05  RPT-TOT-ERRORS         PIC ZZZZ9  VALUE ZERO.                    
029300     05  FILLER                 PIC X(19)  VALUE SPACES.                  
029400*                                                                         
029500 COPY RCPAYREC.                                                           
029600*                                                                         
029700 COPY RCPYTRN.                                                            
029800****************************************************************          
029900 PROCEDURE DIVISION.                                                      
030000****************************************************************          
030100 000-MAIN-CONTROL.                                                        
030200     ACCEPT RCDW-TODAY-DATE FROM DATE YYYYMMDD.                           
030300     PERFORM 700-OPEN-FILES         THRU 700-EXIT.                        
030400     PERFORM 710-LOAD-TENANT-TABLE  THRU 710-EXIT.                        
030500     PERFORM 712-LOAD-PROPERTY-TABLE THRU 712-EXIT.                       
030600     PERFORM 714-LOAD-CONTRACT-TABLE THRU 714-EXIT.                       
030700     PERFORM 716-LOAD-PAYMENT-TABLE THRU 716-EXIT.                        
030800     PERFORM 800-WRITE-REPORT-HDGS  THRU 800-EXIT.                        
030900     PERFORM 720-READ-TRAN-FILE     THRU 720-EXIT.                        
031000     PERFORM 100-PROCESS-ONE-TRAN   THRU 100-EXIT                         
031100             UNTIL WS-PAYTRAN-DONE.                                       
031200     PERFORM 740-REWRITE-PAYMENT-FILE  THRU 740-EXIT.                     
031300     PERFORM 750-REWRITE-CONTRACT-FILE THRU 750-EXIT.                     
031400     PERFORM 900-WRITE-TOTALS       THRU 900-EXIT.                        
031500     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.                        
031600     STOP RUN.                                                            
031700*                                                                         
031800 100-PROCESS-ONE-TRAN.                                                    
031900     MOVE 'Y' TO WS-TRAN-VALID-SW.                                        
032000     EVALUATE TRUE                                                        
032100         WHEN RCPY-ADD-TRAN                                               
032200             ADD 1 TO WS-ADD-COUNT                                        
032300             PERFORM 210-PROCESS-ADD-TRAN    THRU 210-EXIT                
032400         WHEN RCPY-UPDATE-TRAN                                            
032500             ADD 1 TO WS-UPDATE-COUNT                                     
032600             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT                
032700         WHEN RCPY-DELETE-TRAN                                            
032800             ADD 1 TO WS-DELETE-COUNT                                     
032900             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT                
033000         WHEN RCPY-FIND-TRAN                                              
033100             ADD 1 TO WS-FIND-COUNT                                       
033200             PERFORM 240-PROCESS-FIND-TRAN   THRU 240-EXIT                
033300         WHEN OTHER                                                       
033400             MOVE 'N' TO WS-TRAN-VALID-SW                                 
033500             PERFORM 299-REPORT-BAD-TRAN     THRU 299-EXIT                
033600     END-EVALUATE.                                                        
033700     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                            
033800 100-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100 200-PROCESS-UPDATE-TRAN.                                                 
034200     PERFORM 810-FIND-PAYMENT-ROW THRU 810-EXIT.                          
034300     IF NOT WS-ROW-FOUND                                                  
034400         MOVE 'PAYMENT NOT ON FILE - UPDATE REJECTED'                     
034500                                     TO RPT-ERR-TEXT                      
034600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
034700         GO TO 200-EXIT                                                   
034800     END-IF.                                                              
034900     PERFORM 430-VALIDATE-PAYMENT THRU 430-EXIT.                          
035000     IF NOT WS-TRAN-IS-VALID                                              
035100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
035200         GO TO 200-EXIT                                                   
035300     END-IF.                                                              
035400     MOVE RCPY-TRAN-PAY-DATE TO WS-PAYMENT-PAY-DATE(WS-PAY-IX).           
035500     MOVE RCPY-TRAN-AMOUNT   TO WS-PAYMENT-AMOUNT(WS-PAY-IX).             
035600     MOVE RCPY-TRAN-TYPE     TO WS-PAYMENT-TYPE(WS-PAY-IX).               
035700     MOVE RCPY-TRAN-NOTES    TO WS-PAYMENT-NOTES(WS-PAY-IX).              
035800     MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)                               
035900                             TO WS-LOOKUP-CONTRACT-ID.                    
036000     PERFORM 600-RECALC-CONTRACT-STATUS THRU 600-EXIT.                    
036100 200-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 210-PROCESS-ADD-TRAN.                                                    
036500     PERFORM 430-VALIDATE-PAYMENT THRU 430-EXIT.                          
036600     IF NOT WS-TRAN-IS-VALID                                              
036700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
036800         GO TO 210-EXIT                                                   
036900     END-IF.                                                              
037000     PERFORM 810-FIND-PAYMENT-ROW THRU 810-EXIT.                          
037100     IF WS-ROW-FOUND                                                      
037200         MOVE 'DUPLICATE PAYMENT KEY - ADD REJECTED'                      
037300                                     TO RPT-ERR-TEXT                      
037400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
037500         GO TO 210-EXIT                                                   
037600     END-IF.                                                              
037700     ADD 1 TO WS-MAX-PAYMENT-USED.                                        
037800     SET WS-PAY-IX TO WS-MAX-PAYMENT-USED.                                
037900     MOVE RCPY-TRAN-KEY      TO WS-PAYMENT-ID(WS-PAY-IX).                 
038000     MOVE RCPY-TRAN-CONTRACT TO WS-PAYMENT-CONTRACT-ID(WS-PAY-IX).        
038100     MOVE RCPY-TRAN-PAY-DATE TO WS-PAYMENT-PAY-DATE(WS-PAY-IX).           
038200     MOVE RCPY-TRAN-AMOUNT   TO WS-PAYMENT-AMOUNT(WS-PAY-IX).             
038300     MOVE RCPY-TRAN-TYPE     TO WS-PAYMENT-TYPE(WS-PAY-IX).               
038400     MOVE RCPY-TRAN-NOTES    TO WS-PAYMENT-NOTES(WS-PAY-IX).              
038500     MOVE 'N'                TO WS-PAYMENT-DELETED-SW(WS-PAY-IX).         
038600     MOVE RCPY-TRAN-CONTRACT TO WS-LOOKUP-CONTRACT-ID.                    
038700     PERFORM 600-RECALC-CONTRACT-STATUS THRU 600-EXIT.                    
038800 210-EXIT.                                                                
038900     EXIT.                                                                
039000*                                                                         
039100 220-PROCESS-DELETE-TRAN.                                                 
039200     PERFORM 810-FIND-PAYMENT-ROW THRU 810-EXIT.                          
039300     IF NOT WS-ROW-FOUND                                                  
039400         MOVE 'PAYMENT NOT ON FILE - DELETE REJECTED'                     
039500                                     TO RPT-ERR-TEXT                      
039600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
039700         GO TO 220-EXIT                                                   
039800     END-IF.                                                              
039900     MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)                               
040000                             TO WS-LOOKUP-CONTRACT-ID.                    
040100     MOVE 'Y' TO WS-PAYMENT-DELETED-SW(WS-PAY-IX).                        
040200     PERFORM 600-RECALC-CONTRACT-STATUS THRU 600-EXIT.                    
040300 220-EXIT.                                                                
040400     EXIT.                                                                
040500*                                                                         
040600 240-PROCESS-FIND-TRAN.                                                   
040700     IF RCPY-TRAN-QUERY NOT = SPACES                                      
040800         MOVE RCPY-TRAN-QUERY TO WS-QUERY-UPPER                           
040900         PERFORM 920-UPPERCASE-QUERY THRU 920-EXIT                        
041000         PERFORM 840-SEARCH-PAYMENTS THRU 840-EXIT                        
041100     ELSE                                                                 
041200         MOVE RCPY-TRAN-CONTRACT TO WS-LIST-CONTRACT-FILTER               
041300         PERFORM 830-LIST-PAYMENTS THRU 830-EXIT                          
041400     END-IF.                                                              
041500 240-EXIT.                                                                
041600     EXIT.                                                                
041700*                                                                         
041800 299-REPORT-BAD-TRAN.                                                     
041900     ADD 1 TO WS-ERROR-COUNT.                                             
042000     MOVE SPACES         TO RPT-ERROR-LINE.                               
042100     MOVE RCPY-TRAN-KEY  TO RPT-ERR-KEY.                                  
042200     IF RPT-ERR-TEXT = SPACES                                             
042300         MOVE 'TRANSACTION FAILED VALIDATION' TO RPT-ERR-TEXT             
042400     END-IF.                                                              
042500     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
042600     MOVE SPACES TO RPT-ERR-TEXT.                                         
042700 299-EXIT.                                                                
042800     EXIT.                                                                
042900*                                                                         
043000 430-VALIDATE-PAYMENT.                                                    
043100     MOVE 'Y' TO WS-TRAN-VALID-SW.                                        
043200     IF RCPY-TRAN-PAY-DATE = 0                                            
043300         MOVE 'N' TO WS-TRAN-VALID-SW                                     
043400         MOVE 'PAY-DATE IS REQUIRED' TO RPT-ERR-TEXT                      
043500         GO TO 430-EXIT                                                   
043600     END-IF.                                                              
043700     IF RCPY-TRAN-AMOUNT NOT NUMERIC                                      
043800        OR RCPY-TRAN-AMOUNT NOT > 0                                       
043900         MOVE 'N' TO WS-TRAN-VALID-SW                                     
044000         MOVE 'AMOUNT MUST BE A NUMBER GREATER THAN ZERO'                 
044100                                     TO RPT-ERR-TEXT                      
044200         GO TO 430-EXIT                                                   
044300     END-IF.                                                              
044400     IF RCPY-TRAN-TYPE = 'R' OR 'U' OR 'F' OR 'D'                         
044500         CONTINUE                                                         
044600     ELSE                                                                 
044700         MOVE 'N' TO WS-TRAN-VALID-SW                                     
044800         MOVE 'PAY-TYPE MUST BE R, U, F OR D' TO RPT-ERR-TEXT             
044900     END-IF.                                                              
045000 430-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300 600-RECALC-CONTRACT-STATUS.                                              
045400     PERFORM 610-FIND-CONTRACT-BY-ID THRU 610-EXIT.                       
045500     MOVE WS-CONTRACT-FOUND-SW  TO RCSTL-CONTRACT-FOUND-SW.               
045600     MOVE 'S'                   TO RCSTL-CALC-MODE.                       
045700     MOVE WS-LOOKUP-CONTRACT-ID TO RCSTL-CONTRACT-ID.                     
045800     MOVE RCDW-TODAY-DATE       TO RCSTL-TODAY-DATE.                      
045900     IF WS-CONTRACT-FOUND                                                 
046000         MOVE WS-CONTRACT-END-DATE(WS-CONTRACT-IX)                        
046100                                     TO RCSTL-END-DATE                    
046200         MOVE WS-CONTRACT-RENT(WS-CONTRACT-IX)                            
046300                                     TO RCSTL-MONTHLY-RENT                
046400         MOVE WS-CONTRACT-STATUS(WS-CONTRACT-IX)                          
046500                                     TO RCSTL-STATUS-CODE                 
046600     ELSE                                                                 
046700         MOVE 0      TO RCSTL-END-DATE                                    
046800         MOVE 0      TO RCSTL-MONTHLY-RENT                                
046900         MOVE SPACES TO RCSTL-STATUS-CODE                                 
047000     END-IF.                                                              
047100*    THE PAYMENT FILE ON DISK ISN'T REWRITTEN UNTIL THE WHOLE             
047200*    TRANSACTION RUN ENDS (740-REWRITE-PAYMENT-FILE), SO IT WOULD         
047300*    MISS PAYMENTS ADDED/CHANGED EARLIER IN THIS SAME RUN IF              
047400*    RCSTLCLC WENT AND READ IT NOW.  HAND OVER OUR OWN IN-MEMORY          
047500*    TOTAL INSTEAD (RC-199).                                              
047600     PERFORM 615-SUM-INMEMORY-RENT-PAID THRU 615-EXIT.                    
047700     MOVE 'C'                   TO RCSTL-TOTAL-SOURCE-SW.                 
047800     MOVE WS-INMEM-RENT-PAID    TO RCSTL-CALLER-PAID-TOTAL.               
047900     CALL 'RCSTLCLC' USING RCSTL-LINKAGE-REC.                             
048000     IF WS-CONTRACT-FOUND                                                 
048100         MOVE RCSTL-STATUS-CODE                                           
048200                         TO WS-CONTRACT-STATUS(WS-CONTRACT-IX)            
048300         MOVE RCSTL-DEBT-AMOUNT                                           
048400                         TO WS-CONTRACT-DEBT(WS-CONTRACT-IX)              
048500     END-IF.                                                              
048600 600-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900 615-SUM-INMEMORY-RENT-PAID.                                              
049000     MOVE 0 TO WS-INMEM-RENT-PAID.                                        
049100     IF WS-MAX-PAYMENT-USED > 0                                           
049200         PERFORM 616-ADD-IF-RENT-MATCH THRU 616-EXIT                      
049300                 VARYING WS-PAY-IX FROM 1 BY 1                            
049400                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
049500     END-IF.                                                              
049600 615-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900 616-ADD-IF-RENT-MATCH.                                                   
050000     IF WS-PAYMENT-CONTRACT-ID(WS-PAY-IX) = WS-LOOKUP-CONTRACT-ID         
050100        AND WS-PAYMENT-TYPE(WS-PAY-IX) = 'R'                              
050200        AND WS-PAYMENT-DELETED-SW(WS-PAY-IX) = 'N'                        
050300         ADD WS-PAYMENT-AMOUNT(WS-PAY-IX) TO WS-INMEM-RENT-PAID           
050400     END-IF.                                                              
050500 616-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800 610-FIND-CONTRACT-BY-ID.                                                 
050900     MOVE 'N' TO WS-CONTRACT-FOUND-SW.                                    
051000     IF WS-MAX-CONTRACT-USED > 0                                          
051100         PERFORM 611-COMPARE-CONTRACT-KEY THRU 611-EXIT                   
051200                 VARYING WS-CONTRACT-IX FROM 1 BY 1                       
051300                 UNTIL WS-CONTRACT-IX > WS-MAX-CONTRACT-USED              
051400                    OR WS-CONTRACT-FOUND                                  
051500     END-IF.                                                              
051600 610-EXIT.                                                                
051700     EXIT.                                                                
051800*                                                                         
051900 611-COMPARE-CONTRACT-KEY.                                                
052000     IF WS-CONTRACT-ID(WS-CONTRACT-IX) = WS-LOOKUP-CONTRACT-ID            
052100         MOVE 'Y' TO WS-CONTRACT-FOUND-SW                                 
052200     END-IF.                                                              
052300 611-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600 620-FIND-TENANT-BY-ID.                                                   
052700     MOVE 'N' TO WS-TENANT-FOUND-SW.                                      
052800     IF WS-MAX-TENANT-USED > 0                                            
052900         PERFORM 621-COMPARE-TENANT-KEY THRU 621-EXIT                     
053000                 VARYING WS-TENANT-IX FROM 1 BY 1                         
053100                 UNTIL WS-TENANT-IX > WS-MAX-TENANT-USED                  
053200                    OR WS-TENANT-FOUND                                    
053300     END-IF.                                                              
053400 620-EXIT.                                                                
053500     EXIT.                                                                
053600*                                                                         
053700 621-COMPARE-TENANT-KEY.                                                  
053800     IF WS-TENANT-ID(WS-TENANT-IX) = WS-LOOKUP-TENANT-ID                  
053900         MOVE 'Y' TO WS-TENANT-FOUND-SW                                   
054000     END-IF.                                                              
054100 621-EXIT.                                                                
054200     EXIT.                                                                
054300*                                                                         
054400 630-FIND-PROPERTY-BY-ID.                                                 
054500     MOVE 'N' TO WS-PROPERTY-FOUND-SW.                                    
054600     IF WS-MAX-PROPERTY-USED > 0                                          
054700         PERFORM 631-COMPARE-PROPERTY-KEY THRU 631-EXIT                   
054800                 VARYING WS-PROPERTY-IX FROM 1 BY 1                       
054900                 UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED              
055000                    OR WS-PROPERTY-FOUND                                  
055100     END-IF.                                                              
055200 630-EXIT.                                                                
055300     EXIT.                                                                
055400*                                                                         
055500 631-COMPARE-PROPERTY-KEY.                                                
055600     IF WS-PROPERTY-ID(WS-PROPERTY-IX) = WS-LOOKUP-PROPERTY-ID            
055700         MOVE 'Y' TO WS-PROPERTY-FOUND-SW                                 
055800     END-IF.                                                              
055900 631-EXIT.                                                                
056000     EXIT.                                                                
056100*                                                                         
056200 700-OPEN-FILES.                                                          
056300     OPEN INPUT  TENANT-FILE.                                             
056400     OPEN INPUT  PROPERTY-FILE.                                           
056500     OPEN INPUT  CONTRACT-FILE.                                           
056600     OPEN INPUT  PAYMENT-FILE.                                            
056700     OPEN INPUT  PAYMENT-TRAN-FILE.                                       
056800     OPEN OUTPUT REPORT-FILE.                                             
056900 700-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200 710-LOAD-TENANT-TABLE.                                                   
057300     MOVE 'N' TO WS-TENFILE-EOF-SW.                                       
057400     PERFORM 711-READ-NEXT-TENANT THRU 711-EXIT                           
057500             UNTIL WS-TENFILE-DONE.                                       
057600 710-EXIT.                                                                
057700     EXIT.                                                                
057800*                                                                         
057900 711-READ-NEXT-TENANT.                                                    
058000     READ TENANT-FILE INTO RCTN-MASTER-RECORD                             
058100         AT END                                                           
058200             MOVE 'Y' TO WS-TENFILE-EOF-SW                                
058300         NOT AT END                                                       
058400             ADD 1 TO WS-MAX-TENANT-USED                                  
058500             SET WS-TENANT-IX TO WS-MAX-TENANT-USED                       
058600             MOVE RCTN-ID        TO WS-TENANT-ID(WS-TENANT-IX)            
058700             MOVE RCTN-FULL-NAME TO WS-TENANT-NAME(WS-TENANT-IX)          
058800     END-READ.                                                            
058900 711-EXIT.                                                                
059000     EXIT.                                                                
059100*                                                                         
059200 712-LOAD-PROPERTY-TABLE.                                                 
059300     MOVE 'N' TO WS-PRPFILE-EOF-SW.                                       
059400     PERFORM 713-READ-NEXT-PROPERTY THRU 713-EXIT                         
059500             UNTIL WS-PRPFILE-DONE.                                       
059600 712-EXIT.                                                                
059700     EXIT.                                                                
059800*                                                                         
059900 713-READ-NEXT-PROPERTY.                                                  
060000     READ PROPERTY-FILE INTO RCPR-MASTER-RECORD                           
060100         AT END                                                           
060200             MOVE 'Y' TO WS-PRPFILE-EOF-SW                                
060300         NOT AT END                                                       
060400             ADD 1 TO WS-MAX-PROPERTY-USED                                
060500             SET WS-PROPERTY-IX TO WS-MAX-PROPERTY-USED                   
060600             MOVE RCPR-PROPERTY-ID                                        
060700                                 TO WS-PROPERTY-ID(WS-PROPERTY-IX)        
060800             MOVE RCPR-TITLE                                              
060900                       TO WS-PROPERTY-TITLE(WS-PROPERTY-IX)               
061000     END-READ.                                                            
061100 713-EXIT.                                                                
061200     EXIT.                                                                
061300*                                                                         
061400 714-LOAD-CONTRACT-TABLE.                                                 
061500     MOVE 'N' TO WS-CTRFILE-EOF-SW.                                       
061600     PERFORM 715-READ-NEXT-CONTRACT THRU 715-EXIT                         
061700             UNTIL WS-CTRFILE-DONE.                                       
061800 714-EXIT.                                                                
061900     EXIT.                                                                
062000*                                                                         
062100 715-READ-NEXT-CONTRACT.                                                  
062200     READ CONTRACT-FILE INTO RCCT-MASTER-RECORD                           
062300         AT END                                                           
062400             MOVE 'Y' TO WS-CTRFILE-EOF-SW                                
062500         NOT AT END                                                       
062600             ADD 1 TO WS-MAX-CONTRACT-USED                                
062700             SET WS-CONTRACT-IX TO WS-MAX-CONTRACT-USED                   
062800             MOVE RCCT-CONTRACT-ID                                        
062900                       TO WS-CONTRACT-ID(WS-CONTRACT-IX)                  
063000             MOVE RCCT-TENANT-ID                                          
063100                       TO WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX)           
063200             MOVE RCCT-LANDLORD-ID                                        
063300                       TO WS-CONTRACT-LANDLORD-ID(WS-CONTRACT-IX)         
063400             MOVE RCCT-PROPERTY-ID                                        
063500                       TO WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX)         
063600             MOVE RCCT-START-DATE                                         
063700                       TO WS-CONTRACT-START-DATE(WS-CONTRACT-IX)          
063800             MOVE RCCT-END-DATE                                           
063900                       TO WS-CONTRACT-END-DATE(WS-CONTRACT-IX)            
064000             MOVE RCCT-MONTHLY-RENT                                       
064100                       TO WS-CONTRACT-RENT(WS-CONTRACT-IX)                
064200             MOVE RCCT-STATUS-CODE                                        
064300                       TO WS-CONTRACT-STATUS(WS-CONTRACT-IX)              
064400             MOVE RCCT-DEBT-AMOUNT                                        
064500                       TO WS-CONTRACT-DEBT(WS-CONTRACT-IX)                
064600     END-READ.                                                            
064700 715-EXIT.                                                                
064800     EXIT.                                                                
064900*                                                                         
065000 716-LOAD-PAYMENT-TABLE.                                                  
065100     MOVE 'N' TO WS-PAYFILE-EOF-SW.                                       
065200     PERFORM 717-READ-NEXT-PAYMENT THRU 717-EXIT                          
065300             UNTIL WS-PAYFILE-DONE.                                       
065400 716-EXIT.                                                                
065500     EXIT.                                                                
065600*                                                                         
065700 717-READ-NEXT-PAYMENT.                                                   
065800     READ PAYMENT-FILE INTO RCPY-MASTER-RECORD                            
065900         AT END                                                           
066000             MOVE 'Y' TO WS-PAYFILE-EOF-SW                                
066100         NOT AT END                                                       
066200             ADD 1 TO WS-MAX-PAYMENT-USED                                 
066300             SET WS-PAY-IX TO WS-MAX-PAYMENT-USED                         
066400             MOVE RCPY-PAYMENT-ID  TO WS-PAYMENT-ID(WS-PAY-IX)            
066500             MOVE RCPY-CONTRACT-ID                                        
066600                       TO WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)               
066700             MOVE RCPY-PAY-DATE                                           
066800                       TO WS-PAYMENT-PAY-DATE(WS-PAY-IX)                  
066900             MOVE RCPY-AMOUNT      TO WS-PAYMENT-AMOUNT(WS-PAY-IX)        
067000             MOVE RCPY-PAY-TYPE    TO WS-PAYMENT-TYPE(WS-PAY-IX)          
067100             MOVE RCPY-NOTES       TO WS-PAYMENT-NOTES(WS-PAY-IX)         
067200             MOVE 'N'                                                     
067300                       TO WS-PAYMENT-DELETED-SW(WS-PAY-IX)                
067400     END-READ.                                                            
067500 717-EXIT.                                                                
067600     EXIT.                                                                
067700*                                                                         
067800 720-READ-TRAN-FILE.                                                      
067900     READ PAYMENT-TRAN-FILE INTO RCPY-TRAN-RECORD                         
068000         AT END                                                           
068100             MOVE 'Y' TO WS-PAYTRAN-EOF-SW                                
068200     END-READ.                                                            
068300 720-EXIT.                                                                
068400     EXIT.                                                                
068500*                                                                         
068600 740-REWRITE-PAYMENT-FILE.                                                
068700     CLOSE PAYMENT-FILE.                                                  
068800     OPEN OUTPUT PAYMENT-FILE.                                            
068900     IF WS-MAX-PAYMENT-USED > 0                                           
069000         PERFORM 741-WRITE-ONE-PAYMENT THRU 741-EXIT                      
069100                 VARYING WS-PAY-IX FROM 1 BY 1                            
069200                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
069300     END-IF.                                                              
069400     CLOSE PAYMENT-FILE.                                                  
069500 740-EXIT.                                                                
069600     EXIT.                                                                
069700*                                                                         
069800 741-WRITE-ONE-PAYMENT.                                                   
069900     IF NOT WS-PAYMENT-IS-DELETED(WS-PAY-IX)                              
070000         MOVE WS-PAYMENT-ID(WS-PAY-IX)       TO RCPY-PAYMENT-ID           
070100         MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)                           
070200                                             TO RCPY-CONTRACT-ID          
070300         MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX) TO RCPY-PAY-DATE             
070400         MOVE WS-PAYMENT-AMOUNT(WS-PAY-IX)      TO RCPY-AMOUNT            
070500         MOVE WS-PAYMENT-TYPE(WS-PAY-IX)        TO RCPY-PAY-TYPE          
070600         MOVE WS-PAYMENT-NOTES(WS-PAY-IX)       TO RCPY-NOTES             
070700         WRITE PAYMENT-FILE-REC FROM RCPY-MASTER-RECORD                   
070800     END-IF.                                                              
070900 741-EXIT.                                                                
071000     EXIT.                                                                
071100*                                                                         
071200 750-REWRITE-CONTRACT-FILE.                                               
071300     CLOSE CONTRACT-FILE.                                                 
071400     OPEN OUTPUT CONTRACT-FILE.                                           
071500     IF WS-MAX-CONTRACT-USED > 0                                          
071600         PERFORM 751-WRITE-ONE-CONTRACT THRU 751-EXIT                     
071700                 VARYING WS-CONTRACT-IX FROM 1 BY 1                       
071800                 UNTIL WS-CONTRACT-IX > WS-MAX-CONTRACT-USED              
071900     END-IF.                                                              
072000     CLOSE CONTRACT-FILE.                                                 
072100 750-EXIT.                                                                
072200     EXIT.                                                                
072300*                                                                         
072400 751-WRITE-ONE-CONTRACT.                                                  
072500     MOVE WS-CONTRACT-ID(WS-CONTRACT-IX)                                  
072600                             TO RCCT-CONTRACT-ID.                         
072700     MOVE WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX)                           
072800                             TO RCCT-TENANT-ID.                           
072900     MOVE WS-CONTRACT-LANDLORD-ID(WS-CONTRACT-IX)                         
073000                             TO RCCT-LANDLORD-ID.                         
073100     MOVE WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX)                         
073200                             TO RCCT-PROPERTY-ID.                         
073300     MOVE WS-CONTRACT-START-DATE(WS-CONTRACT-IX)                          
073400                             TO RCCT-START-DATE.                          
073500     MOVE WS-CONTRACT-END-DATE(WS-CONTRACT-IX)                            
073600                             TO RCCT-END-DATE.                            
073700     MOVE WS-CONTRACT-RENT(WS-CONTRACT-IX)                                
073800                             TO RCCT-MONTHLY-RENT.                        
073900     MOVE WS-CONTRACT-STATUS(WS-CONTRACT-IX)                              
074000                             TO RCCT-STATUS-CODE.                         
074100     MOVE WS-CONTRACT-DEBT(WS-CONTRACT-IX)                                
074200                             TO RCCT-DEBT-AMOUNT.                         
074300     WRITE CONTRACT-FILE-REC FROM RCCT-MASTER-RECORD.                     
074400 751-EXIT.                                                                
074500     EXIT.                                                                
074600*                                                                         
074700 790-CLOSE-FILES.                                                         
074800     CLOSE TENANT-FILE.                                                   
074900     CLOSE PROPERTY-FILE.                                                 
075000     CLOSE PAYMENT-TRAN-FILE.                                             
075100     CLOSE REPORT-FILE.                                                   
075200 790-EXIT.                                                                
075300     EXIT.                                                                
075400*                                                                         
075500 800-WRITE-REPORT-HDGS.                                                   
075600     WRITE REPORT-RECORD FROM RPT-HEADING-LINE.                           
075700 800-EXIT.                                                                
075800     EXIT.                                                                
075900*                                                                         
076000 810-FIND-PAYMENT-ROW.                                                    
076100     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
076200     IF WS-MAX-PAYMENT-USED > 0                                           
076300         PERFORM 820-COMPARE-PAYMENT-KEY THRU 820-EXIT                    
076400                 VARYING WS-PAY-IX FROM 1 BY 1                            
076500                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
076600                    OR WS-ROW-FOUND                                       
076700     END-IF.                                                              
076800 810-EXIT.                                                                
076900     EXIT.                                                                
077000*                                                                         
077100 820-COMPARE-PAYMENT-KEY.                                                 
077200     IF WS-PAYMENT-ID(WS-PAY-IX) = RCPY-TRAN-KEY                          
077300        AND NOT WS-PAYMENT-IS-DELETED(WS-PAY-IX)                          
077400         MOVE 'Y' TO WS-ROW-FOUND-SW                                      
077500     END-IF.                                                              
077600 820-EXIT.                                                                
077700     EXIT.                                                                
077800*                                                                         
077900 830-LIST-PAYMENTS.                                                       
078000     MOVE 0 TO WS-SORT-SIZE.                                              
078100     IF WS-MAX-PAYMENT-USED > 0                                           
078200         PERFORM 831-BUILD-SORT-ENTRY THRU 831-EXIT                       
078300                 VARYING WS-PAY-IX FROM 1 BY 1                            
078400                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
078500     END-IF.                                                              
078600     CALL 'RCSRTDT' USING WS-SORT-SIZE WS-SORT-TABLE.                     
078700     IF WS-SORT-SIZE > 0                                                  
078800         PERFORM 832-WRITE-SORTED-LINE THRU 832-EXIT                      
078900                 VARYING WS-SORT-IX FROM 1 BY 1                           
079000                 UNTIL WS-SORT-IX > WS-SORT-SIZE                          
079100     END-IF.                                                              
079200 830-EXIT.                                                                
079300     EXIT.                                                                
079400*                                                                         
079500 831-BUILD-SORT-ENTRY.                                                    
079600     IF NOT WS-PAYMENT-IS-DELETED(WS-PAY-IX)                              
079700        AND (WS-LIST-CONTRACT-FILTER = SPACES                             
079800         OR  WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)                            
079900                                     = WS-LIST-CONTRACT-FILTER)           
080000         ADD 1 TO WS-SORT-SIZE                                            
080100         SET WS-SORT-IX TO WS-SORT-SIZE                                   
080200         MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX)                              
080300                                     TO WS-SORT-DATE(WS-SORT-IX)          
080400         SET WS-SORT-ORIG-SUB(WS-SORT-IX) TO WS-PAY-IX                    
080500     END-IF.                                                              
080600 831-EXIT.                                                                
080700     EXIT.                                                                
080800*                                                                         
080900 832-WRITE-SORTED-LINE.                                                   
081000     SET WS-PAY-IX TO WS-SORT-ORIG-SUB(WS-SORT-IX).                       
081100     MOVE SPACES              TO RPT-LIST-LINE.                           
081200     MOVE WS-PAYMENT-ID(WS-PAY-IX)          TO RPT-LIST-PAY-ID.           
081300     MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX) TO RPT-LIST-CONTRACT.         
081400     MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX)    TO RPT-LIST-DATE.             
081500     MOVE WS-PAYMENT-AMOUNT(WS-PAY-IX)      TO RPT-LIST-AMOUNT.           
081600     MOVE WS-PAYMENT-TYPE(WS-PAY-IX)        TO RPT-LIST-TYPE.             
081700     WRITE REPORT-RECORD FROM RPT-LIST-LINE.                              
081800 832-EXIT.                                                                
081900     EXIT.                                                                
082000*                                                                         
082100 840-SEARCH-PAYMENTS.                                                     
082200     IF WS-MAX-PAYMENT-USED > 0                                           
082300         PERFORM 841-CHECK-ONE-PAYMENT THRU 841-EXIT                      
082400                 VARYING WS-PAY-IX FROM 1 BY 1                            
082500                 UNTIL WS-PAY-IX > WS-MAX-PAYMENT-USED                    
082600     END-IF.                                                              
082700 840-EXIT.                                                                
082800     EXIT.                                                                
082900*                                                                         
083000 841-CHECK-ONE-PAYMENT.                                                   
083100     IF WS-PAYMENT-IS-DELETED(WS-PAY-IX)                                  
083200         GO TO 841-EXIT                                                   
083300     END-IF.                                                              
083400     PERFORM 880-TYPE-TO-DESCRIPTION THRU 880-EXIT.                       
083500     MOVE SPACES        TO WS-FIELD-UPPER.                                
083600     MOVE WS-TYPE-DESC  TO WS-FIELD-UPPER(1:12).                          
083700     MOVE 12            TO WS-FIELD-LEN.                                  
083800     PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT.                           
083900     PERFORM 860-CHECK-SUBSTRING-MATCH THRU 860-EXIT.                     
084000     IF WS-SUBSTR-FOUND                                                   
084100         PERFORM 842-FLAG-AND-WRITE-FIND THRU 842-EXIT                    
084200         GO TO 841-EXIT                                                   
084300     END-IF.                                                              
084400     MOVE SPACES  TO WS-FIELD-UPPER.                                      
084500     MOVE WS-PAYMENT-NOTES(WS-PAY-IX) TO WS-FIELD-UPPER.                  
084600     MOVE 60      TO WS-FIELD-LEN.                                        
084700     PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT.                           
084800     PERFORM 860-CHECK-SUBSTRING-MATCH THRU 860-EXIT.                     
084900     IF WS-SUBSTR-FOUND                                                   
085000         PERFORM 842-FLAG-AND-WRITE-FIND THRU 842-EXIT                    
085100         GO TO 841-EXIT                                                   
085200     END-IF.                                                              
085300     MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX)                               
085400                                 TO WS-LOOKUP-CONTRACT-ID.                
085500     PERFORM 610-FIND-CONTRACT-BY-ID THRU 610-EXIT.                       
085600     IF NOT WS-CONTRACT-FOUND                                             
085700         GO TO 841-EXIT                                                   
085800     END-IF.                                                              
085900     MOVE WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX)                           
086000                                 TO WS-LOOKUP-TENANT-ID.                  
086100     PERFORM 620-FIND-TENANT-BY-ID THRU 620-EXIT.                         
086200     IF WS-TENANT-FOUND                                                   
086300         MOVE SPACES TO WS-FIELD-UPPER                                    
086400         MOVE WS-TENANT-NAME(WS-TENANT-IX) TO WS-FIELD-UPPER(1:40)        
086500         MOVE 40     TO WS-FIELD-LEN                                      
086600         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
086700         PERFORM 860-CHECK-SUBSTRING-MATCH THRU 860-EXIT                  
086800         IF WS-SUBSTR-FOUND                                               
086900             PERFORM 842-FLAG-AND-WRITE-FIND THRU 842-EXIT                
087000             GO TO 841-EXIT                                               
087100         END-IF                                                           
087200     END-IF.                                                              
087300     MOVE WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX)                         
087400                                 TO WS-LOOKUP-PROPERTY-ID.                
087500     PERFORM 630-FIND-PROPERTY-BY-ID THRU 630-EXIT.                       
087600     IF WS-PROPERTY-FOUND                                                 
087700         MOVE SPACES TO WS-FIELD-UPPER                                    
087800         MOVE WS-PROPERTY-TITLE(WS-PROPERTY-IX)                           
087900                                     TO WS-FIELD-UPPER(1:40)              
088000         MOVE 40     TO WS-FIELD-LEN                                      
088100         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
088200         PERFORM 860-CHECK-SUBSTRING-MATCH THRU 860-EXIT                  
088300         IF WS-SUBSTR-FOUND                                               
088400             PERFORM 842-FLAG-AND-WRITE-FIND THRU 842-EXIT                
088500         END-IF                                                           
088600     END-IF.                                                              
088700 841-EXIT.                                                                
088800     EXIT.                                                                
088900*                                                                         
089000 842-FLAG-AND-WRITE-FIND.                                                 
089100     ADD 1 TO WS-HIT-COUNT.                                               
089200     MOVE SPACES              TO RPT-LIST-LINE.                           
089300     MOVE WS-PAYMENT-ID(WS-PAY-IX)          TO RPT-LIST-PAY-ID.           
089400     MOVE WS-PAYMENT-CONTRACT-ID(WS-PAY-IX) TO RPT-LIST-CONTRACT.         
089500     MOVE WS-PAYMENT-PAY-DATE(WS-PAY-IX)    TO RPT-LIST-DATE.             
089600     MOVE WS-PAYMENT-AMOUNT(WS-PAY-IX)      TO RPT-LIST-AMOUNT.           
089700     MOVE WS-PAYMENT-TYPE(WS-PAY-IX)        TO RPT-LIST-TYPE.             
089800     WRITE REPORT-RECORD FROM RPT-LIST-LINE.                              
089900 842-EXIT.                                                                
090000     EXIT.                                                                
090100*                                                                         
090200 860-CHECK-SUBSTRING-MATCH.                                               
090300*    RETURNS A MATCH IF THE QUERY IS BLANK (LIST-ALL CASE) OR             
090400*    IS FOUND ANYWHERE IN THE FIELD, LEFT TO RIGHT.                       
090500     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
090600     MOVE 0   TO WS-QUERY-LEN.                                            
090700     INSPECT WS-QUERY-UPPER TALLYING WS-QUERY-LEN                         
090800             FOR CHARACTERS BEFORE INITIAL SPACES.                        
090900     IF WS-QUERY-LEN = 0                                                  
091000         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
091100         GO TO 860-EXIT                                                   
091200     END-IF.                                                              
091300     IF WS-QUERY-LEN > WS-FIELD-LEN                                       
091400         GO TO 860-EXIT                                                   
091500     END-IF.                                                              
091600     COMPUTE WS-LAST-TRY-POS = WS-FIELD-LEN - WS-QUERY-LEN + 1.           
091700     PERFORM 861-TRY-ONE-POSITION THRU 861-EXIT                           
091800             VARYING WS-COMPARE-POS FROM 1 BY 1                           
091900             UNTIL WS-COMPARE-POS > WS-LAST-TRY-POS                       
092000                OR WS-SUBSTR-FOUND.                                       
092100 860-EXIT.                                                                
092200     EXIT.                                                                
092300*                                                                         
092400 861-TRY-ONE-POSITION.                                                    
092500     IF WS-FIELD-UPPER(WS-COMPARE-POS : WS-QUERY-LEN) =                   
092600        WS-QUERY-UPPER(1 : WS-QUERY-LEN)                                  
092700         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
092800     END-IF.                                                              
092900 861-EXIT.                                                                
093000     EXIT.                                                                
093100*                                                                         
093200 870-LOOKUP-TENANT-NAME.                                                  
093300     PERFORM 620-FIND-TENANT-BY-ID THRU 620-EXIT.                         
093400 870-EXIT.                                                                
093500     EXIT.                                                                
093600*                                                                         
093700 871-LOOKUP-PROPERTY-TITLE.                                               
093800     PERFORM 630-FIND-PROPERTY-BY-ID THRU 630-EXIT.                       
093900 871-EXIT.                                                                
094000     EXIT.                                                                
094100*                                                                         
094200 880-TYPE-TO-DESCRIPTION.                                                 
094300     EVALUATE WS-PAYMENT-TYPE(WS-PAY-IX)                                  
094400         WHEN 'R'  MOVE 'RENT'       TO WS-TYPE-DESC                      
094500         WHEN 'U'  MOVE 'UTILITIES'  TO WS-TYPE-DESC                      
094600         WHEN 'F'  MOVE 'FINE'       TO WS-TYPE-DESC                      
094700         WHEN 'D'  MOVE 'DEPOSIT'    TO WS-TYPE-DESC                      
094800         WHEN OTHER MOVE SPACES      TO WS-TYPE-DESC                      
094900     END-EVALUATE.                                                        
095000 880-EXIT.                                                                
095100     EXIT.                                                                
095200*                                                                         
095300 900-WRITE-TOTALS.                                                        
095400     MOVE SPACES         TO RPT-TOTALS-LINE.                              
095500     MOVE WS-ADD-COUNT    TO RPT-TOT-ADDS.                                
095600     MOVE WS-UPDATE-COUNT TO RPT-TOT-UPDATES.                             
095700     MOVE WS-DELETE-COUNT TO RPT-TOT-DELETES.                             
095800     MOVE WS-FIND-COUNT   TO RPT-TOT-FINDS.                               
095900     MOVE WS-ERROR-COUNT  TO RPT-TOT-ERRORS.                              
096000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
096100 900-EXIT.                                                                
096200     EXIT.                                                                
096300*                                                                         
096400 920-UPPERCASE-QUERY.                                                     
096500     INSPECT WS-QUERY-UPPER CONVERTING                                    
096600         'abcdefghijklmnopqrstuvwxyz' TO                                  
096700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
096800 920-EXIT.                                                                
096900     EXIT.                                                                
097000*                                                                         
097100 921-UPPERCASE-FIELD.                                                     
097200     INSPECT WS-FIELD-UPPER CONVERTING                                    
097300         'abcdefghijklmnopqrstuvwxyz' TO                                  
097400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
097500 921-EXIT.                                                                
097600     EXIT.                                                                
