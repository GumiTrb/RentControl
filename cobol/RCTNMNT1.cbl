000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCTNMNT1.                                                 
000600 AUTHOR.        DOUG STOUT.                                               
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  03/17/86.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCTNMNT1  -  TENANT MASTER MAINTENANCE           *         
001400*                                                                *        
001500*    LOADS THE TENANT MASTER FILE INTO A WORKING-STORAGE         *        
001600*    TABLE, APPLIES ADD/UPDATE/DELETE/FIND TRANSACTIONS FROM     *        
001700*    THE TENANT TRANSACTION FILE AGAINST THE TABLE, THEN         *        
001800*    REWRITES THE ENTIRE TENANT MASTER FROM THE TABLE.  THE      *        
001900*    CONTRACT MASTER IS OPENED READ-ONLY SO A DELETE CAN BE      *        
002000*    REJECTED WHEN THE TENANT IS STILL REFERENCED BY A           *        
002100*    CONTRACT.  A MAINTENANCE REPORT LISTS TRANSACTIONS          *        
002200*    PROCESSED, TRANSACTIONS REJECTED, AND FIND RESULTS.         *        
002300*                                                                *        
002400****************************************************************          
002500*                        CHANGE LOG                              *        
002600*----------------------------------------------------------------         
002700* 03/17/86  D.STOUT   RC-004   ORIGINAL PROGRAM.                *         
002800* 06/02/86  D.STOUT   RC-011   ADDED FULL-NAME REQUIRED EDIT.   *         
002900* 11/14/86  J.SAYLES  RC-019   ADDED FIND (SEARCH BY NAME).     *         
003000* 02/09/87  D.STOUT   RC-027   REJECT DELETE WHEN CONTRACT      *         
003100*                              STILL REFERENCES THE TENANT.     *         
003200* 08/22/88  J.SAYLES  RC-058   MAINTENANCE REPORT TOTALS LINE.  *         
003300* 04/05/90  R.MERCER  RC-091   RAISED TABLE SIZE TO 5000 ROWS.  *         
003400* 01/18/93  D.STOUT   RC-133   CASE-INSENSITIVE NAME SEARCH.    *         
003500* 09/30/94  J.SAYLES  RC-151   CLEANED UP FILE STATUS CHECKS.   *         
003600* 03/14/95  D.STOUT   RC-166   CARRY CONTACT-PREF THROUGH THE   *         
003700*                              TABLE - SEE RCPTYREC. DEFAULTED  *         
003800*                              TO 'N' ON ADD, LEFT AS-IS ON     *         
003900*                              UPDATE.                          *         
004000* 12/08/98  R.MERCER  Y2K-04   VERIFIED 4-DIGIT YEAR HANDLING - *         
004100*                              NO 2-DIGIT YEAR FIELDS IN THIS   *         
004200*                              PROGRAM. NO CODE CHANGE NEEDED.  *         
004300* 03/22/99  D.STOUT   Y2K-04A  CENTURY WINDOW REVIEW SIGNED OFF *         
004400*                              BY QA - SEE Y2K-04 FOLDER.       *         
004500* 07/11/01  M.ALVAREZ RC-188   ADDED TRAN-COUNT TO REPORT.      *         
004600* 05/19/03  M.ALVAREZ RC-207   MINOR REPORT SPACING FIX.        *         
004700****************************************************************          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-370.                                               
005100 OBJECT-COMPUTER.  IBM-370.                                               
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT TENANT-FILE      ASSIGN TO TENANTS                            
005600            ORGANIZATION IS SEQUENTIAL                                    
005700            FILE STATUS  IS WS-TENFILE-STATUS.                            
005800                                                                          
005900     SELECT TENANT-TRAN-FILE ASSIGN TO TENTRAN                            
006000            ORGANIZATION IS SEQUENTIAL                                    
006100            FILE STATUS  IS WS-TENTRAN-STATUS.                            
006200                                                                          
006300     SELECT CONTRACT-FILE    ASSIGN TO CONTRACTS                          
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WS-CTRFILE-STATUS.                            
006600                                                                          
006700     SELECT REPORT-FILE      ASSIGN TO TENRPT                             
006800            FILE STATUS  IS WS-REPORT-STATUS.                             
006900****************************************************************          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300 FD  TENANT-FILE                                                          
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  TENANT-FILE-REC             PIC X(172).                              
007700*                                                                         
007800 FD  TENANT-TRAN-FILE                                                     
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  TENANT-TRAN-FILE-REC        PIC X(218).                              
008200*                                                                         
008300 FD  CONTRACT-FILE                                                        
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD.                                          
008600 01  CONTRACT-FILE-REC           PIC X(67).                               
008700*                                                                         
008800 FD  REPORT-FILE                                                          
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE OMITTED.                                           
009100 01  REPORT-RECORD               PIC X(132).                              
009200****************************************************************          
009300 WORKING-STORAGE SECTION.                                                 
009400****************************************************************          
009500 01  WS-FILE-STATUS-FIELDS.                                               
009600     05  WS-TENFILE-STATUS           PIC X(02) VALUE SPACES.              
009700         88  WS-TENFILE-OK               VALUE '00'.                      
009800         88  WS-TENFILE-EOF              VALUE '10'.                      
009900     05  WS-TENTRAN-STATUS           PIC X(02) VALUE SPACES.              
010000         88  WS-TENTRAN-OK               VALUE '00'.                      
010100         88  WS-TENTRAN-EOF              VALUE '10'.                      
010200     05  WS-CTRFILE-STATUS           PIC X(02) VALUE SPACES.              
010300         88  WS-CTRFILE-OK               VALUE '00'.                      
010400         88  WS-CTRFILE-EOF              VALUE '10'.                      
010500     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
010600*                                                                         
010700 01  WS-SWITCHES.                                                         
010800     05  WS-TENTRAN-EOF-SW           PIC X(01) VALUE 'N'.                 
010900         88  WS-TENTRAN-DONE             VALUE 'Y'.                       
011000     05  WS-CTRFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
011100         88  WS-CTRFILE-DONE             VALUE 'Y'.                       
011200     05  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.                 
011300         88  WS-TRAN-IS-OK                VALUE 'Y'.                      
011400     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
011500         88  WS-ROW-FOUND                 VALUE 'Y'.                      
011600     05  WS-REFERENCED-SW            PIC X(01) VALUE 'N'.                 
011700         88  WS-TENANT-REFERENCED         VALUE 'Y'.                      
011800*                                                                         
011900 01  WS-SUBSCRIPTS COMP-3.                                                
012000     05  WS-SUB                      PIC S9(05) VALUE 0.                  
012100     05  WS-CTR-SUB                  PIC S9(05) VALUE 0.                  
012200     05  WS-MAX-TENANT-USED          PIC S9(05) VALUE 0.                  
012300*                                                                         
012400 01  WS-COUNTERS COMP-3.                                                  
012500     05  WS-ADD-REQUESTS             PIC S9(07) VALUE 0.                  
012600     05  WS-ADD-PROCESSED            PIC S9(07) VALUE 0.                  
012700     05  WS-UPDATE-REQUESTS          PIC S9(07) VALUE 0.                  
012800     05  WS-UPDATE-PROCESSED         PIC S9(07) VALUE 0.                  
012900     05  WS-DELETE-REQUESTS          PIC S9(07) VALUE 0.                  
013000     05  WS-DELETE-PROCESSED         PIC S9(07) VALUE 0.                  
013100     05  WS-FIND-REQUESTS            PIC S9(07) VALUE 0.                  
013200     05  WS-FIND-HITS                PIC S9(07) VALUE 0.                  
013300     05  WS-TRAN-ERRORS              PIC S9(07) VALUE 0.                  
013400*                                                                         
013500 01  WS-MESSAGE-AREA.                                                     
013600     05  WS-ERR-MSG-1                PIC X(35) VALUE SPACES.              
013700     05  WS-ERR-MSG-2                PIC X(40) VALUE SPACES.              
013800*                                                                         
013900 01  WS-QUERY-WORK.                                                       
014000     05  WS-QUERY-UPPER              PIC X(40) VALUE SPACES.              
014100     05  WS-FIELD-UPPER              PIC X(40) VALUE SPACES.              
014200     05  WS-SUBSTR-FOUND-SW          PIC X(01) VALUE 'N'.                 
014300         88  WS-SUBSTR-FOUND             VALUE 'Y'.                       
014400*                                                                         
014500 01  WS-ALPHABET-CONSTANTS.                                               
014600     05  WS-LOWER-ALPHABET           PIC X(26) VALUE                      
014700             'abcdefghijklmnopqrstuvwxyz'.                                
014800     05  WS-UPPER-ALPHABET           PIC X(26) VALUE                      
014900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
015000*                                                                         
015100 01  WS-SEARCH-WORK COMP-3.                                               
015200     05  WS-QUERY-LEN                PIC S9(03) VALUE 0.                  
015300     05  WS-CHR-IX                   PIC S9(03) VALUE 0.                  
015400     05  WS-MAX-START                PIC S9(03) VALUE 0.                  
015500*                                                                         
015600 COPY RCDATWRK.                                                           
015700*                                                                         
015800 COPY RCPTYREC REPLACING ==TAG== BY ==RCTN==.                             
015900*                                                                         
016000 01  WS-TENANT-TABLE.                                                     
016100     05  WS-TENANT-ENTRY OCCURS 1 TO 5000 TIMES                           
016200                          DEPENDING ON WS-MAX-TENANT-USED                 
016300                          INDEXED BY WS-TENANT-IX.                        
016400         10  WS-TENANT-ID             PIC X(08).                          
016500         10  WS-TENANT-NAME           PIC X(40).                          
016600         10  WS-TENANT-PHONE          PIC X(20).                          
016700         10  WS-TENANT-EMAIL          PIC X(40).                          
016800         10  WS-TENANT-NOTES          PIC X(60).                          
016900         10  WS-TENANT-CONTACT-PREF   PIC X(01).                          
017000         10  WS-TENANT-DELETED-SW     PIC X(01).                          
017100             88  WS-TENANT-IS-DELETED     VALUE 'Y'.                      
017200*                                                                         
017300 01  WS-CONTRACT-REF-TABLE.                                               
017400     05  WS-CTR-REF-ENTRY OCCURS 1 TO 5000 TIMES                          
017500                           DEPENDING ON WS-CTR-SUB                        
017600                           INDEXED BY WS-CTR-IX.                          
017700         10  WS-CTR-REF-TENANT-ID     PIC X(08).                          
017800*                                                                         
017900 COPY RCPTYTRN REPLACING ==TAG== BY ==RCTN==.                             
018000*                                                                         
018100 01  RPT-HEADING-LINE.                                                    
018200     05  FILLER                      PIC X(04) VALUE SPACES.              
018300     05  FILLER                      PIC X(40)                            
018400              VALUE 'RENTCONTROL - TENANT MAINTENANCE REPORT'.            
018500     05  FILLER                      PIC X(88) VALUE SPACES.              
018600*                                                                         
018700 01  RPT-ERROR-LINE.                                                      
018800     05  FILLER                      PIC X(04) VALUE SPACES.              
018900     05  FILLER                      PIC X(10) VALUE '*** ERR *'.         
019000     05  RPT-ERR-KEY                 PIC X(08).                           
019100     05  FILLER                      PIC X(02) VALUE SPACES.              
019200     05  RPT-ERR-TEXT-1              PIC X(35).                           
019300     05  RPT-ERR-TEXT-2              PIC X(40).                           
019400     05  FILLER                      PIC X(33) VALUE SPACES.              
019500*                                                                         
019600 01  RPT-FIND-LINE.                                                       
019700     05  FILLER                      PIC X(04) VALUE SPACES.              
019800     05  RPT-FIND-ID                 PIC X(08).                           
019900     05  FILLER                      PIC X(02) VALUE SPACES.              
020000     05  RPT-FIND-NAME               PIC X(40).                           
020100     05  FILLER                      PIC X(02) VALUE SPACES.              
020200     05  RPT-FIND-PHONE              PIC X(20).                           
020300     05  FILLER                      PIC X(46) VALUE SPACES.              
020400*                                                                         
020500 01  RPT-TOTALS-LINE.                                                     
020600     05  FILLER                      PIC X(04) VALUE SPACES.              
020700     05  RPT-TOT-LABEL               PIC X(24).                           
020800     05  RPT-TOT-REQ                 PIC ZZZ,ZZ9.                         
020900     05  FILLER                      PIC X(03) VALUE SPACES.              
021000     05  RPT-TOT-PROC                PIC ZZZ,ZZ9.                         
021100     05  FILLER                      PIC X(90) VALUE SPACES.              
021200****************************************************************          
021300 PROCEDURE DIVISION.                                                      
021400****************************************************************          
021500 000-MAIN-CONTROL.                                                        
021600     ACCEPT RCDW-TODAY-DATE FROM DATE YYYYMMDD.                           
021700     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
021800     PERFORM 710-LOAD-TENANT-TABLE THRU 710-EXIT.                         
021900     PERFORM 715-LOAD-CONTRACT-REFS THRU 715-EXIT.                        
022000     PERFORM 800-WRITE-REPORT-HDGS THRU 800-EXIT.                         
022100     PERFORM 720-READ-TRAN-FILE    THRU 720-EXIT.                         
022200     PERFORM 100-PROCESS-ONE-TRAN  THRU 100-EXIT                          
022300             UNTIL WS-TENTRAN-DONE.                                       
022400     PERFORM 740-REWRITE-TENANT-FILE THRU 740-EXIT.                       
022500     PERFORM 860-WRITE-TOTALS      THRU 860-EXIT.                         
022600     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                         
022700     GOBACK.                                                              
022800*                                                                         
022900 100-PROCESS-ONE-TRAN.                                                    
023000     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
023100     EVALUATE TRUE                                                        
023200         WHEN RCTN-ADD-TRAN                                               
023300             ADD +1 TO WS-ADD-REQUESTS                                    
023400             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT                   
023500         WHEN RCTN-UPDATE-TRAN                                            
023600             ADD +1 TO WS-UPDATE-REQUESTS                                 
023700             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT                
023800         WHEN RCTN-DELETE-TRAN                                            
023900             ADD +1 TO WS-DELETE-REQUESTS                                 
024000             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT                
024100         WHEN RCTN-FIND-TRAN                                              
024200             ADD +1 TO WS-FIND-REQUESTS                                   
024300             PERFORM 240-PROCESS-FIND-TRAN THRU 240-EXIT                  
024400         WHEN OTHER                                                       
024500             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-ERR-MSG-1              
024600             MOVE SPACES TO WS-ERR-MSG-2                                  
024700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
024800     END-EVALUATE.                                                        
024900     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                            
025000 100-EXIT.                                                                
025100     EXIT.                                                                
025200*                                                                         
025300 200-PROCESS-UPDATE-TRAN.                                                 
025400     PERFORM 400-VALIDATE-TENANT THRU 400-EXIT.                           
025500     IF NOT WS-TRAN-IS-OK                                                 
025600         GO TO 200-EXIT                                                   
025700     END-IF.                                                              
025800     PERFORM 810-FIND-TENANT-ROW THRU 810-EXIT.                           
025900     IF NOT WS-ROW-FOUND                                                  
026000         MOVE 'TENANT NOT FOUND FOR UPDATE:' TO WS-ERR-MSG-1              
026100         MOVE RCTN-TRAN-KEY TO WS-ERR-MSG-2                               
026200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026300         GO TO 200-EXIT                                                   
026400     END-IF.                                                              
026500     MOVE RCTN-TRAN-NAME  TO WS-TENANT-NAME(WS-SUB).                      
026600     MOVE RCTN-TRAN-PHONE TO WS-TENANT-PHONE(WS-SUB).                     
026700     MOVE RCTN-TRAN-EMAIL TO WS-TENANT-EMAIL(WS-SUB).                     
026800     MOVE RCTN-TRAN-NOTES TO WS-TENANT-NOTES(WS-SUB).                     
026900     ADD +1 TO WS-UPDATE-PROCESSED.                                       
027000 200-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300 210-PROCESS-ADD-TRAN.                                                    
027400     PERFORM 400-VALIDATE-TENANT THRU 400-EXIT.                           
027500     IF NOT WS-TRAN-IS-OK                                                 
027600         GO TO 210-EXIT                                                   
027700     END-IF.                                                              
027800     PERFORM 810-FIND-TENANT-ROW THRU 810-EXIT.                           
027900     IF WS-ROW-FOUND                                                      
028000         MOVE 'DUPLICATE TENANT KEY:      ' TO WS-ERR-MSG-1               
028100         MOVE RCTN-TRAN-KEY TO WS-ERR-MSG-2                               
028200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
028300         GO TO 210-EXIT                                                   
028400     END-IF.                                                              
028500     ADD +1 TO WS-MAX-TENANT-USED.                                        
028600     SET WS-TENANT-IX TO WS-MAX-TENANT-USED.                              
028700     MOVE RCTN-TRAN-KEY   TO WS-TENANT-ID(WS-TENANT-IX).                  
028800     MOVE RCTN-TRAN-NAME  TO WS-TENANT-NAME(WS-TENANT-IX).                
028900     MOVE RCTN-TRAN-PHONE TO WS-TENANT-PHONE(WS-TENANT-IX).               
029000     MOVE RCTN-TRAN-EMAIL TO WS-TENANT-EMAIL(WS-TENANT-IX).               
029100     MOVE RCTN-TRAN-NOTES TO WS-TENANT-NOTES(WS-TENANT-IX).               
029200     MOVE 'N' TO WS-TENANT-CONTACT-PREF(WS-TENANT-IX).                    
029300     MOVE 'N' TO WS-TENANT-DELETED-SW(WS-TENANT-IX).                      
029400     ADD +1 TO WS-ADD-PROCESSED.                                          
029500 210-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 220-PROCESS-DELETE-TRAN.                                                 
029900     PERFORM 810-FIND-TENANT-ROW THRU 810-EXIT.                           
030000     IF NOT WS-ROW-FOUND                                                  
030100         MOVE 'TENANT NOT FOUND FOR DELETE:' TO WS-ERR-MSG-1              
030200         MOVE RCTN-TRAN-KEY TO WS-ERR-MSG-2                               
030300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
030400         GO TO 220-EXIT                                                   
030500     END-IF.                                                              
030600     PERFORM 600-CHECK-CONTRACT-REF THRU 600-EXIT.                        
030700     IF WS-TENANT-REFERENCED                                              
030800         MOVE 'TENANT STILL UNDER CONTRACT:' TO WS-ERR-MSG-1              
030900         MOVE RCTN-TRAN-KEY TO WS-ERR-MSG-2                               
031000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
031100         GO TO 220-EXIT                                                   
031200     END-IF.                                                              
031300     MOVE 'Y' TO WS-TENANT-DELETED-SW(WS-SUB).                            
031400     ADD +1 TO WS-DELETE-PROCESSED.                                       
031500 220-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800 240-PROCESS-FIND-TRAN.                                                   
031900     MOVE RCTN-TRAN-QUERY TO WS-QUERY-UPPER.                              
032000     PERFORM 920-UPPERCASE-QUERY THRU 920-EXIT.                           
032100     PERFORM 830-SCAN-FOR-MATCH THRU 830-EXIT                             
032200             VARYING WS-TENANT-IX FROM 1 BY 1                             
032300             UNTIL WS-TENANT-IX > WS-MAX-TENANT-USED.                     
032400 240-EXIT.                                                                
032500     EXIT.                                                                
032600*                                                                         
032700 299-REPORT-BAD-TRAN.                                                     
032800     MOVE 'N' TO WS-TRAN-OK-SW.                                           
032900     ADD +1 TO WS-TRAN-ERRORS.                                            
033000     MOVE RCTN-TRAN-KEY  TO RPT-ERR-KEY.                                  
033100     MOVE WS-ERR-MSG-1   TO RPT-ERR-TEXT-1.                               
033200     MOVE WS-ERR-MSG-2   TO RPT-ERR-TEXT-2.                               
033300     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
033400 299-EXIT.                                                                
033500     EXIT.                                                                
033600*                                                                         
033700 400-VALIDATE-TENANT.                                                     
033800     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
033900     IF RCTN-TRAN-NAME = SPACES                                           
034000         MOVE 'FULL NAME IS REQUIRED:     ' TO WS-ERR-MSG-1               
034100         MOVE RCTN-TRAN-KEY TO WS-ERR-MSG-2                               
034200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
034300     END-IF.                                                              
034400 400-EXIT.                                                                
034500     EXIT.                                                                
034600*                                                                         
034700 600-CHECK-CONTRACT-REF.                                                  
034800     MOVE 'N' TO WS-REFERENCED-SW.                                        
034900     SET WS-CTR-IX TO 1.                                                  
035000     PERFORM 610-SCAN-CONTRACT-REFS THRU 610-EXIT                         
035100             VARYING WS-CTR-IX FROM 1 BY 1                                
035200             UNTIL WS-CTR-IX > WS-CTR-SUB                                 
035300                OR WS-TENANT-REFERENCED.                                  
035400 600-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700 610-SCAN-CONTRACT-REFS.                                                  
035800     IF WS-CTR-REF-TENANT-ID(WS-CTR-IX) = RCTN-TRAN-KEY                   
035900         MOVE 'Y' TO WS-REFERENCED-SW                                     
036000     END-IF.                                                              
036100 610-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 700-OPEN-FILES.                                                          
036500     OPEN INPUT  TENANT-TRAN-FILE                                         
036600                 CONTRACT-FILE                                            
036700          I-O    TENANT-FILE                                              
036800          OUTPUT REPORT-FILE.                                             
036900     IF NOT WS-TENFILE-OK AND WS-TENFILE-STATUS NOT = '05'                
037000         DISPLAY 'RCTNMNT1 - TENANT FILE OPEN ERROR '                     
037100                  WS-TENFILE-STATUS                                       
037200         MOVE 16 TO RETURN-CODE                                           
037300         GOBACK                                                           
037400     END-IF.                                                              
037500 700-EXIT.                                                                
037600     EXIT.                                                                
037700*                                                                         
037800 710-LOAD-TENANT-TABLE.                                                   
037900     MOVE 0 TO WS-MAX-TENANT-USED.                                        
038000 711-READ-NEXT-TENANT.                                                    
038100     READ TENANT-FILE INTO RCTN-MASTER-RECORD                             
038200         AT END GO TO 710-EXIT                                            
038300     END-READ.                                                            
038400     ADD +1 TO WS-MAX-TENANT-USED.                                        
038500     SET WS-TENANT-IX TO WS-MAX-TENANT-USED.                              
038600     MOVE RCTN-ID        TO WS-TENANT-ID(WS-TENANT-IX).                   
038700     MOVE RCTN-FULL-NAME TO WS-TENANT-NAME(WS-TENANT-IX).                 
038800     MOVE RCTN-PHONE     TO WS-TENANT-PHONE(WS-TENANT-IX).                
038900     MOVE RCTN-EMAIL     TO WS-TENANT-EMAIL(WS-TENANT-IX).                
039000     MOVE RCTN-NOTES     TO WS-TENANT-NOTES(WS-TENANT-IX).                
039100     MOVE RCTN-CONTACT-PREF                                               
039200                         TO WS-TENANT-CONTACT-PREF(WS-TENANT-IX).         
039300     MOVE 'N'            TO WS-TENANT-DELETED-SW(WS-TENANT-IX).           
039400     GO TO 711-READ-NEXT-TENANT.                                          
039500 710-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800 715-LOAD-CONTRACT-REFS.                                                  
039900     MOVE 0 TO WS-CTR-SUB.                                                
040000 716-READ-NEXT-CONTRACT.                                                  
040100     READ CONTRACT-FILE                                                   
040200         AT END GO TO 715-EXIT                                            
040300     END-READ.                                                            
040400     ADD +1 TO WS-CTR-SUB.                                                
040500     SET WS-CTR-IX TO WS-CTR-SUB.                                         
040600     MOVE CONTRACT-FILE-REC(9:8)                                          
040700                              TO WS-CTR-REF-TENANT-ID(WS-CTR-IX).         
040800     GO TO 716-READ-NEXT-CONTRACT.                                        
040900 715-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200 720-READ-TRAN-FILE.                                                      
041300     READ TENANT-TRAN-FILE INTO RCTN-TRAN-RECORD                          
041400         AT END MOVE 'Y' TO WS-TENTRAN-EOF-SW                             
041500     END-READ.                                                            
041600 720-EXIT.                                                                
041700     EXIT.                                                                
041800*                                                                         
041900 740-REWRITE-TENANT-FILE.                                                 
042000     CLOSE TENANT-FILE.                                                   
042100     OPEN OUTPUT TENANT-FILE.                                             
042200     SET WS-TENANT-IX TO 1.                                               
042300     PERFORM 745-WRITE-ONE-TENANT THRU 745-EXIT                           
042400             VARYING WS-TENANT-IX FROM 1 BY 1                             
042500             UNTIL WS-TENANT-IX > WS-MAX-TENANT-USED.                     
042600 740-EXIT.                                                                
042700     EXIT.                                                                
042800*                                                                         
042900 745-WRITE-ONE-TENANT.                                                    
043000     IF NOT WS-TENANT-IS-DELETED(WS-TENANT-IX)                            
043100         MOVE WS-TENANT-ID(WS-TENANT-IX)    TO RCTN-ID                    
043200         MOVE WS-TENANT-NAME(WS-TENANT-IX)  TO RCTN-FULL-NAME             
043300         MOVE WS-TENANT-PHONE(WS-TENANT-IX) TO RCTN-PHONE                 
043400         MOVE WS-TENANT-EMAIL(WS-TENANT-IX) TO RCTN-EMAIL                 
043500         MOVE WS-TENANT-NOTES(WS-TENANT-IX) TO RCTN-NOTES                 
043600         MOVE WS-TENANT-CONTACT-PREF(WS-TENANT-IX)                        
043700                                     TO RCTN-CONTACT-PREF                 
043800         WRITE TENANT-FILE-REC FROM RCTN-MASTER-RECORD                    
043900     END-IF.                                                              
044000 745-EXIT.                                                                
044100     EXIT.                                                                
044200*                                                                         
044300 790-CLOSE-FILES.                                                         
044400     CLOSE TENANT-TRAN-FILE CONTRACT-FILE TENANT-FILE REPORT-FILE.        
044500 790-EXIT.                                                                
044600     EXIT.                                                                
044700*                                                                         
044800 800-WRITE-REPORT-HDGS.                                                   
044900     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
045000 800-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300 810-FIND-TENANT-ROW.                                                     
045400     MOVE 'N' TO WS-FOUND-SW.                                             
045500     SET WS-TENANT-IX TO 1.                                               
045600     PERFORM 820-COMPARE-TENANT-KEY THRU 820-EXIT                         
045700             VARYING WS-TENANT-IX FROM 1 BY 1                             
045800             UNTIL WS-TENANT-IX > WS-MAX-TENANT-USED                      
045900                OR WS-ROW-FOUND.                                          
046000     IF WS-ROW-FOUND                                                      
046100         SET WS-SUB TO WS-TENANT-IX                                       
046200     END-IF.                                                              
046300 810-EXIT.                                                                
046400     EXIT.                                                                
046500*                                                                         
046600 820-COMPARE-TENANT-KEY.                                                  
046700     IF WS-TENANT-ID(WS-TENANT-IX) = RCTN-TRAN-KEY                        
046800        AND NOT WS-TENANT-IS-DELETED(WS-TENANT-IX)                        
046900         MOVE 'Y' TO WS-FOUND-SW                                          
047000     END-IF.                                                              
047100 820-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400 830-SCAN-FOR-MATCH.                                                      
047500     IF NOT WS-TENANT-IS-DELETED(WS-TENANT-IX)                            
047600         MOVE WS-TENANT-NAME(WS-TENANT-IX) TO WS-FIELD-UPPER              
047700         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
047800         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
047900         IF WS-SUBSTR-FOUND                                               
048000             ADD +1 TO WS-FIND-HITS                                       
048100             PERFORM 840-WRITE-FIND-LINE THRU 840-EXIT                    
048200         END-IF                                                           
048300     END-IF.                                                              
048400 830-EXIT.                                                                
048500     EXIT.                                                                
048600*                                                                         
048700 840-WRITE-FIND-LINE.                                                     
048800     MOVE WS-TENANT-ID(WS-TENANT-IX)    TO RPT-FIND-ID.                   
048900     MOVE WS-TENANT-NAME(WS-TENANT-IX)  TO RPT-FIND-NAME.                 
049000     MOVE WS-TENANT-PHONE(WS-TENANT-IX) TO RPT-FIND-PHONE.                
049100     WRITE REPORT-RECORD FROM RPT-FIND-LINE.                              
049200 840-EXIT.                                                                
049300     EXIT.                                                                
049400*                                                                         
049500 860-WRITE-TOTALS.                                                        
049600     MOVE 'TENANTS ADDED    :' TO RPT-TOT-LABEL.                          
049700     MOVE WS-ADD-REQUESTS  TO RPT-TOT-REQ.                                
049800     MOVE WS-ADD-PROCESSED TO RPT-TOT-PROC.                               
049900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.                    
050000     MOVE 'TENANTS UPDATED  :' TO RPT-TOT-LABEL.                          
050100     MOVE WS-UPDATE-REQUESTS  TO RPT-TOT-REQ.                             
050200     MOVE WS-UPDATE-PROCESSED TO RPT-TOT-PROC.                            
050300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
050400     MOVE 'TENANTS DELETED  :' TO RPT-TOT-LABEL.                          
050500     MOVE WS-DELETE-REQUESTS  TO RPT-TOT-REQ.                             
050600     MOVE WS-DELETE-PROCESSED TO RPT-TOT-PROC.                            
050700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
050800     MOVE 'SEARCHES RUN     :' TO RPT-TOT-LABEL.                          
050900     MOVE WS-FIND-REQUESTS TO RPT-TOT-REQ.                                
051000     MOVE WS-FIND-HITS     TO RPT-TOT-PROC.                               
051100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
051200     MOVE 'TRANSACTIONS IN ERROR:' TO RPT-TOT-LABEL.                      
051300     MOVE WS-TRAN-ERRORS TO RPT-TOT-REQ.                                  
051400     MOVE 0 TO RPT-TOT-PROC.                                              
051500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
051600 860-EXIT.                                                                
051700     EXIT.                                                                
051800*                                                                         
051900 850-CHECK-SUBSTRING-MATCH.                                               
052000*    SETS WS-SUBSTR-FOUND-SW TO 'Y' WHEN WS-QUERY-UPPER IS A              
052100*    SUBSTRING OF WS-FIELD-UPPER, OR WHEN WS-QUERY-UPPER IS               
052200*    BLANK (A BLANK QUERY MATCHES EVERY ROW).                             
052300     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
052400     PERFORM 851-QUERY-LENGTH THRU 851-EXIT.                              
052500     IF WS-QUERY-LEN = 0                                                  
052600         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
052700         GO TO 850-EXIT                                                   
052800     END-IF.                                                              
052900     COMPUTE WS-MAX-START = 41 - WS-QUERY-LEN.                            
053000     PERFORM 852-TRY-ONE-POSITION THRU 852-EXIT                           
053100             VARYING WS-CHR-IX FROM 1 BY 1                                
053200             UNTIL WS-CHR-IX > WS-MAX-START                               
053300                OR WS-SUBSTR-FOUND.                                       
053400 850-EXIT.                                                                
053500     EXIT.                                                                
053600*                                                                         
053700 851-QUERY-LENGTH.                                                        
053800     MOVE 0 TO WS-QUERY-LEN.                                              
053900     PERFORM 8511-SCAN-BACK-QUERY THRU 8511-EXIT                          
054000             VARYING WS-CHR-IX FROM 40 BY -1                              
054100             UNTIL WS-CHR-IX < 1                                          
054200                OR WS-QUERY-LEN NOT = 0.                                  
054300 851-EXIT.                                                                
054400     EXIT.                                                                
054500*                                                                         
054600 8511-SCAN-BACK-QUERY.                                                    
054700     IF WS-QUERY-UPPER (WS-CHR-IX:1) NOT = SPACE                          
054800         MOVE WS-CHR-IX TO WS-QUERY-LEN                                   
054900     END-IF.                                                              
055000 8511-EXIT.                                                               
055100     EXIT.                                                                
055200*                                                                         
055300 852-TRY-ONE-POSITION.                                                    
055400     IF WS-FIELD-UPPER (WS-CHR-IX:WS-QUERY-LEN) =                         
055500        WS-QUERY-UPPER (1:WS-QUERY-LEN)                                   
055600         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
055700     END-IF.                                                              
055800 852-EXIT.                                                                
055900     EXIT.                                                                
056000*                                                                         
056100 920-UPPERCASE-QUERY.                                                     
056200     INSPECT WS-QUERY-UPPER CONVERTING WS-LOWER-ALPHABET                  
056300                                     TO WS-UPPER-ALPHABET.                
056400 920-EXIT.                                                                
056500     EXIT.                                                                
056600*                                                                         
056700 921-UPPERCASE-FIELD.                                                     
056800     INSPECT WS-FIELD-UPPER CONVERTING WS-LOWER-ALPHABET                  
056900                                     TO WS-UPPER-ALPHABET.                
057000 921-EXIT.                                                                
057100     EXIT.                                                                
