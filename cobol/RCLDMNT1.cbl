000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCLDMNT1.                                                 
000600 AUTHOR.        JON SAYLES.                                               
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  05/11/87.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCLDMNT1  -  LANDLORD MASTER MAINTENANCE         *         
001400*                                                                *        
001500*    LOADS THE LANDLORD MASTER FILE INTO A WORKING-STORAGE       *        
001600*    TABLE, APPLIES ADD/UPDATE/DELETE/FIND TRANSACTIONS FROM     *        
001700*    THE LANDLORD TRANSACTION FILE, THEN REWRITES THE MASTER     *        
001800*    FROM THE TABLE.  THE CONTRACT MASTER IS OPENED READ-ONLY    *        
001900*    SO A DELETE CAN BE REJECTED WHEN THE LANDLORD IS STILL      *        
002000*    REFERENCED BY A CONTRACT.  A FIND TRANSACTION SEARCHES      *        
002100*    NAME, PHONE, AND EMAIL - ORIGINALLY A CICS PSEUDO-CONV.     *        
002200*    SCREEN PROGRAM (CADD400), REWRITTEN HERE AS A STRAIGHT      *        
002300*    BATCH TRANSACTION RUN AGAINST THE LANDLORD FILE.            *        
002400*                                                                *        
002500****************************************************************          
002600*                        CHANGE LOG                              *        
002700*----------------------------------------------------------------         
002800* 05/11/87  J.SAYLES  RC-032   ORIGINAL PROGRAM - RECAST FROM             
002900*                              THE OLD CADD400 SCREEN INTO A              
003000*                              STRAIGHT BATCH RUN.                        
003100* 09/24/87  J.SAYLES  RC-041   ADDED PHONE/EMAIL TO FIND SEARCH.          
003200* 03/03/88  D.STOUT   RC-054   REJECT DELETE WHEN CONTRACT                
003300*                              STILL REFERENCES THE LANDLORD.             
003400* 07/19/89  R.MERCER  RC-077   MAINTENANCE REPORT TOTALS LINE.            
003500* 04/05/90  R.MERCER  RC-091   RAISED TABLE SIZE TO 5000 ROWS.            
003600* 01/18/93  J.SAYLES  RC-134   CASE-INSENSITIVE SEARCH TO MATCH           
003700*                              RCTNMNT1 CONVENTION.                       
003800* 09/30/94  D.STOUT   RC-152   CLEANED UP FILE STATUS CHECKS.             
003900* 03/14/95  D.STOUT   RC-166   CARRY CONTACT-PREF THROUGH THE             
004000*                              TABLE - SEE RCPTYREC. DEFAULTED            
004100*                              TO 'N' ON ADD, LEFT AS-IS ON               
004200*                              UPDATE.                                    
004300* 12/08/98  R.MERCER  Y2K-05   VERIFIED 4-DIGIT YEAR HANDLING -           
004400*                              NO 2-DIGIT YEAR FIELDS IN THIS             
004500*                              PROGRAM. NO CODE CHANGE NEEDED.            
004600* 03/22/99  J.SAYLES  Y2K-05A  CENTURY WINDOW REVIEW SIGNED OFF           
004700*                              BY QA - SEE Y2K-05 FOLDER.                 
004800* 07/11/01  M.ALVAREZ RC-189   ADDED TRAN-COUNT TO REPORT.                
004900* 02/06/02  R.MERCER  RC-197   ASSIGN CORRECTED FROM LANDLDS TO           
005000*                              LANDLORDS - MATCHES THE DD NAME            
005100*                              ALREADY USED BY RCCTDTL1. THE OLD          
005200*                              NAME HAD THE MAINTENANCE RUN               
005300*                              UPDATING A DIFFERENT DATASET THAN          
005400*                              THE REPORT WAS READING.                    
005500****************************************************************          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  IBM-370.                                               
005900 OBJECT-COMPUTER.  IBM-370.                                               
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT LANDLORD-FILE     ASSIGN TO LANDLORDS                         
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WS-LNDFILE-STATUS.                            
006600                                                                          
006700     SELECT LANDLORD-TRAN-FILE ASSIGN TO LNDTRAN                          
006800            ORGANIZATION IS SEQUENTIAL                                    
006900            FILE STATUS  IS WS-LNDTRAN-STATUS.                            
007000                                                                          
007100     SELECT CONTRACT-FILE     ASSIGN TO CONTRACTS                         
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS  IS WS-CTRFILE-STATUS.                            
007400                                                                          
007500     SELECT REPORT-FILE       ASSIGN TO LNDRPT                            
007600            FILE STATUS  IS WS-REPORT-STATUS.                             
007700****************************************************************          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*                                                                         
008100 FD  LANDLORD-FILE                                                        
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  LANDLORD-FILE-REC           PIC X(172).                              
008500*                                                                         
008600 FD  LANDLORD-TRAN-FILE                                                   
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  LANDLORD-TRAN-FILE-REC      PIC X(218).                              
009000*                                                                         
009100 FD  CONTRACT-FILE                                                        
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  CONTRACT-FILE-REC           PIC X(67).                               
009500*                                                                         
009600 FD  REPORT-FILE                                                          
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE OMITTED.                                           
009900 01  REPORT-RECORD               PIC X(132).                              
010000****************************************************************          
010100 WORKING-STORAGE SECTION.                                                 
010200****************************************************************          
010300 01  WS-FILE-STATUS-FIELDS.                                               
010400     05  WS-LNDFILE-STATUS           PIC X(02) VALUE SPACES.              
010500         88  WS-LNDFILE-OK               VALUE '00'.                      
010600     05  WS-LNDTRAN-STATUS           PIC X(02) VALUE SPACES.              
010700     05  WS-CTRFILE-STATUS           PIC X(02) VALUE SPACES.              
010800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
010900*                                                                         
011000 01  WS-SWITCHES.                                                         
011100     05  WS-LNDTRAN-EOF-SW           PIC X(01) VALUE 'N'.                 
011200         88  WS-LNDTRAN-DONE             VALUE 'Y'.                       
011300     05  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.                 
011400         88  WS-TRAN-IS-OK                VALUE 'Y'.                      
011500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
011600         88  WS-ROW-FOUND                 VALUE 'Y'.                      
011700     05  WS-REFERENCED-SW            PIC X(01) VALUE 'N'.                 
011800         88  WS-LANDLORD-REFERENCED       VALUE 'Y'.                      
011900*                                                                         
012000 01  WS-SUBSCRIPTS COMP-3.                                                
012100     05  WS-SUB                      PIC S9(05) VALUE 0.                  
012200     05  WS-CTR-SUB                  PIC S9(05) VALUE 0.                  
012300     05  WS-MAX-LANDLORD-USED        PIC S9(05) VALUE 0.                  
012400*                                                                         
012500 01  WS-COUNTERS COMP-3.                                                  
012600     05  WS-ADD-REQUESTS             PIC S9(07) VALUE 0.                  
012700     05  WS-ADD-PROCESSED            PIC S9(07) VALUE 0.                  
012800     05  WS-UPDATE-REQUESTS          PIC S9(07) VALUE 0.                  
012900     05  WS-UPDATE-PROCESSED         PIC S9(07) VALUE 0.                  
013000     05  WS-DELETE-REQUESTS          PIC S9(07) VALUE 0.                  
013100     05  WS-DELETE-PROCESSED         PIC S9(07) VALUE 0.                  
013200     05  WS-FIND-REQUESTS            PIC S9(07) VALUE 0.                  
013300     05  WS-FIND-HITS                PIC S9(07) VALUE 0.                  
013400     05  WS-TRAN-ERRORS              PIC S9(07) VALUE 0.                  
013500*                                                                         
013600 01  WS-MESSAGE-AREA.                                                     
013700     05  WS-ERR-MSG-1                PIC X(35) VALUE SPACES.              
013800     05  WS-ERR-MSG-2                PIC X(40) VALUE SPACES.              
013900*                                                                         
014000 01  WS-QUERY-WORK.                                                       
014100     05  WS-QUERY-UPPER              PIC X(40) VALUE SPACES.              
014200     05  WS-FIELD-UPPER              PIC X(40) VALUE SPACES.              
014300     05  WS-SUBSTR-FOUND-SW          PIC X(01) VALUE 'N'.                 
014400         88  WS-SUBSTR-FOUND             VALUE 'Y'.                       
014500*                                                                         
014600 01  WS-ALPHABET-CONSTANTS.                                               
014700     05  WS-LOWER-ALPHABET           PIC X(26) VALUE                      
014800             'abcdefghijklmnopqrstuvwxyz'.                                
014900     05  WS-UPPER-ALPHABET           PIC X(26) VALUE                      
015000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
015100*                                                                         
015200 01  WS-SEARCH-WORK COMP-3.                                               
015300     05  WS-QUERY-LEN                PIC S9(03) VALUE 0.                  
015400     05  WS-CHR-IX                   PIC S9(03) VALUE 0.                  
015500     05  WS-MAX-START                PIC S9(03) VALUE 0.                  
015600*                                                                         
015700 COPY RCDATWRK.                                                           
015800*                                                                         
015900 COPY RCPTYREC REPLACING ==TAG== BY ==RCLD==.                             
016000*                                                                         
016100 01  WS-LANDLORD-TABLE.                                                   
016200     05  WS-LANDLORD-ENTRY OCCURS 1 TO 5000 TIMES                         
016300                          DEPENDING ON WS-MAX-LANDLORD-USED               
016400                          INDEXED BY WS-LANDLORD-IX.                      
016500         10  WS-LANDLORD-ID           PIC X(08).                          
016600         10  WS-LANDLORD-NAME         PIC X(40).                          
016700         10  WS-LANDLORD-PHONE        PIC X(20).                          
016800         10  WS-LANDLORD-EMAIL        PIC X(40).                          
016900         10  WS-LANDLORD-NOTES        PIC X(60).                          
017000         10  WS-LANDLORD-CONTACT-PREF PIC X(01).                          
017100         10  WS-LANDLORD-DELETED-SW   PIC X(01).                          
017200             88  WS-LANDLORD-IS-DELETED   VALUE 'Y'.                      
017300*                                                                         
017400 01  WS-CONTRACT-REF-TABLE.                                               
017500     05  WS-CTR-REF-ENTRY OCCURS 1 TO 5000 TIMES                          
017600                           DEPENDING ON WS-CTR-SUB                        
017700                           INDEXED BY WS-CTR-IX.                          
017800         10  WS-CTR-REF-LANDLORD-ID   PIC X(08).                          
017900*                                                                         
018000 COPY RCPTYTRN REPLACING ==TAG== BY ==RCLD==.                             
018100*                                                                         
018200 01  RPT-HEADING-LINE.                                                    
018300     05  FILLER                      PIC X(04) VALUE SPACES.              
018400     05  FILLER                      PIC X(42)                            
018500              VALUE 'RENTCONTROL - LANDLORD MAINTENANCE REPORT'.          
018600     05  FILLER                      PIC X(86) VALUE SPACES.              
018700*                                                                         
018800 01  RPT-ERROR-LINE.                                                      
018900     05  FILLER                      PIC X(04) VALUE SPACES.              
019000     05  FILLER                      PIC X(10) VALUE '*** ERR *'.         
019100     05  RPT-ERR-KEY                 PIC X(08).                           
019200     05  FILLER                      PIC X(02) VALUE SPACES.              
019300     05  RPT-ERR-TEXT-1              PIC X(35).                           
019400     05  RPT-ERR-TEXT-2              PIC X(40).                           
019500     05  FILLER                      PIC X(33) VALUE SPACES.              
019600*                                                                         
019700 01  RPT-FIND-LINE.                                                       
019800     05  FILLER                      PIC X(04) VALUE SPACES.              
019900     05  RPT-FIND-ID                 PIC X(08).                           
020000     05  FILLER                      PIC X(02) VALUE SPACES.              
020100     05  RPT-FIND-NAME               PIC X(40).                           
020200     05  FILLER                      PIC X(02) VALUE SPACES.              
020300     05  RPT-FIND-PHONE              PIC X(20).                           
020400     05  FILLER                      PIC X(02) VALUE SPACES.              
020500     05  RPT-FIND-EMAIL              PIC X(40).                           
020600     05  FILLER                      PIC X(04) VALUE SPACES.              
020700*                                                                         
020800 01  RPT-TOTALS-LINE.                                                     
020900     05  FILLER                      PIC X(04) VALUE SPACES.              
021000     05  RPT-TOT-LABEL               PIC X(24).                           
021100     05  RPT-TOT-REQ                 PIC ZZZ,ZZ9.                         
021200     05  FILLER                      PIC X(03) VALUE SPACES.              
021300     05  RPT-TOT-PROC                PIC ZZZ,ZZ9.                         
021400     05  FILLER                      PIC X(90) VALUE SPACES.              
021500****************************************************************          
021600 PROCEDURE DIVISION.                                                      
021700****************************************************************          
021800 000-MAIN-CONTROL.                                                        
021900     ACCEPT RCDW-TODAY-DATE FROM DATE YYYYMMDD.                           
022000     PERFORM 700-OPEN-FILES         THRU 700-EXIT.                        
022100     PERFORM 710-LOAD-LANDLORD-TABLE THRU 710-EXIT.                       
022200     PERFORM 715-LOAD-CONTRACT-REFS THRU 715-EXIT.                        
022300     PERFORM 800-WRITE-REPORT-HDGS  THRU 800-EXIT.                        
022400     PERFORM 720-READ-TRAN-FILE     THRU 720-EXIT.                        
022500     PERFORM 100-PROCESS-ONE-TRAN   THRU 100-EXIT                         
022600             UNTIL WS-LNDTRAN-DONE.                                       
022700     PERFORM 740-REWRITE-LANDLORD-FILE THRU 740-EXIT.                     
022800     PERFORM 860-WRITE-TOTALS       THRU 860-EXIT.                        
022900     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.                        
023000     GOBACK.                                                              
023100*                                                                         
023200 100-PROCESS-ONE-TRAN.                                                    
023300     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
023400     EVALUATE TRUE                                                        
023500         WHEN RCLD-ADD-TRAN                                               
023600             ADD +1 TO WS-ADD-REQUESTS                                    
023700             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT                   
023800         WHEN RCLD-UPDATE-TRAN                                            
023900             ADD +1 TO WS-UPDATE-REQUESTS                                 
024000             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT                
024100         WHEN RCLD-DELETE-TRAN                                            
024200             ADD +1 TO WS-DELETE-REQUESTS                                 
024300             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT                
024400         WHEN RCLD-FIND-TRAN                                              
024500             ADD +1 TO WS-FIND-REQUESTS                                   
024600             PERFORM 240-PROCESS-FIND-TRAN THRU 240-EXIT                  
024700         WHEN OTHER                                                       
024800             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-ERR-MSG-1              
024900             MOVE SPACES TO WS-ERR-MSG-2                                  
025000             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
025100     END-EVALUATE.                                                        
025200     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                            
025300 100-EXIT.                                                                
025400     EXIT.                                                                
025500*                                                                         
025600 200-PROCESS-UPDATE-TRAN.                                                 
025700     PERFORM 400-VALIDATE-LANDLORD THRU 400-EXIT.                         
025800     IF NOT WS-TRAN-IS-OK                                                 
025900         GO TO 200-EXIT                                                   
026000     END-IF.                                                              
026100     PERFORM 810-FIND-LANDLORD-ROW THRU 810-EXIT.                         
026200     IF NOT WS-ROW-FOUND                                                  
026300         MOVE 'LANDLORD NOT FOUND FOR UPD:' TO WS-ERR-MSG-1               
026400         MOVE RCLD-TRAN-KEY TO WS-ERR-MSG-2                               
026500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026600         GO TO 200-EXIT                                                   
026700     END-IF.                                                              
026800     MOVE RCLD-TRAN-NAME  TO WS-LANDLORD-NAME(WS-SUB).                    
026900     MOVE RCLD-TRAN-PHONE TO WS-LANDLORD-PHONE(WS-SUB).                   
027000     MOVE RCLD-TRAN-EMAIL TO WS-LANDLORD-EMAIL(WS-SUB).                   
027100     MOVE RCLD-TRAN-NOTES TO WS-LANDLORD-NOTES(WS-SUB).                   
027200     ADD +1 TO WS-UPDATE-PROCESSED.                                       
027300 200-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 210-PROCESS-ADD-TRAN.                                                    
027700     PERFORM 400-VALIDATE-LANDLORD THRU 400-EXIT.                         
027800     IF NOT WS-TRAN-IS-OK                                                 
027900         GO TO 210-EXIT                                                   
028000     END-IF.                                                              
028100     PERFORM 810-FIND-LANDLORD-ROW THRU 810-EXIT.                         
028200     IF WS-ROW-FOUND                                                      
028300         MOVE 'DUPLICATE LANDLORD KEY:    ' TO WS-ERR-MSG-1               
028400         MOVE RCLD-TRAN-KEY TO WS-ERR-MSG-2                               
028500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
028600         GO TO 210-EXIT                                                   
028700     END-IF.                                                              
028800     ADD +1 TO WS-MAX-LANDLORD-USED.                                      
028900     SET WS-LANDLORD-IX TO WS-MAX-LANDLORD-USED.                          
029000     MOVE RCLD-TRAN-KEY   TO WS-LANDLORD-ID(WS-LANDLORD-IX).              
029100     MOVE RCLD-TRAN-NAME  TO WS-LANDLORD-NAME(WS-LANDLORD-IX).            
029200     MOVE RCLD-TRAN-PHONE TO WS-LANDLORD-PHONE(WS-LANDLORD-IX).           
029300     MOVE RCLD-TRAN-EMAIL TO WS-LANDLORD-EMAIL(WS-LANDLORD-IX).           
029400     MOVE RCLD-TRAN-NOTES TO WS-LANDLORD-NOTES(WS-LANDLORD-IX).           
029500     MOVE 'N' TO WS-LANDLORD-CONTACT-PREF(WS-LANDLORD-IX).                
029600     MOVE 'N' TO WS-LANDLORD-DELETED-SW(WS-LANDLORD-IX).                  
029700     ADD +1 TO WS-ADD-PROCESSED.                                          
029800 210-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100 220-PROCESS-DELETE-TRAN.                                                 
030200     PERFORM 810-FIND-LANDLORD-ROW THRU 810-EXIT.                         
030300     IF NOT WS-ROW-FOUND                                                  
030400         MOVE 'LANDLORD NOT FOUND FOR DEL:' TO WS-ERR-MSG-1               
030500         MOVE RCLD-TRAN-KEY TO WS-ERR-MSG-2                               
030600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
030700         GO TO 220-EXIT                                                   
030800     END-IF.                                                              
030900     PERFORM 600-CHECK-CONTRACT-REF THRU 600-EXIT.                        
031000     IF WS-LANDLORD-REFERENCED                                            
031100         MOVE 'LANDLORD UNDER CONTRACT:   ' TO WS-ERR-MSG-1               
031200         MOVE RCLD-TRAN-KEY TO WS-ERR-MSG-2                               
031300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
031400         GO TO 220-EXIT                                                   
031500     END-IF.                                                              
031600     MOVE 'Y' TO WS-LANDLORD-DELETED-SW(WS-SUB).                          
031700     ADD +1 TO WS-DELETE-PROCESSED.                                       
031800 220-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100 240-PROCESS-FIND-TRAN.                                                   
032200     MOVE RCLD-TRAN-QUERY TO WS-QUERY-UPPER.                              
032300     PERFORM 920-UPPERCASE-QUERY THRU 920-EXIT.                           
032400     PERFORM 830-SCAN-FOR-MATCH THRU 830-EXIT                             
032500             VARYING WS-LANDLORD-IX FROM 1 BY 1                           
032600             UNTIL WS-LANDLORD-IX > WS-MAX-LANDLORD-USED.                 
032700 240-EXIT.                                                                
032800     EXIT.                                                                
032900*                                                                         
033000 299-REPORT-BAD-TRAN.                                                     
033100     MOVE 'N' TO WS-TRAN-OK-SW.                                           
033200     ADD +1 TO WS-TRAN-ERRORS.                                            
033300     MOVE RCLD-TRAN-KEY  TO RPT-ERR-KEY.                                  
033400     MOVE WS-ERR-MSG-1   TO RPT-ERR-TEXT-1.                               
033500     MOVE WS-ERR-MSG-2   TO RPT-ERR-TEXT-2.                               
033600     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
033700 299-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000 400-VALIDATE-LANDLORD.                                                   
034100     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
034200     IF RCLD-TRAN-NAME = SPACES                                           
034300         MOVE 'FULL NAME IS REQUIRED:     ' TO WS-ERR-MSG-1               
034400         MOVE RCLD-TRAN-KEY TO WS-ERR-MSG-2                               
034500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
034600     END-IF.                                                              
034700 400-EXIT.                                                                
034800     EXIT.                                                                
034900*                                                                         
035000 600-CHECK-CONTRACT-REF.                                                  
035100     MOVE 'N' TO WS-REFERENCED-SW.                                        
035200     SET WS-CTR-IX TO 1.                                                  
035300     PERFORM 610-SCAN-CONTRACT-REFS THRU 610-EXIT                         
035400             VARYING WS-CTR-IX FROM 1 BY 1                                
035500             UNTIL WS-CTR-IX > WS-CTR-SUB                                 
035600                OR WS-LANDLORD-REFERENCED.                                
035700 600-EXIT.                                                                
035800     EXIT.                                                                
035900*                                                                         
036000 610-SCAN-CONTRACT-REFS.                                                  
036100     IF WS-CTR-REF-LANDLORD-ID(WS-CTR-IX) = RCLD-TRAN-KEY                 
036200         MOVE 'Y' TO WS-REFERENCED-SW                                     
036300     END-IF.                                                              
036400 610-EXIT.                                                                
036500     EXIT.                                                                
036600*                                                                         
036700 700-OPEN-FILES.                                                          
036800     OPEN INPUT  LANDLORD-TRAN-FILE                                       
036900                 CONTRACT-FILE                                            
037000          I-O    LANDLORD-FILE                                            
037100          OUTPUT REPORT-FILE.                                             
037200     IF NOT WS-LNDFILE-OK AND WS-LNDFILE-STATUS NOT = '05'                
037300         DISPLAY 'RCLDMNT1 - LANDLORD FILE OPEN ERROR '                   
037400                  WS-LNDFILE-STATUS                                       
037500         MOVE 16 TO RETURN-CODE                                           
037600         GOBACK                                                           
037700     END-IF.                                                              
037800 700-EXIT.                                                                
037900     EXIT.                                                                
038000*                                                                         
038100 710-LOAD-LANDLORD-TABLE.                                                 
038200     MOVE 0 TO WS-MAX-LANDLORD-USED.                                      
038300 711-READ-NEXT-LANDLORD.                                                  
038400     READ LANDLORD-FILE INTO RCLD-MASTER-RECORD                           
038500         AT END GO TO 710-EXIT                                            
038600     END-READ.                                                            
038700     ADD +1 TO WS-MAX-LANDLORD-USED.                                      
038800     SET WS-LANDLORD-IX TO WS-MAX-LANDLORD-USED.                          
038900     MOVE RCLD-ID        TO WS-LANDLORD-ID(WS-LANDLORD-IX).               
039000     MOVE RCLD-FULL-NAME TO WS-LANDLORD-NAME(WS-LANDLORD-IX).             
039100     MOVE RCLD-PHONE     TO WS-LANDLORD-PHONE(WS-LANDLORD-IX).            
039200     MOVE RCLD-EMAIL     TO WS-LANDLORD-EMAIL(WS-LANDLORD-IX).            
039300     MOVE RCLD-NOTES     TO WS-LANDLORD-NOTES(WS-LANDLORD-IX).            
039400     MOVE RCLD-CONTACT-PREF                                               
039500                     TO WS-LANDLORD-CONTACT-PREF(WS-LANDLORD-IX).         
039600     MOVE 'N'     TO WS-LANDLORD-DELETED-SW(WS-LANDLORD-IX).              
039700     GO TO 711-READ-NEXT-LANDLORD.                                        
039800 710-EXIT.                                                                
039900     EXIT.                                                                
040000*                                                                         
040100 715-LOAD-CONTRACT-REFS.                                                  
040200     MOVE 0 TO WS-CTR-SUB.                                                
040300 716-READ-NEXT-CONTRACT.                                                  
040400     READ CONTRACT-FILE                                                   
040500         AT END GO TO 715-EXIT                                            
040600     END-READ.                                                            
040700     ADD +1 TO WS-CTR-SUB.                                                
040800     SET WS-CTR-IX TO WS-CTR-SUB.                                         
040900     MOVE CONTRACT-FILE-REC(17:8)                                         
041000                          TO WS-CTR-REF-LANDLORD-ID(WS-CTR-IX).           
041100     GO TO 716-READ-NEXT-CONTRACT.                                        
041200 715-EXIT.                                                                
041300     EXIT.                                                                
041400*                                                                         
041500 720-READ-TRAN-FILE.                                                      
041600     READ LANDLORD-TRAN-FILE INTO RCLD-TRAN-RECORD                        
041700         AT END MOVE 'Y' TO WS-LNDTRAN-EOF-SW                             
041800     END-READ.                                                            
041900 720-EXIT.                                                                
042000     EXIT.                                                                
042100*                                                                         
042200 740-REWRITE-LANDLORD-FILE.                                               
042300     CLOSE LANDLORD-FILE.                                                 
042400     OPEN OUTPUT LANDLORD-FILE.                                           
042500     PERFORM 745-WRITE-ONE-LANDLORD THRU 745-EXIT                         
042600             VARYING WS-LANDLORD-IX FROM 1 BY 1                           
042700             UNTIL WS-LANDLORD-IX > WS-MAX-LANDLORD-USED.                 
042800 740-EXIT.                                                                
042900     EXIT.                                                                
043000*                                                                         
043100 745-WRITE-ONE-LANDLORD.                                                  
043200     IF NOT WS-LANDLORD-IS-DELETED(WS-LANDLORD-IX)                        
043300         MOVE WS-LANDLORD-ID(WS-LANDLORD-IX)    TO RCLD-ID                
043400         MOVE WS-LANDLORD-NAME(WS-LANDLORD-IX)  TO RCLD-FULL-NAME         
043500         MOVE WS-LANDLORD-PHONE(WS-LANDLORD-IX) TO RCLD-PHONE             
043600         MOVE WS-LANDLORD-EMAIL(WS-LANDLORD-IX) TO RCLD-EMAIL             
043700         MOVE WS-LANDLORD-NOTES(WS-LANDLORD-IX) TO RCLD-NOTES             
043800         MOVE WS-LANDLORD-CONTACT-PREF(WS-LANDLORD-IX)                    
043900                                         TO RCLD-CONTACT-PREF             
044000         WRITE LANDLORD-FILE-REC FROM RCLD-MASTER-RECORD                  
044100     END-IF.                                                              
044200 745-EXIT.                                                                
044300     EXIT.                                                                
044400*                                                                         
044500 790-CLOSE-FILES.                                                         
044600     CLOSE LANDLORD-TRAN-FILE CONTRACT-FILE                               
044700           LANDLORD-FILE REPORT-FILE.                                     
044800 790-EXIT.                                                                
044900     EXIT.                                                                
045000*                                                                         
045100 800-WRITE-REPORT-HDGS.                                                   
045200     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
045300 800-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 810-FIND-LANDLORD-ROW.                                                   
045700     MOVE 'N' TO WS-FOUND-SW.                                             
045800     SET WS-LANDLORD-IX TO 1.                                             
045900     PERFORM 820-COMPARE-LANDLORD-KEY THRU 820-EXIT                       
046000             VARYING WS-LANDLORD-IX FROM 1 BY 1                           
046100             UNTIL WS-LANDLORD-IX > WS-MAX-LANDLORD-USED                  
046200                OR WS-ROW-FOUND.                                          
046300     IF WS-ROW-FOUND                                                      
046400         SET WS-SUB TO WS-LANDLORD-IX                                     
046500     END-IF.                                                              
046600 810-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900 820-COMPARE-LANDLORD-KEY.                                                
047000     IF WS-LANDLORD-ID(WS-LANDLORD-IX) = RCLD-TRAN-KEY                    
047100        AND NOT WS-LANDLORD-IS-DELETED(WS-LANDLORD-IX)                    
047200         MOVE 'Y' TO WS-FOUND-SW                                          
047300     END-IF.                                                              
047400 820-EXIT.                                                                
047500     EXIT.                                                                
047600*                                                                         
047700 830-SCAN-FOR-MATCH.                                                      
047800     IF NOT WS-LANDLORD-IS-DELETED(WS-LANDLORD-IX)                        
047900         MOVE WS-LANDLORD-NAME(WS-LANDLORD-IX) TO WS-FIELD-UPPER          
048000         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
048100         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
048200         IF WS-SUBSTR-FOUND                                               
048300             PERFORM 831-FLAG-AND-WRITE THRU 831-EXIT                     
048400             GO TO 830-EXIT                                               
048500         END-IF                                                           
048600         MOVE WS-LANDLORD-PHONE(WS-LANDLORD-IX) TO WS-FIELD-UPPER         
048700         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
048800         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
048900         IF WS-SUBSTR-FOUND                                               
049000             PERFORM 831-FLAG-AND-WRITE THRU 831-EXIT                     
049100             GO TO 830-EXIT                                               
049200         END-IF                                                           
049300         MOVE WS-LANDLORD-EMAIL(WS-LANDLORD-IX) TO WS-FIELD-UPPER         
049400         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
049500         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
049600         IF WS-SUBSTR-FOUND                                               
049700             PERFORM 831-FLAG-AND-WRITE THRU 831-EXIT                     
049800         END-IF                                                           
049900     END-IF.                                                              
050000 830-EXIT.                                                                
050100     EXIT.                                                                
050200*                                                                         
050300 831-FLAG-AND-WRITE.                                                      
050400     ADD +1 TO WS-FIND-HITS.                                              
050500     PERFORM 840-WRITE-FIND-LINE THRU 840-EXIT.                           
050600 831-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900 840-WRITE-FIND-LINE.                                                     
051000     MOVE WS-LANDLORD-ID(WS-LANDLORD-IX)    TO RPT-FIND-ID.               
051100     MOVE WS-LANDLORD-NAME(WS-LANDLORD-IX)  TO RPT-FIND-NAME.             
051200     MOVE WS-LANDLORD-PHONE(WS-LANDLORD-IX) TO RPT-FIND-PHONE.            
051300     MOVE WS-LANDLORD-EMAIL(WS-LANDLORD-IX) TO RPT-FIND-EMAIL.            
051400     WRITE REPORT-RECORD FROM RPT-FIND-LINE.                              
051500 840-EXIT.                                                                
051600     EXIT.                                                                
051700*                                                                         
051800 850-CHECK-SUBSTRING-MATCH.                                               
051900*    SETS WS-SUBSTR-FOUND-SW TO 'Y' WHEN WS-QUERY-UPPER IS A              
052000*    SUBSTRING OF WS-FIELD-UPPER, OR WHEN WS-QUERY-UPPER IS               
052100*    BLANK (A BLANK QUERY MATCHES EVERY ROW).                             
052200     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
052300     PERFORM 851-QUERY-LENGTH THRU 851-EXIT.                              
052400     IF WS-QUERY-LEN = 0                                                  
052500         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
052600         GO TO 850-EXIT                                                   
052700     END-IF.                                                              
052800     COMPUTE WS-MAX-START = 41 - WS-QUERY-LEN.                            
052900     PERFORM 852-TRY-ONE-POSITION THRU 852-EXIT                           
053000             VARYING WS-CHR-IX FROM 1 BY 1                                
053100             UNTIL WS-CHR-IX > WS-MAX-START                               
053200                OR WS-SUBSTR-FOUND.                                       
053300 850-EXIT.                                                                
053400     EXIT.                                                                
053500*                                                                         
053600 851-QUERY-LENGTH.                                                        
053700     MOVE 0 TO WS-QUERY-LEN.                                              
053800     PERFORM 8511-SCAN-BACK-QUERY THRU 8511-EXIT                          
053900             VARYING WS-CHR-IX FROM 40 BY -1                              
054000             UNTIL WS-CHR-IX < 1                                          
054100                OR WS-QUERY-LEN NOT = 0.                                  
054200 851-EXIT.                                                                
054300     EXIT.                                                                
054400*                                                                         
054500 8511-SCAN-BACK-QUERY.                                                    
054600     IF WS-QUERY-UPPER (WS-CHR-IX:1) NOT = SPACE                          
054700         MOVE WS-CHR-IX TO WS-QUERY-LEN                                   
054800     END-IF.                                                              
054900 8511-EXIT.                                                               
055000     EXIT.                                                                
055100*                                                                         
055200 852-TRY-ONE-POSITION.                                                    
055300     IF WS-FIELD-UPPER (WS-CHR-IX:WS-QUERY-LEN) =                         
055400        WS-QUERY-UPPER (1:WS-QUERY-LEN)                                   
055500         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
055600     END-IF.                                                              
055700 852-EXIT.                                                                
055800     EXIT.                                                                
055900*                                                                         
056000 860-WRITE-TOTALS.                                                        
056100     MOVE 'LANDLORDS ADDED  :' TO RPT-TOT-LABEL.                          
056200     MOVE WS-ADD-REQUESTS  TO RPT-TOT-REQ.                                
056300     MOVE WS-ADD-PROCESSED TO RPT-TOT-PROC.                               
056400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.                    
056500     MOVE 'LANDLORDS UPDATED:' TO RPT-TOT-LABEL.                          
056600     MOVE WS-UPDATE-REQUESTS  TO RPT-TOT-REQ.                             
056700     MOVE WS-UPDATE-PROCESSED TO RPT-TOT-PROC.                            
056800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
056900     MOVE 'LANDLORDS DELETED:' TO RPT-TOT-LABEL.                          
057000     MOVE WS-DELETE-REQUESTS  TO RPT-TOT-REQ.                             
057100     MOVE WS-DELETE-PROCESSED TO RPT-TOT-PROC.                            
057200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
057300     MOVE 'SEARCHES RUN     :' TO RPT-TOT-LABEL.                          
057400     MOVE WS-FIND-REQUESTS TO RPT-TOT-REQ.                                
057500     MOVE WS-FIND-HITS     TO RPT-TOT-PROC.                               
057600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
057700     MOVE 'TRANSACTIONS IN ERROR:' TO RPT-TOT-LABEL.                      
057800     MOVE WS-TRAN-ERRORS TO RPT-TOT-REQ.                                  
057900     MOVE 0 TO RPT-TOT-PROC.                                              
058000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
058100 860-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400 920-UPPERCASE-QUERY.                                                     
058500     INSPECT WS-QUERY-UPPER CONVERTING WS-LOWER-ALPHABET                  
058600                                     TO WS-UPPER-ALPHABET.                
058700 920-EXIT.                                                                
058800     EXIT.                                                                
058900*                                                                         
059000 921-UPPERCASE-FIELD.                                                     
059100     INSPECT WS-FIELD-UPPER CONVERTING WS-LOWER-ALPHABET                  
059200                                     TO WS-UPPER-ALPHABET.                
059300 921-EXIT.                                                                
059400     EXIT.                                                                
