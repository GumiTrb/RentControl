000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCCTMNT1.                                                 
000600 AUTHOR.        D.STOUT.                                                  
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  01/06/86.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCCTMNT1  -  RENTAL CONTRACT MASTER MAINTENANCE  *         
001400*                                                                *        
001500*    LOADS THE CONTRACT MASTER FILE INTO A WORKING-STORAGE      *         
001600*    TABLE, APPLIES ADD/UPDATE/DELETE TRANSACTIONS FROM THE     *         
001700*    CONTRACT TRANSACTION FILE, THEN REWRITES THE MASTER FROM   *         
001800*    THE TABLE.  EVERY ROW - ON LOAD AND AFTER EVERY ADD OR     *         
001900*    UPDATE - HAS THE END-DATE TERMINATION RULE RE-APPLIED SO   *         
002000*    A CONTRACT WHOSE END DATE HAS ALREADY PASSED IS ALWAYS     *         
002100*    CARRIED AS TERMINATED.  NO FIND TRANSACTION - THE ORIGINAL *         
002200*    DDTB6CB SCREEN HAD NO CONTRACT SEARCH FUNCTION AND NONE    *         
002300*    WAS ADDED HERE.                                             *        
002400*                                                                *        
002500****************************************************************          
002600*                        CHANGE LOG                              *        
002700*----------------------------------------------------------------         
002800* 01/06/86  D.STOUT   RC-001  ORIGINAL PROGRAM - RECAST FROM THE *        
002900*                             OLD DDTB6CB SCREEN INTO A STRAIGHT *        
003000*                             BATCH RUN.                         *        
003100* 02/14/86  D.STOUT   RC-002  ADDED END-DATE TERMINATION RULE ON *        
003200*                             LOAD (DDTB6CB LEFT THIS TO A       *        
003300*                             SEPARATE OVERNIGHT JOB).           *        
003400* 11/03/88  J.SAYLES  RC-057  REQUIRE TENANT/LANDLORD/PROPERTY   *        
003500*                             ON ADD AND UPDATE.                 *        
003600* 06/22/91  R.MERCER  RC-088  RE-APPLY TERMINATION RULE AFTER    *        
003700*                             UPDATE, NOT JUST AT LOAD TIME.     *        
003800* 08/14/95  D.STOUT   RC-121  RAISED TABLE SIZE TO 5000 ROWS.    *        
003900* 12/08/98  R.MERCER  Y2K-07  VERIFIED 4-DIGIT YEAR HANDLING -   *        
004000*                             NO 2-DIGIT YEAR FIELDS IN THIS     *        
004100*                             PROGRAM. NO CODE CHANGE NEEDED.    *        
004200* 03/22/99  J.SAYLES  Y2K-7A  CENTURY WINDOW REVIEW SIGNED OFF   *        
004300*                             BY QA - SEE Y2K-07 FOLDER.         *        
004400* 09/09/02  M.ALVAREZ RC-196  ADDED TRAN-COUNT TO REPORT.        *        
004500****************************************************************          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT CONTRACT-FILE      ASSIGN TO CONTRACTS                        
005400            ORGANIZATION IS SEQUENTIAL                                    
005500            FILE STATUS  IS WS-CTRFILE-STATUS.                            
005600                                                                          
005700     SELECT CONTRACT-TRAN-FILE ASSIGN TO CTRTRAN                          
005800            ORGANIZATION IS SEQUENTIAL                                    
005900            FILE STATUS  IS WS-CTRTRAN-STATUS.                            
006000                                                                          
006100     SELECT REPORT-FILE        ASSIGN TO CTRRPT                           
006200            FILE STATUS  IS WS-REPORT-STATUS.                             
006300****************************************************************          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                                                                         
006700 FD  CONTRACT-FILE                                                        
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  CONTRACT-FILE-REC            PIC X(67).                              
007100*                                                                         
007200 FD  CONTRACT-TRAN-FILE                                                   
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  CONTRACT-TRAN-FILE-REC       PIC X(66).                              
007600*                                                                         
007700 FD  REPORT-FILE                                                          
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE OMITTED.                                           
008000 01  REPORT-RECORD                PIC X(132).                             
008100****************************************************************          
008200 WORKING-STORAGE SECTION.                                                 
008300****************************************************************          
008400 01  WS-FILE-STATUS-FIELDS.                                               
008500     05  WS-CTRFILE-STATUS           PIC X(02) VALUE SPACES.              
008600         88  WS-CTRFILE-OK               VALUE '00'.                      
008700     05  WS-CTRTRAN-STATUS           PIC X(02) VALUE SPACES.              
008800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
008900*                                                                         
009000 01  WS-SWITCHES.                                                         
009100     05  WS-CTRTRAN-EOF-SW           PIC X(01) VALUE 'N'.                 
009200         88  WS-CTRTRAN-DONE             VALUE 'Y'.                       
009300     05  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.                 
009400         88  WS-TRAN-IS-OK                VALUE 'Y'.                      
009500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
009600         88  WS-ROW-FOUND                 VALUE 'Y'.                      
009700*                                                                         
009800 01  WS-SUBSCRIPTS COMP-3.                                                
009900     05  WS-SUB                      PIC S9(05) VALUE 0.                  
010000     05  WS-MAX-CONTRACT-USED        PIC S9(05) VALUE 0.                  
010100*                                                                         
010200 01  WS-COUNTERS COMP-3.                                                  
010300     05  WS-ADD-REQUESTS             PIC S9(07) VALUE 0.                  
010400     05  WS-ADD-PROCESSED            PIC S9(07) VALUE 0.                  
010500     05  WS-UPDATE-REQUESTS          PIC S9(07) VALUE 0.                  
010600     05  WS-UPDATE-PROCESSED         PIC S9(07) VALUE 0.                  
010700     05  WS-DELETE-REQUESTS          PIC S9(07) VALUE 0.                  
010800     05  WS-DELETE-PROCESSED         PIC S9(07) VALUE 0.                  
010900     05  WS-TRAN-ERRORS              PIC S9(07) VALUE 0.                  
011000*                                                                         
011100 01  WS-MESSAGE-AREA.                                                     
011200     05  WS-ERR-MSG-1                PIC X(35) VALUE SPACES.              
011300     05  WS-ERR-MSG-2                PIC X(40) VALUE SPACES.              
011400*                                                                         
011500 COPY RCDATWRK.                                                           
011600*                                                                         
011700 COPY RCCTRREC.                                                           
011800*                                                                         
011900 01  WS-CONTRACT-TABLE.                                                   
012000     05  WS-CONTRACT-ENTRY OCCURS 1 TO 5000 TIMES                         
012100                           DEPENDING ON WS-MAX-CONTRACT-USED              
012200                           INDEXED BY WS-CONTRACT-IX.                     
012300         10  WS-CONTRACT-ID           PIC X(08).                          
012400         10  WS-CONTRACT-TENANT-ID    PIC X(08).                          
012500         10  WS-CONTRACT-LANDLORD-ID  PIC X(08).                          
012600         10  WS-CONTRACT-PROPERTY-ID  PIC X(08).                          
012700         10  WS-CONTRACT-START-DATE   PIC 9(08).                          
012800         10  WS-CONTRACT-END-DATE     PIC 9(08).                          
012900         10  WS-CONTRACT-RENT         PIC S9(9)V99 COMP-3.                
013000         10  WS-CONTRACT-STATUS       PIC X(01).                          
013100         10  WS-CONTRACT-DEBT         PIC S9(9)V99 COMP-3.                
013200         10  WS-CONTRACT-DELETED-SW   PIC X(01).                          
013300             88  WS-CONTRACT-IS-DELETED  VALUE 'Y'.                       
013400*                                                                         
013500 COPY RCCTTRN.                                                            
013600*                                                                         
013700 01  RPT-HEADING-LINE.                                                    
013800     05  FILLER                      PIC X(04) VALUE SPACES.              
013900     05  FILLER                      PIC X(42)                            
014000              VALUE 'RENTCONTROL - CONTRACT MAINTENANCE REPORT'.          
014100     05  FILLER                      PIC X(86) VALUE SPACES.              
014200*                                                                         
014300 01  RPT-ERROR-LINE.                                                      
014400     05  FILLER                      PIC X(04) VALUE SPACES.              
014500     05  FILLER                      PIC X(10) VALUE '*** ERR *'.         
014600     05  RPT-ERR-KEY                 PIC X(08).                           
014700     05  FILLER                      PIC X(02) VALUE SPACES.              
014800     05  RPT-ERR-TEXT-1              PIC X(35).                           
014900     05  RPT-ERR-TEXT-2              PIC X(40).                           
015000     05  FILLER                      PIC X(33) VALUE SPACES.              
015100*                                                                         
015200 01  RPT-TOTALS-LINE.                                                     
015300     05  FILLER                      PIC X(04) VALUE SPACES.              
015400     05  RPT-TOT-LABEL               PIC X(24).                           
015500     05  RPT-TOT-REQ                 PIC ZZZ,ZZ9.                         
015600     05  FILLER                      PIC X(03) VALUE SPACES.              
015700     05  RPT-TOT-PROC                PIC ZZZ,ZZ9.                         
015800     05  FILLER                      PIC X(90) VALUE SPACES.              
015900****************************************************************          
016000 PROCEDURE DIVISION.                                                      
016100****************************************************************          
016200 000-MAIN-CONTROL.                                                        
016300     ACCEPT RCDW-TODAY-DATE FROM DATE YYYYMMDD.                           
016400     PERFORM 700-OPEN-FILES         THRU 700-EXIT.                        
016500     PERFORM 710-LOAD-CONTRACT-TABLE THRU 710-EXIT.                       
016600     PERFORM 800-WRITE-REPORT-HDGS  THRU 800-EXIT.                        
016700     PERFORM 720-READ-TRAN-FILE     THRU 720-EXIT.                        
016800     PERFORM 100-PROCESS-ONE-TRAN   THRU 100-EXIT                         
016900             UNTIL WS-CTRTRAN-DONE.                                       
017000     PERFORM 740-REWRITE-CONTRACT-FILE THRU 740-EXIT.                     
017100     PERFORM 860-WRITE-TOTALS       THRU 860-EXIT.                        
017200     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.                        
017300     GOBACK.                                                              
017400*                                                                         
017500 100-PROCESS-ONE-TRAN.                                                    
017600     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
017700     EVALUATE TRUE                                                        
017800         WHEN RCCT-ADD-TRAN                                               
017900             ADD +1 TO WS-ADD-REQUESTS                                    
018000             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT                   
018100         WHEN RCCT-UPDATE-TRAN                                            
018200             ADD +1 TO WS-UPDATE-REQUESTS                                 
018300             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT                
018400         WHEN RCCT-DELETE-TRAN                                            
018500             ADD +1 TO WS-DELETE-REQUESTS                                 
018600             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT                
018700         WHEN OTHER                                                       
018800             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-ERR-MSG-1              
018900             MOVE SPACES TO WS-ERR-MSG-2                                  
019000             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
019100     END-EVALUATE.                                                        
019200     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                            
019300 100-EXIT.                                                                
019400     EXIT.                                                                
019500*                                                                         
019600 200-PROCESS-UPDATE-TRAN.                                                 
019700     PERFORM 420-VALIDATE-CONTRACT-REFS THRU 420-EXIT.                    
019800     IF NOT WS-TRAN-IS-OK                                                 
019900         GO TO 200-EXIT                                                   
020000     END-IF.                                                              
020100     PERFORM 810-FIND-CONTRACT-ROW THRU 810-EXIT.                         
020200     IF NOT WS-ROW-FOUND                                                  
020300         MOVE 'CONTRACT NOT FOUND FOR UPD:' TO WS-ERR-MSG-1               
020400         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
020500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
020600         GO TO 200-EXIT                                                   
020700     END-IF.                                                              
020800     MOVE RCCT-TRAN-TENANT   TO WS-CONTRACT-TENANT-ID(WS-SUB).            
020900     MOVE RCCT-TRAN-LANDLORD TO WS-CONTRACT-LANDLORD-ID(WS-SUB).          
021000     MOVE RCCT-TRAN-PROPERTY TO WS-CONTRACT-PROPERTY-ID(WS-SUB).          
021100     MOVE RCCT-TRAN-START-DATE                                            
021200                            TO WS-CONTRACT-START-DATE(WS-SUB).            
021300     MOVE RCCT-TRAN-END-DATE                                              
021400                            TO WS-CONTRACT-END-DATE(WS-SUB).              
021500     MOVE RCCT-TRAN-RENT     TO WS-CONTRACT-RENT(WS-SUB).                 
021600     SET WS-CONTRACT-IX TO WS-SUB.                                        
021700     PERFORM 500-APPLY-TERMINATION-RULE THRU 500-EXIT.                    
021800     ADD +1 TO WS-UPDATE-PROCESSED.                                       
021900 200-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200 210-PROCESS-ADD-TRAN.                                                    
022300     PERFORM 420-VALIDATE-CONTRACT-REFS THRU 420-EXIT.                    
022400     IF NOT WS-TRAN-IS-OK                                                 
022500         GO TO 210-EXIT                                                   
022600     END-IF.                                                              
022700     PERFORM 810-FIND-CONTRACT-ROW THRU 810-EXIT.                         
022800     IF WS-ROW-FOUND                                                      
022900         MOVE 'DUPLICATE CONTRACT KEY:    ' TO WS-ERR-MSG-1               
023000         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
023100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
023200         GO TO 210-EXIT                                                   
023300     END-IF.                                                              
023400     ADD +1 TO WS-MAX-CONTRACT-USED.                                      
023500     SET WS-CONTRACT-IX TO WS-MAX-CONTRACT-USED.                          
023600     MOVE RCCT-TRAN-KEY      TO WS-CONTRACT-ID(WS-CONTRACT-IX).           
023700     MOVE RCCT-TRAN-TENANT                                                
023800                        TO WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX).         
023900     MOVE RCCT-TRAN-LANDLORD                                              
024000                     TO WS-CONTRACT-LANDLORD-ID(WS-CONTRACT-IX).          
024100     MOVE RCCT-TRAN-PROPERTY                                              
024200                     TO WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX).          
024300     MOVE RCCT-TRAN-START-DATE                                            
024400                      TO WS-CONTRACT-START-DATE(WS-CONTRACT-IX).          
024500     MOVE RCCT-TRAN-END-DATE                                              
024600                        TO WS-CONTRACT-END-DATE(WS-CONTRACT-IX).          
024700     MOVE RCCT-TRAN-RENT     TO WS-CONTRACT-RENT(WS-CONTRACT-IX).         
024800     MOVE 'A'          TO WS-CONTRACT-STATUS(WS-CONTRACT-IX).             
024900     MOVE 0            TO WS-CONTRACT-DEBT(WS-CONTRACT-IX).               
025000     MOVE 'N'          TO WS-CONTRACT-DELETED-SW(WS-CONTRACT-IX).         
025100     PERFORM 500-APPLY-TERMINATION-RULE THRU 500-EXIT.                    
025200     ADD +1 TO WS-ADD-PROCESSED.                                          
025300 210-EXIT.                                                                
025400     EXIT.                                                                
025500*                                                                         
025600 220-PROCESS-DELETE-TRAN.                                                 
025700     PERFORM 810-FIND-CONTRACT-ROW THRU 810-EXIT.                         
025800     IF NOT WS-ROW-FOUND                                                  
025900         MOVE 'CONTRACT NOT FOUND FOR DEL:' TO WS-ERR-MSG-1               
026000         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
026100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026200         GO TO 220-EXIT                                                   
026300     END-IF.                                                              
026400     MOVE 'Y' TO WS-CONTRACT-DELETED-SW(WS-SUB).                          
026500     ADD +1 TO WS-DELETE-PROCESSED.                                       
026600 220-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 299-REPORT-BAD-TRAN.                                                     
027000     MOVE 'N' TO WS-TRAN-OK-SW.                                           
027100     ADD +1 TO WS-TRAN-ERRORS.                                            
027200     MOVE RCCT-TRAN-KEY  TO RPT-ERR-KEY.                                  
027300     MOVE WS-ERR-MSG-1   TO RPT-ERR-TEXT-1.                               
027400     MOVE WS-ERR-MSG-2   TO RPT-ERR-TEXT-2.                               
027500     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
027600 299-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900 420-VALIDATE-CONTRACT-REFS.                                              
028000     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
028100     IF RCCT-TRAN-TENANT = SPACES                                         
028200         MOVE 'TENANT ID IS REQUIRED:     ' TO WS-ERR-MSG-1               
028300         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
028400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
028500     END-IF.                                                              
028600     IF RCCT-TRAN-LANDLORD = SPACES                                       
028700         MOVE 'LANDLORD ID IS REQUIRED:   ' TO WS-ERR-MSG-1               
028800         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
028900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
029000     END-IF.                                                              
029100     IF RCCT-TRAN-PROPERTY = SPACES                                       
029200         MOVE 'PROPERTY ID IS REQUIRED:   ' TO WS-ERR-MSG-1               
029300         MOVE RCCT-TRAN-KEY TO WS-ERR-MSG-2                               
029400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
029500     END-IF.                                                              
029600 420-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900 500-APPLY-TERMINATION-RULE.                                              
030000*    A CONTRACT WHOSE END DATE HAS COME AND GONE IS ALWAYS                
030100*    CARRIED AS TERMINATED, REGARDLESS OF ITS PRIOR STATUS.               
030200     IF WS-CONTRACT-END-DATE(WS-CONTRACT-IX) NOT = 0                      
030300        AND WS-CONTRACT-END-DATE(WS-CONTRACT-IX) <                        
030400            RCDW-TODAY-DATE                                               
030500         MOVE 'T' TO WS-CONTRACT-STATUS(WS-CONTRACT-IX)                   
030600     END-IF.                                                              
030700 500-EXIT.                                                                
030800     EXIT.                                                                
030900*                                                                         
031000 700-OPEN-FILES.                                                          
031100     OPEN INPUT  CONTRACT-TRAN-FILE                                       
031200          I-O    CONTRACT-FILE                                            
031300          OUTPUT REPORT-FILE.                                             
031400     IF NOT WS-CTRFILE-OK AND WS-CTRFILE-STATUS NOT = '05'                
031500         DISPLAY 'RCCTMNT1 - CONTRACT FILE OPEN ERROR '                   
031600                  WS-CTRFILE-STATUS                                       
031700         MOVE 16 TO RETURN-CODE                                           
031800         GOBACK                                                           
031900     END-IF.                                                              
032000 700-EXIT.                                                                
032100     EXIT.                                                                
032200*                                                                         
032300 710-LOAD-CONTRACT-TABLE.                                                 
032400     MOVE 0 TO WS-MAX-CONTRACT-USED.                                      
032500 711-READ-NEXT-CONTRACT.                                                  
032600     READ CONTRACT-FILE INTO RCCT-MASTER-RECORD                           
032700         AT END GO TO 710-EXIT                                            
032800     END-READ.                                                            
032900     ADD +1 TO WS-MAX-CONTRACT-USED.                                      
033000     SET WS-CONTRACT-IX TO WS-MAX-CONTRACT-USED.                          
033100     MOVE RCCT-CONTRACT-ID TO WS-CONTRACT-ID(WS-CONTRACT-IX).             
033200     MOVE RCCT-TENANT-ID                                                  
033300                        TO WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX).         
033400     MOVE RCCT-LANDLORD-ID                                                
033500                      TO WS-CONTRACT-LANDLORD-ID(WS-CONTRACT-IX).         
033600     MOVE RCCT-PROPERTY-ID                                                
033700                      TO WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX).         
033800     MOVE RCCT-START-DATE                                                 
033900                       TO WS-CONTRACT-START-DATE(WS-CONTRACT-IX).         
034000     MOVE RCCT-END-DATE   TO WS-CONTRACT-END-DATE(WS-CONTRACT-IX).        
034100     MOVE RCCT-MONTHLY-RENT TO WS-CONTRACT-RENT(WS-CONTRACT-IX).          
034200     MOVE RCCT-STATUS-CODE  TO WS-CONTRACT-STATUS(WS-CONTRACT-IX).        
034300     MOVE RCCT-DEBT-AMOUNT  TO WS-CONTRACT-DEBT(WS-CONTRACT-IX).          
034400     MOVE 'N'          TO WS-CONTRACT-DELETED-SW(WS-CONTRACT-IX).         
034500     PERFORM 500-APPLY-TERMINATION-RULE THRU 500-EXIT.                    
034600     GO TO 711-READ-NEXT-CONTRACT.                                        
034700 710-EXIT.                                                                
034800     EXIT.                                                                
034900*                                                                         
035000 720-READ-TRAN-FILE.                                                      
035100     READ CONTRACT-TRAN-FILE INTO RCCT-TRAN-RECORD                        
035200         AT END MOVE 'Y' TO WS-CTRTRAN-EOF-SW                             
035300     END-READ.                                                            
035400 720-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700 740-REWRITE-CONTRACT-FILE.                                               
035800     CLOSE CONTRACT-FILE.                                                 
035900     OPEN OUTPUT CONTRACT-FILE.                                           
036000     PERFORM 745-WRITE-ONE-CONTRACT THRU 745-EXIT                         
036100             VARYING WS-CONTRACT-IX FROM 1 BY 1                           
036200             UNTIL WS-CONTRACT-IX > WS-MAX-CONTRACT-USED.                 
036300 740-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 745-WRITE-ONE-CONTRACT.                                                  
036700     IF NOT WS-CONTRACT-IS-DELETED(WS-CONTRACT-IX)                        
036800         MOVE WS-CONTRACT-ID(WS-CONTRACT-IX)  TO RCCT-CONTRACT-ID         
036900         MOVE WS-CONTRACT-TENANT-ID(WS-CONTRACT-IX)                       
037000                                              TO RCCT-TENANT-ID           
037100         MOVE WS-CONTRACT-LANDLORD-ID(WS-CONTRACT-IX)                     
037200                                            TO RCCT-LANDLORD-ID           
037300         MOVE WS-CONTRACT-PROPERTY-ID(WS-CONTRACT-IX)                     
037400                                            TO RCCT-PROPERTY-ID           
037500         MOVE WS-CONTRACT-START-DATE(WS-CONTRACT-IX)                      
037600                                             TO RCCT-START-DATE           
037700         MOVE WS-CONTRACT-END-DATE(WS-CONTRACT-IX)                        
037800                                               TO RCCT-END-DATE           
037900         MOVE WS-CONTRACT-RENT(WS-CONTRACT-IX)                            
038000                                           TO RCCT-MONTHLY-RENT           
038100         MOVE WS-CONTRACT-STATUS(WS-CONTRACT-IX)                          
038200                                            TO RCCT-STATUS-CODE           
038300         MOVE WS-CONTRACT-DEBT(WS-CONTRACT-IX)                            
038400                                            TO RCCT-DEBT-AMOUNT           
038500         WRITE CONTRACT-FILE-REC FROM RCCT-MASTER-RECORD                  
038600     END-IF.                                                              
038700 745-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000 790-CLOSE-FILES.                                                         
039100     CLOSE CONTRACT-TRAN-FILE CONTRACT-FILE REPORT-FILE.                  
039200 790-EXIT.                                                                
039300     EXIT.                                                                
039400*                                                                         
039500 800-WRITE-REPORT-HDGS.                                                   
039600     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
039700 800-EXIT.                                                                
039800     EXIT.                                                                
039900*                                                                         
040000 810-FIND-CONTRACT-ROW.                                                   
040100     MOVE 'N' TO WS-FOUND-SW.                                             
040200     SET WS-CONTRACT-IX TO 1.                                             
040300     PERFORM 820-COMPARE-CONTRACT-KEY THRU 820-EXIT                       
040400             VARYING WS-CONTRACT-IX FROM 1 BY 1                           
040500             UNTIL WS-CONTRACT-IX > WS-MAX-CONTRACT-USED                  
040600                OR WS-ROW-FOUND.                                          
040700     IF WS-ROW-FOUND                                                      
040800         SET WS-SUB TO WS-CONTRACT-IX                                     
040900     END-IF.                                                              
041000 810-EXIT.                                                                
041100     EXIT.                                                                
041200*                                                                         
041300 820-COMPARE-CONTRACT-KEY.                                                
041400     IF WS-CONTRACT-ID(WS-CONTRACT-IX) = RCCT-TRAN-KEY                    
041500        AND NOT WS-CONTRACT-IS-DELETED(WS-CONTRACT-IX)                    
041600         MOVE 'Y' TO WS-FOUND-SW                                          
041700     END-IF.                                                              
041800 820-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100 860-WRITE-TOTALS.                                                        
042200     MOVE 'CONTRACTS ADDED  :' TO RPT-TOT-LABEL.                          
042300     MOVE WS-ADD-REQUESTS  TO RPT-TOT-REQ.                                
042400     MOVE WS-ADD-PROCESSED TO RPT-TOT-PROC.                               
042500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.                    
042600     MOVE 'CONTRACTS UPDATED:' TO RPT-TOT-LABEL.                          
042700     MOVE WS-UPDATE-REQUESTS  TO RPT-TOT-REQ.                             
042800     MOVE WS-UPDATE-PROCESSED TO RPT-TOT-PROC.                            
042900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
043000     MOVE 'CONTRACTS DELETED:' TO RPT-TOT-LABEL.                          
043100     MOVE WS-DELETE-REQUESTS  TO RPT-TOT-REQ.                             
043200     MOVE WS-DELETE-PROCESSED TO RPT-TOT-PROC.                            
043300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
043400     MOVE 'TRANSACTIONS IN ERROR:' TO RPT-TOT-LABEL.                      
043500     MOVE WS-TRAN-ERRORS TO RPT-TOT-REQ.                                  
043600     MOVE 0 TO RPT-TOT-PROC.                                              
043700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
043800 860-EXIT.                                                                
043900     EXIT.                                                                
