000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCSRTDT.                                                  
000600 AUTHOR.        M.ALVAREZ.                                                
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  11/14/93.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCSRTDT  -  PAYMENT DATE ORDERING UTILITY        *         
001400*                                                                *        
001500*    CALLED SUBPROGRAM.  THE CALLER LOADS ONE ENTRY PER PAYMENT *         
001600*    ROW - THE PAY-DATE AND THE ROW'S SUBSCRIPT IN THE CALLER'S *         
001700*    OWN PAYMENT TABLE - AND THIS PROGRAM SORTS THE ENTRIES     *         
001800*    ASCENDING BY PAY-DATE, CARRYING THE ORIGINAL SUBSCRIPT     *         
001900*    ALONG SO THE CALLER CAN WALK ITS OWN TABLE IN DATE ORDER.  *         
002000*    A STRAIGHT INSERTION SORT - THE PAYMENT LISTS THIS WORKS   *         
002100*    AGAINST ARE NEVER LARGE ENOUGH TO JUSTIFY ANYTHING FANCIER.*         
002200*                                                                *        
002300****************************************************************          
002400*                        CHANGE LOG                              *        
002500*----------------------------------------------------------------         
002600* 11/14/93  M.ALVAREZ RC-140  ORIGINAL PROGRAM - CALLED FROM     *        
002700*                             RCPYPST1 TO LIST A CONTRACT'S      *        
002800*                             PAYMENTS IN DATE ORDER.            *        
002900* 02/09/94  M.ALVAREZ RC-142  CALLED FROM RCCTDTL1 AS WELL FOR   *        
003000*                             THE CONTRACT DETAIL REPORT.        *        
003100* 12/08/98  R.MERCER  Y2K-09  VERIFIED 4-DIGIT YEAR HANDLING -   *        
003200*                             NO 2-DIGIT YEAR FIELDS IN THIS     *        
003300*                             PROGRAM. NO CODE CHANGE NEEDED.    *        
003400* 03/22/99  M.ALVAREZ Y2K-9A  CENTURY WINDOW REVIEW SIGNED OFF   *        
003500*                             BY QA - SEE Y2K-09 FOLDER.         *        
003600****************************************************************          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-370.                                               
004000 OBJECT-COMPUTER.  IBM-370.                                               
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
004200****************************************************************          
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500****************************************************************          
004600 01  WS-SORT-WORK COMP-3.                                                 
004700     05  WS-MOVE-FROM                PIC S9(05) VALUE 0.                  
004800     05  WS-INSERT-TO                PIC S9(05) VALUE 0.                  
004900     05  WS-INSERT-DATE              PIC 9(08)  VALUE 0.                  
005000     05  WS-INSERT-SUB               PIC S9(05) VALUE 0.                  
005100*                                                                         
005200 COPY RCDATWRK.                                                           
005300*                                                                         
005400 LINKAGE SECTION.                                                         
005500 01  RCSRT-ARRAY-SIZE                PIC S9(05) COMP-3.                   
005600 01  RCSRT-SORT-TABLE.                                                    
005700     05  RCSRT-ENTRY OCCURS 0 TO 5000 TIMES                               
005800                      DEPENDING ON RCSRT-ARRAY-SIZE.                      
005900         10  RCSRT-DATE               PIC 9(08).                          
006000         10  RCSRT-ORIGINAL-SUB       PIC S9(05) COMP-3.                  
006100****************************************************************          
006200 PROCEDURE DIVISION USING RCSRT-ARRAY-SIZE, RCSRT-SORT-TABLE.             
006300****************************************************************          
006400 000-MAIN-CONTROL.                                                        
006500     IF RCSRT-ARRAY-SIZE > 1                                              
006600         PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT                       
006700                 VARYING WS-MOVE-FROM FROM 2 BY 1                         
006800                 UNTIL WS-MOVE-FROM > RCSRT-ARRAY-SIZE                    
006900     END-IF.                                                              
007000     GOBACK.                                                              
007100*                                                                         
007200 100-INSERT-ONE-ENTRY.                                                    
007300     MOVE RCSRT-DATE(WS-MOVE-FROM)         TO WS-INSERT-DATE.             
007400     MOVE RCSRT-ORIGINAL-SUB(WS-MOVE-FROM) TO WS-INSERT-SUB.              
007500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
007600     PERFORM 110-SHIFT-ONE-SLOT THRU 110-EXIT                             
007700             UNTIL WS-INSERT-TO <= 0                                      
007800                OR RCSRT-DATE(WS-INSERT-TO) <= WS-INSERT-DATE.            
007900     MOVE WS-INSERT-DATE TO RCSRT-DATE(WS-INSERT-TO + 1).                 
008000     MOVE WS-INSERT-SUB  TO RCSRT-ORIGINAL-SUB(WS-INSERT-TO + 1).         
008100 100-EXIT.                                                                
008200     EXIT.                                                                
008300*                                                                         
008400 110-SHIFT-ONE-SLOT.                                                      
008500     MOVE RCSRT-DATE(WS-INSERT-TO)                                        
008600                        TO RCSRT-DATE(WS-INSERT-TO + 1).                  
008700     MOVE RCSRT-ORIGINAL-SUB(WS-INSERT-TO)                                
008800                        TO RCSRT-ORIGINAL-SUB(WS-INSERT-TO + 1).          
008900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
009000 110-EXIT.                                                                
009100     EXIT.                                                                
