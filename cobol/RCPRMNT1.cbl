000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCPRMNT1.                                                 
000600 AUTHOR.        JON SAYLES.                                               
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  08/02/87.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCPRMNT1  -  PROPERTY MASTER MAINTENANCE         *         
001400*                                                                *        
001500*    LOADS THE PROPERTY MASTER FILE INTO A WORKING-STORAGE       *        
001600*    TABLE, APPLIES ADD/UPDATE/DELETE/FIND TRANSACTIONS FROM     *        
001700*    THE PROPERTY TRANSACTION FILE, THEN REWRITES THE MASTER     *        
001800*    FROM THE TABLE.  THE CONTRACT MASTER IS OPENED READ-ONLY    *        
001900*    SO A DELETE CAN BE REJECTED WHEN THE PROPERTY IS STILL      *        
002000*    REFERENCED BY A CONTRACT.  ADD/UPDATE REQUIRE A TITLE AND   *        
002100*    POSITIVE AREA AND PRICE.  A FIND TRANSACTION SEARCHES       *        
002200*    TITLE AND ADDRESS - ORIGINALLY A CICS PSEUDO-CONV. INQUIRY  *        
002300*    SCREEN (CINQ400), REWRITTEN HERE AS A STRAIGHT BATCH RUN.   *        
002400*                                                                *        
002500****************************************************************          
002600*                        CHANGE LOG                              *        
002700*----------------------------------------------------------------         
002800* 08/02/87  J.SAYLES  RC-035  ORIGINAL PROGRAM - RECAST FROM THE *        
002900*                             OLD CINQ400 INQUIRY SCREEN INTO A  *        
003000*                             STRAIGHT BATCH RUN.                *        
003100* 09/24/87  J.SAYLES  RC-042  ADDED ADD/UPDATE/DELETE (CINQ400   *        
003200*                             WAS INQUIRY-ONLY).                 *        
003300* 03/03/88  D.STOUT   RC-055  REJECT DELETE WHEN CONTRACT STILL  *        
003400*                             REFERENCES THE PROPERTY.           *        
003500* 07/19/89  R.MERCER  RC-078  MAINTENANCE REPORT TOTALS LINE.    *        
003600* 04/05/90  R.MERCER  RC-091  RAISED TABLE SIZE TO 5000 ROWS.    *        
003700* 01/18/93  J.SAYLES  RC-135  CASE-INSENSITIVE SEARCH TO MATCH   *        
003800*                             RCTNMNT1 CONVENTION.               *        
003900* 09/30/94  D.STOUT   RC-153  CLEANED UP FILE STATUS CHECKS.     *        
004000* 03/14/95  D.STOUT   RC-167  CARRY UNIT-STATUS THROUGH THE      *        
004100*                             TABLE - SEE RCPRPREC. DEFAULTED    *        
004200*                             TO 'V' (VACANT) ON ADD, LEFT AS-IS *        
004300*                             ON UPDATE.                         *        
004400* 12/08/98  R.MERCER  Y2K-06  VERIFIED 4-DIGIT YEAR HANDLING -   *        
004500*                             NO 2-DIGIT YEAR FIELDS IN THIS     *        
004600*                             PROGRAM. NO CODE CHANGE NEEDED.    *        
004700* 03/22/99  J.SAYLES  Y2K-6A  CENTURY WINDOW REVIEW SIGNED OFF   *        
004800*                             BY QA - SEE Y2K-06 FOLDER.         *        
004900* 07/11/01  M.ALVAREZ RC-190  ADDED TRAN-COUNT TO REPORT.        *        
005000* 02/06/02  R.MERCER  RC-198  ASSIGN CORRECTED FROM PROPRTYS TO  *        
005100*                             PROPERTY - MATCHES THE DD NAME     *        
005200*                             ALREADY USED BY RCCTDTL1/RCPYPST1/ *        
005300*                             RCSCHCLC. THE OLD NAME HAD THE     *        
005400*                             MAINTENANCE RUN UPDATING A         *        
005500*                             DIFFERENT DATASET THAN THE OTHER   *        
005600*                             PROGRAMS WERE READING.             *        
005700****************************************************************          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.  IBM-370.                                               
006100 OBJECT-COMPUTER.  IBM-370.                                               
006200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT PROPERTY-FILE      ASSIGN TO PROPERTY                         
006600            ORGANIZATION IS SEQUENTIAL                                    
006700            FILE STATUS  IS WS-PRPFILE-STATUS.                            
006800                                                                          
006900     SELECT PROPERTY-TRAN-FILE ASSIGN TO PRPTRAN                          
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            FILE STATUS  IS WS-PRPTRAN-STATUS.                            
007200                                                                          
007300     SELECT CONTRACT-FILE      ASSIGN TO CONTRACTS                        
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            FILE STATUS  IS WS-CTRFILE-STATUS.                            
007600                                                                          
007700     SELECT REPORT-FILE        ASSIGN TO PRPRPT                           
007800            FILE STATUS  IS WS-REPORT-STATUS.                             
007900****************************************************************          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*                                                                         
008300 FD  PROPERTY-FILE                                                        
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD.                                          
008600 01  PROPERTY-FILE-REC            PIC X(183).                             
008700*                                                                         
008800 FD  PROPERTY-TRAN-FILE                                                   
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD.                                          
009100 01  PROPERTY-TRAN-FILE-REC       PIC X(229).                             
009200*                                                                         
009300 FD  CONTRACT-FILE                                                        
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  CONTRACT-FILE-REC            PIC X(67).                              
009700*                                                                         
009800 FD  REPORT-FILE                                                          
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE OMITTED.                                           
010100 01  REPORT-RECORD                PIC X(132).                             
010200****************************************************************          
010300 WORKING-STORAGE SECTION.                                                 
010400****************************************************************          
010500 01  WS-FILE-STATUS-FIELDS.                                               
010600     05  WS-PRPFILE-STATUS           PIC X(02) VALUE SPACES.              
010700         88  WS-PRPFILE-OK               VALUE '00'.                      
010800     05  WS-PRPTRAN-STATUS           PIC X(02) VALUE SPACES.              
010900     05  WS-CTRFILE-STATUS           PIC X(02) VALUE SPACES.              
011000     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.              
011100*                                                                         
011200 01  WS-SWITCHES.                                                         
011300     05  WS-PRPTRAN-EOF-SW           PIC X(01) VALUE 'N'.                 
011400         88  WS-PRPTRAN-DONE             VALUE 'Y'.                       
011500     05  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.                 
011600         88  WS-TRAN-IS-OK                VALUE 'Y'.                      
011700     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
011800         88  WS-ROW-FOUND                 VALUE 'Y'.                      
011900     05  WS-REFERENCED-SW            PIC X(01) VALUE 'N'.                 
012000         88  WS-PROPERTY-REFERENCED       VALUE 'Y'.                      
012100*                                                                         
012200 01  WS-SUBSCRIPTS COMP-3.                                                
012300     05  WS-SUB                      PIC S9(05) VALUE 0.                  
012400     05  WS-CTR-SUB                  PIC S9(05) VALUE 0.                  
012500     05  WS-MAX-PROPERTY-USED        PIC S9(05) VALUE 0.                  
012600*                                                                         
012700 01  WS-COUNTERS COMP-3.                                                  
012800     05  WS-ADD-REQUESTS             PIC S9(07) VALUE 0.                  
012900     05  WS-ADD-PROCESSED            PIC S9(07) VALUE 0.                  
013000     05  WS-UPDATE-REQUESTS          PIC S9(07) VALUE 0.                  
013100     05  WS-UPDATE-PROCESSED         PIC S9(07) VALUE 0.                  
013200     05  WS-DELETE-REQUESTS          PIC S9(07) VALUE 0.                  
013300     05  WS-DELETE-PROCESSED         PIC S9(07) VALUE 0.                  
013400     05  WS-FIND-REQUESTS            PIC S9(07) VALUE 0.                  
013500     05  WS-FIND-HITS                PIC S9(07) VALUE 0.                  
013600     05  WS-TRAN-ERRORS              PIC S9(07) VALUE 0.                  
013700*                                                                         
013800 01  WS-MESSAGE-AREA.                                                     
013900     05  WS-ERR-MSG-1                PIC X(35) VALUE SPACES.              
014000     05  WS-ERR-MSG-2                PIC X(40) VALUE SPACES.              
014100*                                                                         
014200 01  WS-QUERY-WORK.                                                       
014300     05  WS-QUERY-UPPER              PIC X(40) VALUE SPACES.              
014400     05  WS-FIELD-UPPER              PIC X(60) VALUE SPACES.              
014500     05  WS-SUBSTR-FOUND-SW          PIC X(01) VALUE 'N'.                 
014600         88  WS-SUBSTR-FOUND             VALUE 'Y'.                       
014700*                                                                         
014800 01  WS-ALPHABET-CONSTANTS.                                               
014900     05  WS-LOWER-ALPHABET           PIC X(26) VALUE                      
015000             'abcdefghijklmnopqrstuvwxyz'.                                
015100     05  WS-UPPER-ALPHABET           PIC X(26) VALUE                      
015200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
015300*                                                                         
015400 01  WS-SEARCH-WORK COMP-3.                                               
015500     05  WS-QUERY-LEN                PIC S9(03) VALUE 0.                  
015600     05  WS-FIELD-LEN                PIC S9(03) VALUE 0.                  
015700     05  WS-CHR-IX                   PIC S9(03) VALUE 0.                  
015800     05  WS-MAX-START                PIC S9(03) VALUE 0.                  
015900*                                                                         
016000 COPY RCDATWRK.                                                           
016100*                                                                         
016200 COPY RCPRPREC.                                                           
016300*                                                                         
016400 01  WS-PROPERTY-TABLE.                                                   
016500     05  WS-PROPERTY-ENTRY OCCURS 1 TO 5000 TIMES                         
016600                          DEPENDING ON WS-MAX-PROPERTY-USED               
016700                          INDEXED BY WS-PROPERTY-IX.                      
016800         10  WS-PROPERTY-ID           PIC X(08).                          
016900         10  WS-PROPERTY-TITLE        PIC X(40).                          
017000         10  WS-PROPERTY-ADDRESS      PIC X(60).                          
017100         10  WS-PROPERTY-AREA         PIC S9(7)V99 COMP-3.                
017200         10  WS-PROPERTY-PRICE        PIC S9(9)V99 COMP-3.                
017300         10  WS-PROPERTY-NOTES        PIC X(60).                          
017400         10  WS-PROPERTY-UNIT-STATUS  PIC X(01).                          
017500         10  WS-PROPERTY-DELETED-SW   PIC X(01).                          
017600             88  WS-PROPERTY-IS-DELETED   VALUE 'Y'.                      
017700*                                                                         
017800 01  WS-CONTRACT-REF-TABLE.                                               
017900     05  WS-CTR-REF-ENTRY OCCURS 1 TO 5000 TIMES                          
018000                           DEPENDING ON WS-CTR-SUB                        
018100                           INDEXED BY WS-CTR-IX.                          
018200         10  WS-CTR-REF-PROPERTY-ID   PIC X(08).                          
018300*                                                                         
018400 COPY RCPRTRN.                                                            
018500*                                                                         
018600 01  RPT-HEADING-LINE.                                                    
018700     05  FILLER                      PIC X(04) VALUE SPACES.              
018800     05  FILLER                      PIC X(42)                            
018900              VALUE 'RENTCONTROL - PROPERTY MAINTENANCE REPORT'.          
019000     05  FILLER                      PIC X(86) VALUE SPACES.              
019100*                                                                         
019200 01  RPT-ERROR-LINE.                                                      
019300     05  FILLER                      PIC X(04) VALUE SPACES.              
019400     05  FILLER                      PIC X(10) VALUE '*** ERR *'.         
019500     05  RPT-ERR-KEY                 PIC X(08).                           
019600     05  FILLER                      PIC X(02) VALUE SPACES.              
019700     05  RPT-ERR-TEXT-1              PIC X(35).                           
019800     05  RPT-ERR-TEXT-2              PIC X(40).                           
019900     05  FILLER                      PIC X(33) VALUE SPACES.              
020000*                                                                         
020100 01  RPT-FIND-LINE.                                                       
020200     05  FILLER                      PIC X(04) VALUE SPACES.              
020300     05  RPT-FIND-ID                 PIC X(08).                           
020400     05  FILLER                      PIC X(02) VALUE SPACES.              
020500     05  RPT-FIND-TITLE              PIC X(40).                           
020600     05  FILLER                      PIC X(02) VALUE SPACES.              
020700     05  RPT-FIND-ADDRESS            PIC X(60).                           
020800     05  FILLER                      PIC X(18) VALUE SPACES.              
020900*                                                                         
021000 01  RPT-TOTALS-LINE.                                                     
021100     05  FILLER                      PIC X(04) VALUE SPACES.              
021200     05  RPT-TOT-LABEL               PIC X(24).                           
021300     05  RPT-TOT-REQ                 PIC ZZZ,ZZ9.                         
021400     05  FILLER                      PIC X(03) VALUE SPACES.              
021500     05  RPT-TOT-PROC                PIC ZZZ,ZZ9.                         
021600     05  FILLER                      PIC X(90) VALUE SPACES.              
021700****************************************************************          
021800 PROCEDURE DIVISION.                                                      
021900****************************************************************          
022000 000-MAIN-CONTROL.                                                        
022100     ACCEPT RCDW-TODAY-DATE FROM DATE YYYYMMDD.                           
022200     PERFORM 700-OPEN-FILES         THRU 700-EXIT.                        
022300     PERFORM 710-LOAD-PROPERTY-TABLE THRU 710-EXIT.                       
022400     PERFORM 715-LOAD-CONTRACT-REFS THRU 715-EXIT.                        
022500     PERFORM 800-WRITE-REPORT-HDGS  THRU 800-EXIT.                        
022600     PERFORM 720-READ-TRAN-FILE     THRU 720-EXIT.                        
022700     PERFORM 100-PROCESS-ONE-TRAN   THRU 100-EXIT                         
022800             UNTIL WS-PRPTRAN-DONE.                                       
022900     PERFORM 740-REWRITE-PROPERTY-FILE THRU 740-EXIT.                     
023000     PERFORM 860-WRITE-TOTALS       THRU 860-EXIT.                        
023100     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.                        
023200     GOBACK.                                                              
023300*                                                                         
023400 100-PROCESS-ONE-TRAN.                                                    
023500     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
023600     EVALUATE TRUE                                                        
023700         WHEN RCPR-ADD-TRAN                                               
023800             ADD +1 TO WS-ADD-REQUESTS                                    
023900             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT                   
024000         WHEN RCPR-UPDATE-TRAN                                            
024100             ADD +1 TO WS-UPDATE-REQUESTS                                 
024200             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT                
024300         WHEN RCPR-DELETE-TRAN                                            
024400             ADD +1 TO WS-DELETE-REQUESTS                                 
024500             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT                
024600         WHEN RCPR-FIND-TRAN                                              
024700             ADD +1 TO WS-FIND-REQUESTS                                   
024800             PERFORM 240-PROCESS-FIND-TRAN THRU 240-EXIT                  
024900         WHEN OTHER                                                       
025000             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-ERR-MSG-1              
025100             MOVE SPACES TO WS-ERR-MSG-2                                  
025200             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
025300     END-EVALUATE.                                                        
025400     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                            
025500 100-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 200-PROCESS-UPDATE-TRAN.                                                 
025900     PERFORM 410-VALIDATE-PROPERTY THRU 410-EXIT.                         
026000     IF NOT WS-TRAN-IS-OK                                                 
026100         GO TO 200-EXIT                                                   
026200     END-IF.                                                              
026300     PERFORM 810-FIND-PROPERTY-ROW THRU 810-EXIT.                         
026400     IF NOT WS-ROW-FOUND                                                  
026500         MOVE 'PROPERTY NOT FOUND FOR UPD:' TO WS-ERR-MSG-1               
026600         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
026700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026800         GO TO 200-EXIT                                                   
026900     END-IF.                                                              
027000     MOVE RCPR-TRAN-TITLE   TO WS-PROPERTY-TITLE(WS-SUB).                 
027100     MOVE RCPR-TRAN-ADDRESS TO WS-PROPERTY-ADDRESS(WS-SUB).               
027200     MOVE RCPR-TRAN-AREA    TO WS-PROPERTY-AREA(WS-SUB).                  
027300     MOVE RCPR-TRAN-PRICE   TO WS-PROPERTY-PRICE(WS-SUB).                 
027400     MOVE RCPR-TRAN-NOTES   TO WS-PROPERTY-NOTES(WS-SUB).                 
027500     ADD +1 TO WS-UPDATE-PROCESSED.                                       
027600 200-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900 210-PROCESS-ADD-TRAN.                                                    
028000     PERFORM 410-VALIDATE-PROPERTY THRU 410-EXIT.                         
028100     IF NOT WS-TRAN-IS-OK                                                 
028200         GO TO 210-EXIT                                                   
028300     END-IF.                                                              
028400     PERFORM 810-FIND-PROPERTY-ROW THRU 810-EXIT.                         
028500     IF WS-ROW-FOUND                                                      
028600         MOVE 'DUPLICATE PROPERTY KEY:    ' TO WS-ERR-MSG-1               
028700         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
028800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
028900         GO TO 210-EXIT                                                   
029000     END-IF.                                                              
029100     ADD +1 TO WS-MAX-PROPERTY-USED.                                      
029200     SET WS-PROPERTY-IX TO WS-MAX-PROPERTY-USED.                          
029300     MOVE RCPR-TRAN-KEY     TO WS-PROPERTY-ID(WS-PROPERTY-IX).            
029400     MOVE RCPR-TRAN-TITLE   TO WS-PROPERTY-TITLE(WS-PROPERTY-IX).         
029500     MOVE RCPR-TRAN-ADDRESS                                               
029600                        TO WS-PROPERTY-ADDRESS(WS-PROPERTY-IX).           
029700     MOVE RCPR-TRAN-AREA    TO WS-PROPERTY-AREA(WS-PROPERTY-IX).          
029800     MOVE RCPR-TRAN-PRICE   TO WS-PROPERTY-PRICE(WS-PROPERTY-IX).         
029900     MOVE RCPR-TRAN-NOTES   TO WS-PROPERTY-NOTES(WS-PROPERTY-IX).         
030000     MOVE 'V'     TO WS-PROPERTY-UNIT-STATUS(WS-PROPERTY-IX).             
030100     MOVE 'N'     TO WS-PROPERTY-DELETED-SW(WS-PROPERTY-IX).              
030200     ADD +1 TO WS-ADD-PROCESSED.                                          
030300 210-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600 220-PROCESS-DELETE-TRAN.                                                 
030700     PERFORM 810-FIND-PROPERTY-ROW THRU 810-EXIT.                         
030800     IF NOT WS-ROW-FOUND                                                  
030900         MOVE 'PROPERTY NOT FOUND FOR DEL:' TO WS-ERR-MSG-1               
031000         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
031100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
031200         GO TO 220-EXIT                                                   
031300     END-IF.                                                              
031400     PERFORM 600-CHECK-CONTRACT-REF THRU 600-EXIT.                        
031500     IF WS-PROPERTY-REFERENCED                                            
031600         MOVE 'PROPERTY UNDER CONTRACT:   ' TO WS-ERR-MSG-1               
031700         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
031800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
031900         GO TO 220-EXIT                                                   
032000     END-IF.                                                              
032100     MOVE 'Y' TO WS-PROPERTY-DELETED-SW(WS-SUB).                          
032200     ADD +1 TO WS-DELETE-PROCESSED.                                       
032300 220-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 240-PROCESS-FIND-TRAN.                                                   
032700     MOVE RCPR-TRAN-QUERY TO WS-QUERY-UPPER.                              
032800     PERFORM 920-UPPERCASE-QUERY THRU 920-EXIT.                           
032900     PERFORM 830-SCAN-FOR-MATCH THRU 830-EXIT                             
033000             VARYING WS-PROPERTY-IX FROM 1 BY 1                           
033100             UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED.                 
033200 240-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500 299-REPORT-BAD-TRAN.                                                     
033600     MOVE 'N' TO WS-TRAN-OK-SW.                                           
033700     ADD +1 TO WS-TRAN-ERRORS.                                            
033800     MOVE RCPR-TRAN-KEY  TO RPT-ERR-KEY.                                  
033900     MOVE WS-ERR-MSG-1   TO RPT-ERR-TEXT-1.                               
034000     MOVE WS-ERR-MSG-2   TO RPT-ERR-TEXT-2.                               
034100     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
034200 299-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 410-VALIDATE-PROPERTY.                                                   
034600     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
034700     IF RCPR-TRAN-TITLE = SPACES                                          
034800         MOVE 'TITLE IS REQUIRED:         ' TO WS-ERR-MSG-1               
034900         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
035000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
035100     END-IF.                                                              
035200     IF RCPR-TRAN-AREA NOT > 0                                            
035300         MOVE 'AREA MUST BE GREATER THAN 0:' TO WS-ERR-MSG-1              
035400         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
035500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
035600     END-IF.                                                              
035700     IF RCPR-TRAN-PRICE NOT > 0                                           
035800         MOVE 'PRICE MUST BE GREATER THAN 0' TO WS-ERR-MSG-1              
035900         MOVE RCPR-TRAN-KEY TO WS-ERR-MSG-2                               
036000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
036100     END-IF.                                                              
036200 410-EXIT.                                                                
036300     EXIT.                                                                
036400*                                                                         
036500 600-CHECK-CONTRACT-REF.                                                  
036600     MOVE 'N' TO WS-REFERENCED-SW.                                        
036700     SET WS-CTR-IX TO 1.                                                  
036800     PERFORM 610-SCAN-CONTRACT-REFS THRU 610-EXIT                         
036900             VARYING WS-CTR-IX FROM 1 BY 1                                
037000             UNTIL WS-CTR-IX > WS-CTR-SUB                                 
037100                OR WS-PROPERTY-REFERENCED.                                
037200 600-EXIT.                                                                
037300     EXIT.                                                                
037400*                                                                         
037500 610-SCAN-CONTRACT-REFS.                                                  
037600     IF WS-CTR-REF-PROPERTY-ID(WS-CTR-IX) = RCPR-TRAN-KEY                 
037700         MOVE 'Y' TO WS-REFERENCED-SW                                     
037800     END-IF.                                                              
037900 610-EXIT.                                                                
038000     EXIT.                                                                
038100*                                                                         
038200 700-OPEN-FILES.                                                          
038300     OPEN INPUT  PROPERTY-TRAN-FILE                                       
038400                 CONTRACT-FILE                                            
038500          I-O    PROPERTY-FILE                                            
038600          OUTPUT REPORT-FILE.                                             
038700     IF NOT WS-PRPFILE-OK AND WS-PRPFILE-STATUS NOT = '05'                
038800         DISPLAY 'RCPRMNT1 - PROPERTY FILE OPEN ERROR '                   
038900                  WS-PRPFILE-STATUS                                       
039000         MOVE 16 TO RETURN-CODE                                           
039100         GOBACK                                                           
039200     END-IF.                                                              
039300 700-EXIT.                                                                
039400     EXIT.                                                                
039500*                                                                         
039600 710-LOAD-PROPERTY-TABLE.                                                 
039700     MOVE 0 TO WS-MAX-PROPERTY-USED.                                      
039800 711-READ-NEXT-PROPERTY.                                                  
039900     READ PROPERTY-FILE INTO RCPR-MASTER-RECORD                           
040000         AT END GO TO 710-EXIT                                            
040100     END-READ.                                                            
040200     ADD +1 TO WS-MAX-PROPERTY-USED.                                      
040300     SET WS-PROPERTY-IX TO WS-MAX-PROPERTY-USED.                          
040400     MOVE RCPR-PROPERTY-ID TO WS-PROPERTY-ID(WS-PROPERTY-IX).             
040500     MOVE RCPR-TITLE       TO WS-PROPERTY-TITLE(WS-PROPERTY-IX).          
040600     MOVE RCPR-ADDRESS     TO WS-PROPERTY-ADDRESS(WS-PROPERTY-IX).        
040700     MOVE RCPR-AREA        TO WS-PROPERTY-AREA(WS-PROPERTY-IX).           
040800     MOVE RCPR-PRICE       TO WS-PROPERTY-PRICE(WS-PROPERTY-IX).          
040900     MOVE RCPR-NOTES       TO WS-PROPERTY-NOTES(WS-PROPERTY-IX).          
041000     MOVE RCPR-UNIT-STATUS                                                
041100                     TO WS-PROPERTY-UNIT-STATUS(WS-PROPERTY-IX).          
041200     MOVE 'N'     TO WS-PROPERTY-DELETED-SW(WS-PROPERTY-IX).              
041300     GO TO 711-READ-NEXT-PROPERTY.                                        
041400 710-EXIT.                                                                
041500     EXIT.                                                                
041600*                                                                         
041700 715-LOAD-CONTRACT-REFS.                                                  
041800     MOVE 0 TO WS-CTR-SUB.                                                
041900 716-READ-NEXT-CONTRACT.                                                  
042000     READ CONTRACT-FILE                                                   
042100         AT END GO TO 715-EXIT                                            
042200     END-READ.                                                            
042300     ADD +1 TO WS-CTR-SUB.                                                
042400     SET WS-CTR-IX TO WS-CTR-SUB.                                         
042500     MOVE CONTRACT-FILE-REC(25:8)                                         
042600                          TO WS-CTR-REF-PROPERTY-ID(WS-CTR-IX).           
042700     GO TO 716-READ-NEXT-CONTRACT.                                        
042800 715-EXIT.                                                                
042900     EXIT.                                                                
043000*                                                                         
043100 720-READ-TRAN-FILE.                                                      
043200     READ PROPERTY-TRAN-FILE INTO RCPR-TRAN-RECORD                        
043300         AT END MOVE 'Y' TO WS-PRPTRAN-EOF-SW                             
043400     END-READ.                                                            
043500 720-EXIT.                                                                
043600     EXIT.                                                                
043700*                                                                         
043800 740-REWRITE-PROPERTY-FILE.                                               
043900     CLOSE PROPERTY-FILE.                                                 
044000     OPEN OUTPUT PROPERTY-FILE.                                           
044100     PERFORM 745-WRITE-ONE-PROPERTY THRU 745-EXIT                         
044200             VARYING WS-PROPERTY-IX FROM 1 BY 1                           
044300             UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED.                 
044400 740-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700 745-WRITE-ONE-PROPERTY.                                                  
044800     IF NOT WS-PROPERTY-IS-DELETED(WS-PROPERTY-IX)                        
044900         MOVE WS-PROPERTY-ID(WS-PROPERTY-IX)  TO RCPR-PROPERTY-ID         
045000         MOVE WS-PROPERTY-TITLE(WS-PROPERTY-IX)  TO RCPR-TITLE            
045100         MOVE WS-PROPERTY-ADDRESS(WS-PROPERTY-IX) TO RCPR-ADDRESS         
045200         MOVE WS-PROPERTY-AREA(WS-PROPERTY-IX)   TO RCPR-AREA             
045300         MOVE WS-PROPERTY-PRICE(WS-PROPERTY-IX)  TO RCPR-PRICE            
045400         MOVE WS-PROPERTY-NOTES(WS-PROPERTY-IX)  TO RCPR-NOTES            
045500         MOVE WS-PROPERTY-UNIT-STATUS(WS-PROPERTY-IX)                     
045600                                       TO RCPR-UNIT-STATUS                
045700         WRITE PROPERTY-FILE-REC FROM RCPR-MASTER-RECORD                  
045800     END-IF.                                                              
045900 745-EXIT.                                                                
046000     EXIT.                                                                
046100*                                                                         
046200 790-CLOSE-FILES.                                                         
046300     CLOSE PROPERTY-TRAN-FILE CONTRACT-FILE                               
046400           PROPERTY-FILE REPORT-FILE.                                     
046500 790-EXIT.                                                                
046600     EXIT.                                                                
046700*                                                                         
046800 800-WRITE-REPORT-HDGS.                                                   
046900     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
047000 800-EXIT.                                                                
047100     EXIT.                                                                
047200*                                                                         
047300 810-FIND-PROPERTY-ROW.                                                   
047400     MOVE 'N' TO WS-FOUND-SW.                                             
047500     SET WS-PROPERTY-IX TO 1.                                             
047600     PERFORM 820-COMPARE-PROPERTY-KEY THRU 820-EXIT                       
047700             VARYING WS-PROPERTY-IX FROM 1 BY 1                           
047800             UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED                  
047900                OR WS-ROW-FOUND.                                          
048000     IF WS-ROW-FOUND                                                      
048100         SET WS-SUB TO WS-PROPERTY-IX                                     
048200     END-IF.                                                              
048300 810-EXIT.                                                                
048400     EXIT.                                                                
048500*                                                                         
048600 820-COMPARE-PROPERTY-KEY.                                                
048700     IF WS-PROPERTY-ID(WS-PROPERTY-IX) = RCPR-TRAN-KEY                    
048800        AND NOT WS-PROPERTY-IS-DELETED(WS-PROPERTY-IX)                    
048900         MOVE 'Y' TO WS-FOUND-SW                                          
049000     END-IF.                                                              
049100 820-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400 830-SCAN-FOR-MATCH.                                                      
049500     IF NOT WS-PROPERTY-IS-DELETED(WS-PROPERTY-IX)                        
049600         MOVE SPACES TO WS-FIELD-UPPER                                    
049700         MOVE WS-PROPERTY-TITLE(WS-PROPERTY-IX) TO                        
049800                                    WS-FIELD-UPPER(1:40)                  
049900         MOVE 40 TO WS-FIELD-LEN                                          
050000         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
050100         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
050200         IF WS-SUBSTR-FOUND                                               
050300             PERFORM 831-FLAG-AND-WRITE THRU 831-EXIT                     
050400             GO TO 830-EXIT                                               
050500         END-IF                                                           
050600         MOVE WS-PROPERTY-ADDRESS(WS-PROPERTY-IX) TO                      
050700                                    WS-FIELD-UPPER                        
050800         MOVE 60 TO WS-FIELD-LEN                                          
050900         PERFORM 921-UPPERCASE-FIELD THRU 921-EXIT                        
051000         PERFORM 850-CHECK-SUBSTRING-MATCH THRU 850-EXIT                  
051100         IF WS-SUBSTR-FOUND                                               
051200             PERFORM 831-FLAG-AND-WRITE THRU 831-EXIT                     
051300         END-IF                                                           
051400     END-IF.                                                              
051500 830-EXIT.                                                                
051600     EXIT.                                                                
051700*                                                                         
051800 831-FLAG-AND-WRITE.                                                      
051900     ADD +1 TO WS-FIND-HITS.                                              
052000     PERFORM 840-WRITE-FIND-LINE THRU 840-EXIT.                           
052100 831-EXIT.                                                                
052200     EXIT.                                                                
052300*                                                                         
052400 840-WRITE-FIND-LINE.                                                     
052500     MOVE WS-PROPERTY-ID(WS-PROPERTY-IX)      TO RPT-FIND-ID.             
052600     MOVE WS-PROPERTY-TITLE(WS-PROPERTY-IX)   TO RPT-FIND-TITLE.          
052700     MOVE WS-PROPERTY-ADDRESS(WS-PROPERTY-IX) TO RPT-FIND-ADDRESS.        
052800     WRITE REPORT-RECORD FROM RPT-FIND-LINE.                              
052900 840-EXIT.                                                                
053000     EXIT.                                                                
053100*                                                                         
053200 850-CHECK-SUBSTRING-MATCH.                                               
053300*    SETS WS-SUBSTR-FOUND-SW TO 'Y' WHEN WS-QUERY-UPPER IS A              
053400*    SUBSTRING OF THE FIRST WS-FIELD-LEN CHARACTERS OF                    
053500*    WS-FIELD-UPPER, OR WHEN WS-QUERY-UPPER IS BLANK.                     
053600     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
053700     PERFORM 851-QUERY-LENGTH THRU 851-EXIT.                              
053800     IF WS-QUERY-LEN = 0                                                  
053900         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
054000         GO TO 850-EXIT                                                   
054100     END-IF.                                                              
054200     COMPUTE WS-MAX-START = WS-FIELD-LEN + 1 - WS-QUERY-LEN.              
054300     PERFORM 852-TRY-ONE-POSITION THRU 852-EXIT                           
054400             VARYING WS-CHR-IX FROM 1 BY 1                                
054500             UNTIL WS-CHR-IX > WS-MAX-START                               
054600                OR WS-SUBSTR-FOUND.                                       
054700 850-EXIT.                                                                
054800     EXIT.                                                                
054900*                                                                         
055000 851-QUERY-LENGTH.                                                        
055100     MOVE 0 TO WS-QUERY-LEN.                                              
055200     PERFORM 8511-SCAN-BACK-QUERY THRU 8511-EXIT                          
055300             VARYING WS-CHR-IX FROM 40 BY -1                              
055400             UNTIL WS-CHR-IX < 1                                          
055500                OR WS-QUERY-LEN NOT = 0.                                  
055600 851-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 8511-SCAN-BACK-QUERY.                                                    
056000     IF WS-QUERY-UPPER (WS-CHR-IX:1) NOT = SPACE                          
056100         MOVE WS-CHR-IX TO WS-QUERY-LEN                                   
056200     END-IF.                                                              
056300 8511-EXIT.                                                               
056400     EXIT.                                                                
056500*                                                                         
056600 852-TRY-ONE-POSITION.                                                    
056700     IF WS-FIELD-UPPER (WS-CHR-IX:WS-QUERY-LEN) =                         
056800        WS-QUERY-UPPER (1:WS-QUERY-LEN)                                   
056900         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
057000     END-IF.                                                              
057100 852-EXIT.                                                                
057200     EXIT.                                                                
057300*                                                                         
057400 860-WRITE-TOTALS.                                                        
057500     MOVE 'PROPERTIES ADDED :' TO RPT-TOT-LABEL.                          
057600     MOVE WS-ADD-REQUESTS  TO RPT-TOT-REQ.                                
057700     MOVE WS-ADD-PROCESSED TO RPT-TOT-PROC.                               
057800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.                    
057900     MOVE 'PROPERTIES UPDATED:' TO RPT-TOT-LABEL.                         
058000     MOVE WS-UPDATE-REQUESTS  TO RPT-TOT-REQ.                             
058100     MOVE WS-UPDATE-PROCESSED TO RPT-TOT-PROC.                            
058200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
058300     MOVE 'PROPERTIES DELETED:' TO RPT-TOT-LABEL.                         
058400     MOVE WS-DELETE-REQUESTS  TO RPT-TOT-REQ.                             
058500     MOVE WS-DELETE-PROCESSED TO RPT-TOT-PROC.                            
058600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
058700     MOVE 'SEARCHES RUN     :' TO RPT-TOT-LABEL.                          
058800     MOVE WS-FIND-REQUESTS TO RPT-TOT-REQ.                                
058900     MOVE WS-FIND-HITS     TO RPT-TOT-PROC.                               
059000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
059100     MOVE 'TRANSACTIONS IN ERROR:' TO RPT-TOT-LABEL.                      
059200     MOVE WS-TRAN-ERRORS TO RPT-TOT-REQ.                                  
059300     MOVE 0 TO RPT-TOT-PROC.                                              
059400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                            
059500 860-EXIT.                                                                
059600     EXIT.                                                                
059700*                                                                         
059800 920-UPPERCASE-QUERY.                                                     
059900     INSPECT WS-QUERY-UPPER CONVERTING WS-LOWER-ALPHABET                  
060000                                     TO WS-UPPER-ALPHABET.                
060100 920-EXIT.                                                                
060200     EXIT.                                                                
060300*                                                                         
060400 921-UPPERCASE-FIELD.                                                     
060500     INSPECT WS-FIELD-UPPER CONVERTING WS-LOWER-ALPHABET                  
060600                                     TO WS-UPPER-ALPHABET.                
060700 921-EXIT.                                                                
060800     EXIT.                                                                
