000100****************************************************************          
000200* RENTCONTROL SYSTEM                                            *         
000300****************************************************************          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    RCSCHCLC.                                                 
000600 AUTHOR.        D.STOUT.                                                  
000700 INSTALLATION.  THE SYSTEMS GROUP.                                        
000800 DATE-WRITTEN.  06/14/91.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100****************************************************************          
001200*                                                                *        
001300*    PROGRAM:  RCSCHCLC  -  RENT PRORATION SCHEDULE CALCULATOR  *         
001400*                                                                *        
001500*    READS ONE OR MORE SCHEDULE REQUESTS, EACH GIVING A START   *         
001600*    AND END DATE AND EITHER A MONTHLY RENT OR A PROPERTY TO    *         
001700*    PRICE FROM.  FOR EACH CALENDAR MONTH TOUCHED BY THE        *         
001800*    REQUESTED PERIOD IT PRORATES THE MONTHLY RENT BY THE       *         
001900*    NUMBER OF BILLED DAYS IN THAT MONTH AND PRINTS ONE ROW      *        
002000*    PER MONTH FOLLOWED BY A TOTALS TRAILER.  RUN ON DEMAND      *        
002100*    FROM THE LEASING DESK WHEN PRICING OUT A NEW OR PARTIAL     *        
002200*    PERIOD LEASE.                                               *        
002300*                                                                *        
002400****************************************************************          
002500*                        CHANGE LOG                              *        
002600*----------------------------------------------------------------         
002700* 06/14/91  D.STOUT   RC-095  ORIGINAL PROGRAM - REWRITTEN FROM *         
002800*                             THE OLD CONTRACT REDEMPTION DATE  *         
002900*                             WINDOW LOGIC TO PRICE OUT          *        
003000*                             PRORATED RENT SCHEDULES FOR THE    *        
003100*                             LEASING DESK.                      *        
003200* 11/02/92  J.SAYLES  RC-118  FIXED MONTH BOUNDARY CALCULATION  *         
003300*                             WHEN THE REQUESTED PERIOD BEGINS   *        
003400*                             OR ENDS ON THE LAST DAY OF A       *        
003500*                             MONTH.                             *        
003600* 04/19/94  M.ALVAREZ RC-146  RENT MAY NOW BE OMITTED ON THE    *         
003700*                             REQUEST - CALCULATOR LOOKS UP THE *         
003800*                             PROPERTY'S ASKING PRICE.           *        
003900* 09/30/96  D.STOUT   RC-158  DAILY RATE NOW CARRIED TO 4       *         
004000*                             DECIMAL PLACES BEFORE ROUNDING -   *        
004100*                             MONTH TOTALS WERE OFF BY A PENNY   *        
004200*                             ON SOME 31-DAY MONTHS.             *        
004300* 06/02/97  M.ALVAREZ RC-171  MOVED THE MONTH-INDEX AND         *         
004400*                             YEAR-LESS-1 SCRATCH FIELDS OUT OF *         
004500*                             THE WORK RECORDS TO STANDALONE 77 *         
004600*                             ITEMS - MATCHES THE OLD WRKSFINL   *        
004700*                             HABIT AND KEEPS THEM OFF THE       *        
004800*                             GROUP MOVE FOR THE WORK RECORD.    *        
004900* 12/09/98  R.MERCER  Y2K-11  VERIFIED 4-DIGIT YEAR HANDLING    *         
005000*                             THROUGHOUT - CENTURY/LEAP YEAR     *        
005100*                             ARITHMETIC ALREADY CARRIES THE     *        
005200*                             FULL YEAR, NO CODE CHANGE NEEDED.  *        
005300* 03/22/99  D.STOUT   Y2K-8A  CENTURY WINDOW REVIEW SIGNED OFF  *         
005400*                             BY QA - SEE Y2K-08 FOLDER.         *        
005500****************************************************************          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  IBM-370.                                               
005900 OBJECT-COMPUTER.  IBM-370.                                               
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SCHEDULE-REQUEST-FILE ASSIGN TO SCHDREQ                       
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WS-REQFILE-STATUS.                            
006600     SELECT PROPERTY-FILE         ASSIGN TO PROPERTY                      
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            FILE STATUS  IS WS-PROPFILE-STATUS.                           
006900     SELECT REPORT-FILE           ASSIGN TO SCHDRPT                       
007000            ORGANIZATION IS SEQUENTIAL.                                   
007100****************************************************************          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500 FD  SCHEDULE-REQUEST-FILE                                                
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  SCHEDULE-REQUEST-FILE-REC   PIC X(40).                               
007900*                                                                         
008000 FD  PROPERTY-FILE                                                        
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  PROPERTY-FILE-REC           PIC X(183).                              
008400*                                                                         
008500 FD  REPORT-FILE                                                          
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  REPORT-RECORD               PIC X(132).                              
008900****************************************************************          
009000 WORKING-STORAGE SECTION.                                                 
009100****************************************************************          
009200 01  WS-FILE-STATUS-FIELDS.                                               
009300     05  WS-REQFILE-STATUS           PIC X(02) VALUE SPACES.              
009400         88  WS-REQFILE-OK               VALUE '00'.                      
009500     05  WS-PROPFILE-STATUS          PIC X(02) VALUE SPACES.              
009600         88  WS-PROPFILE-OK              VALUE '00'.                      
009700*                                                                         
009800 01  WS-SWITCHES.                                                         
009900     05  WS-REQFILE-EOF-SW           PIC X(01) VALUE 'N'.                 
010000         88  WS-REQFILE-DONE             VALUE 'Y'.                       
010100     05  WS-PROPFILE-EOF-SW          PIC X(01) VALUE 'N'.                 
010200         88  WS-PROPFILE-DONE            VALUE 'Y'.                       
010300     05  WS-REQUEST-OK-SW            PIC X(01) VALUE 'Y'.                 
010400         88  WS-REQUEST-IS-OK            VALUE 'Y'.                       
010500     05  WS-PROPERTY-FOUND-SW        PIC X(01) VALUE 'N'.                 
010600         88  WS-PROPERTY-IS-FOUND        VALUE 'Y'.                       
010700     05  WS-MONTH-DONE-SW            PIC X(01) VALUE 'N'.                 
010800         88  WS-MONTH-IS-DONE            VALUE 'Y'.                       
010900*                                                                         
011000 01  WS-COUNTERS COMP-3.                                                  
011100     05  WS-MAX-PROPERTY-USED        PIC S9(05) VALUE 0.                  
011200     05  WS-MONTH-COUNT              PIC S9(05) VALUE 0.                  
011300     05  WS-REQUEST-COUNT            PIC S9(07) VALUE 0.                  
011400     05  WS-REQUEST-ERRORS           PIC S9(07) VALUE 0.                  
011500     05  WS-SCHEDULE-COUNT           PIC S9(07) VALUE 0.                  
011600*                                                                         
011700 01  WS-PROPERTY-TABLE.                                                   
011800     05  WS-PROPERTY-ENTRY OCCURS 1 TO 5000 TIMES                         
011900                      DEPENDING ON WS-MAX-PROPERTY-USED                   
012000                      INDEXED BY WS-PROPERTY-IX.                          
012100         10  WS-PROPERTY-ID              PIC X(08).                       
012200         10  WS-PROPERTY-PRICE           PIC S9(9)V99 COMP-3.             
012300*                                                                         
012400 01  WS-MONTH-TABLE.                                                      
012500     05  WS-MONTH-ENTRY OCCURS 1 TO 1200 TIMES                            
012600                      DEPENDING ON WS-MONTH-COUNT                         
012700                      INDEXED BY WS-MONTH-IX.                             
012800         10  WS-MONTH-LABEL              PIC X(07).                       
012900         10  WS-MONTH-PERIOD-FROM        PIC 9(08).                       
013000         10  WS-MONTH-PERIOD-TO          PIC 9(08).                       
013100         10  WS-MONTH-DAYS-BILLED        PIC 9(02).                       
013200         10  WS-MONTH-AMOUNT             PIC S9(9)V99 COMP-3.             
013300*                                                                         
013400 01  WS-WORK-AMOUNTS COMP-3.                                              
013500     05  WS-DAILY-RATE               PIC S9(7)V9999 VALUE 0.              
013600     05  WS-MONTH-AMT-CALC           PIC S9(9)V99   VALUE 0.              
013700     05  WS-GRAND-TOTAL              PIC S9(9)V99   VALUE 0.              
013800*                                                                         
013900 01  WS-DATE-WORK.                                                        
014000     05  WS-CURSOR-YEAR              PIC 9(04).                           
014100     05  WS-CURSOR-MONTH             PIC 9(02).                           
014200     05  WS-END-YEAR                 PIC 9(04).                           
014300     05  WS-END-MONTH                PIC 9(02).                           
014400     05  WS-MONTH-FIRST-DAY          PIC 9(08).                           
014500     05  WS-MONTH-LAST-DAY           PIC 9(08).                           
014600     05  WS-DAYS-IN-THIS-MONTH       PIC 9(02).                           
014700     05  WS-PERIOD-FROM              PIC 9(08).                           
014800     05  WS-PERIOD-TO                PIC 9(08).                           
014900     05  WS-BILLED-DAYS              PIC 9(02).                           
015000     05  WS-DAYNO-FROM               PIC S9(09) COMP-3.                   
015100     05  WS-DAYNO-TO                 PIC S9(09) COMP-3.                   
015200     05  WS-TOTAL-DAYNO-1            PIC S9(09) COMP-3.                   
015300     05  WS-TOTAL-DAYNO-2            PIC S9(09) COMP-3.                   
015400     05  WS-TOTAL-DAYS               PIC S9(09) COMP-3.                   
015500*                                                                         
015600 01  WS-MONTH-LABEL-WORK.                                                 
015700     05  WS-MLW-MM                   PIC 99.                              
015800     05  WS-MLW-DOT                  PIC X VALUE '.'.                     
015900     05  WS-MLW-YYYY                 PIC 9999.                            
016000*                                                                         
016100*    CONTINUOUS DAY-NUMBER WORK AREA - SEE 950-CALC-DAY-NUMBER.           
016200 01  WS-DAY-NUMBER-WORK.                                                  
016300     05  WS-DN-INPUT-DATE            PIC 9(08).                           
016400     05  WS-DN-INPUT-DATE-R REDEFINES WS-DN-INPUT-DATE.                   
016500         10  WS-DN-YYYY              PIC 9(04).                           
016600         10  WS-DN-MM                PIC 9(02).                           
016700         10  WS-DN-DD                PIC 9(02).                           
016800     05  WS-DN-RESULT                PIC S9(09) COMP-3.                   
016900     05  WS-DN-Q4                    PIC S9(05) COMP-3.                   
017000     05  WS-DN-Q100                  PIC S9(05) COMP-3.                   
017100     05  WS-DN-Q400                  PIC S9(05) COMP-3.                   
017200     05  WS-DN-LEAP-DAYS             PIC S9(05) COMP-3.                   
017300     05  WS-DN-MONTH-SUM             PIC S9(05) COMP-3.                   
017400*                                                                         
017500*    SCRATCH SUBSCRIPT AND YEAR-LESS-1 WORK FOR THE DAY-NUMBER            
017600*    AND LEAP-YEAR ROUTINES - KEPT AS STANDALONE 77'S, NOT                
017700*    NESTED IN THE WORK RECORDS, PER SHOP CONVENTION.                     
017800 77  WS-DN-YEAR-LESS-1               PIC S9(05) COMP-3.                   
017900 77  WS-DN-MONTH-IX                  PIC S9(02) COMP-3.                   
018000*                                                                         
018100 01  WS-LEAP-CHECK-WORK.                                                  
018200     05  WS-LEAP-Q4                  PIC S9(05) COMP-3.                   
018300     05  WS-LEAP-R4                  PIC S9(05) COMP-3.                   
018400     05  WS-LEAP-Q100                PIC S9(05) COMP-3.                   
018500     05  WS-LEAP-R100                PIC S9(05) COMP-3.                   
018600     05  WS-LEAP-Q400                PIC S9(05) COMP-3.                   
018700     05  WS-LEAP-R400                PIC S9(05) COMP-3.                   
018800*                                                                         
018900 77  WS-LEAP-CHECK-YEAR              PIC 9(04).                           
019000*                                                                         
019100 01  WS-MESSAGE-WORK.                                                     
019200     05  WS-ERR-MSG-1                PIC X(35) VALUE SPACES.              
019300     05  WS-ERR-MSG-2                PIC X(08) VALUE SPACES.              
019400*                                                                         
019500 COPY RCDATWRK.                                                           
019600*                                                                         
019700 COPY RCPRPREC.                                                           
019800*                                                                         
019900 COPY RCSCHREQ.                                                           
020000*                                                                         
020100 01  RPT-HEADING-LINE.                                                    
020200     05  FILLER                      PIC X(04) VALUE SPACES.              
020300     05  FILLER                      PIC X(46) VALUE                      
020400              'RENTCONTROL - RENT PRORATION SCHEDULE REPORT'.             
020500     05  FILLER                      PIC X(82) VALUE SPACES.              
020600*                                                                         
020700 01  RPT-ERROR-LINE.                                                      
020800     05  FILLER                      PIC X(04) VALUE SPACES.              
020900     05  FILLER                      PIC X(10) VALUE '*** ERR *'.         
021000     05  RPT-ERR-KEY                 PIC 9(08).                           
021100     05  FILLER                      PIC X(02) VALUE SPACES.              
021200     05  RPT-ERR-TEXT-1              PIC X(35).                           
021300     05  FILLER                      PIC X(02) VALUE SPACES.              
021400     05  RPT-ERR-TEXT-2              PIC X(08).                           
021500     05  FILLER                      PIC X(63) VALUE SPACES.              
021600*                                                                         
021700 COPY RCSCHLIN.                                                           
021800****************************************************************          
021900 PROCEDURE DIVISION.                                                      
022000****************************************************************          
022100 000-MAIN-CONTROL.                                                        
022200     PERFORM 700-OPEN-FILES          THRU 700-EXIT.                       
022300     PERFORM 710-LOAD-PROPERTY-TBL   THRU 710-EXIT.                       
022400     PERFORM 800-WRITE-REPORT-HDGS   THRU 800-EXIT.                       
022500     PERFORM 720-READ-REQUEST-FILE   THRU 720-EXIT.                       
022600     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT                        
022700             UNTIL WS-REQFILE-DONE.                                       
022800     PERFORM 900-WRITE-RUN-TOTALS    THRU 900-EXIT.                       
022900     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.                       
023000     STOP RUN.                                                            
023100 000-EXIT.                                                                
023200     EXIT.                                                                
023300*                                                                         
023400 100-PROCESS-ONE-REQUEST.                                                 
023500     ADD 1 TO WS-REQUEST-COUNT.                                           
023600     PERFORM 200-VALIDATE-SCHEDULE-REQUEST THRU 200-EXIT.                 
023700     IF WS-REQUEST-IS-OK                                                  
023800         PERFORM 300-BUILD-MONTH-TABLE      THRU 300-EXIT                 
023900         PERFORM 500-WRITE-SCHEDULE-REPORT  THRU 500-EXIT                 
024000         PERFORM 600-WRITE-SCHEDULE-TRAILER THRU 600-EXIT                 
024100         ADD 1 TO WS-SCHEDULE-COUNT                                       
024200     END-IF.                                                              
024300     PERFORM 720-READ-REQUEST-FILE THRU 720-EXIT.                         
024400 100-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700 200-VALIDATE-SCHEDULE-REQUEST.                                           
024800*    STEP 1 OF THE PRORATION RULE - BOTH DATES PRESENT, END NOT           
024900*    BEFORE START, AND A USABLE MONTHLY RENT FIGURE.  A BAD               
025000*    REQUEST MAY DRAW MORE THAN ONE ERROR LINE.                           
025100     MOVE 'Y' TO WS-REQUEST-OK-SW.                                        
025200     IF RCSR-START-DATE = 0 OR RCSR-END-DATE = 0                          
025300         MOVE 'N' TO WS-REQUEST-OK-SW                                     
025400         MOVE 'START OR END DATE MISSING' TO WS-ERR-MSG-1                 
025500         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT                     
025600     END-IF.                                                              
025700     IF RCSR-START-DATE NOT = 0 AND RCSR-END-DATE NOT = 0                 
025800        AND RCSR-END-DATE < RCSR-START-DATE                               
025900         MOVE 'N' TO WS-REQUEST-OK-SW                                     
026000         MOVE 'END DATE BEFORE START DATE' TO WS-ERR-MSG-1                
026100         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT                     
026200     END-IF.                                                              
026300     IF RCSR-RENT NOT > 0                                                 
026400         PERFORM 210-LOOKUP-PROPERTY-RENT THRU 210-EXIT                   
026500         IF NOT WS-PROPERTY-IS-FOUND                                      
026600             MOVE 'N' TO WS-REQUEST-OK-SW                                 
026700             MOVE 'NO RENT AND PROPERTY NOT FOUND'                        
026800                                       TO WS-ERR-MSG-1                    
026900             PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT                 
027000         END-IF                                                           
027100     END-IF.                                                              
027200     IF RCSR-RENT NOT > 0                                                 
027300         MOVE 'N' TO WS-REQUEST-OK-SW                                     
027400         MOVE 'MONTHLY RENT MUST BE > 0' TO WS-ERR-MSG-1                  
027500         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT                     
027600     END-IF.                                                              
027700 200-EXIT.                                                                
027800     EXIT.                                                                
027900*                                                                         
028000 210-LOOKUP-PROPERTY-RENT.                                                
028100     MOVE 'N' TO WS-PROPERTY-FOUND-SW.                                    
028200     IF WS-MAX-PROPERTY-USED > 0                                          
028300         PERFORM 211-COMPARE-PROPERTY-KEY THRU 211-EXIT                   
028400                 VARYING WS-PROPERTY-IX FROM 1 BY 1                       
028500                 UNTIL WS-PROPERTY-IX > WS-MAX-PROPERTY-USED              
028600                    OR WS-PROPERTY-IS-FOUND                               
028700     END-IF.                                                              
028800 210-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100 211-COMPARE-PROPERTY-KEY.                                                
029200     IF WS-PROPERTY-ID(WS-PROPERTY-IX) = RCSR-PROPERTY-ID                 
029300         MOVE 'Y' TO WS-PROPERTY-FOUND-SW                                 
029400         MOVE WS-PROPERTY-PRICE(WS-PROPERTY-IX) TO RCSR-RENT              
029500     END-IF.                                                              
029600 211-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900 299-REPORT-BAD-REQUEST.                                                  
030000     ADD 1 TO WS-REQUEST-ERRORS.                                          
030100     MOVE RCSR-START-DATE TO RPT-ERR-KEY.                                 
030200     MOVE WS-ERR-MSG-1    TO RPT-ERR-TEXT-1.                              
030300     MOVE WS-ERR-MSG-2    TO RPT-ERR-TEXT-2.                              
030400     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
030500 299-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800 300-BUILD-MONTH-TABLE.                                                   
030900*    WALKS EVERY CALENDAR MONTH FROM THE MONTH CONTAINING START           
031000*    THROUGH THE MONTH CONTAINING END - STEP 3 OF THE RULE.               
031100     MOVE 0   TO WS-MONTH-COUNT.                                          
031200     MOVE 0   TO WS-GRAND-TOTAL.                                          
031300     MOVE 'N' TO WS-MONTH-DONE-SW.                                        
031400     MOVE RCSR-START-DATE TO WS-DN-INPUT-DATE.                            
031500     MOVE WS-DN-YYYY      TO WS-CURSOR-YEAR.                              
031600     MOVE WS-DN-MM        TO WS-CURSOR-MONTH.                             
031700     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.                           
031800     MOVE WS-DN-RESULT TO WS-TOTAL-DAYNO-1.                               
031900     MOVE RCSR-END-DATE TO WS-DN-INPUT-DATE.                              
032000     MOVE WS-DN-YYYY     TO WS-END-YEAR.                                  
032100     MOVE WS-DN-MM       TO WS-END-MONTH.                                 
032200     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.                           
032300     MOVE WS-DN-RESULT TO WS-TOTAL-DAYNO-2.                               
032400     COMPUTE WS-TOTAL-DAYS =                                              
032500         WS-TOTAL-DAYNO-2 - WS-TOTAL-DAYNO-1 + 1.                         
032600     PERFORM 310-BUILD-ONE-MONTH THRU 310-EXIT                            
032700             UNTIL WS-MONTH-IS-DONE.                                      
032800 300-EXIT.                                                                
032900     EXIT.                                                                
033000*                                                                         
033100 310-BUILD-ONE-MONTH.                                                     
033200*    ONE PASS OF THE CALENDAR-MONTH WALK.  A MONTH WITH NO                
033300*    OVERLAP AGAINST THE REQUESTED PERIOD GETS NO ROW (RC-118).           
033400     PERFORM 320-SET-MONTH-BOUNDS  THRU 320-EXIT.                         
033500     PERFORM 330-SET-BILLED-PERIOD THRU 330-EXIT.                         
033600     IF WS-BILLED-DAYS > 0                                                
033700         ADD 1 TO WS-MONTH-COUNT                                          
033800         SET WS-MONTH-IX TO WS-MONTH-COUNT                                
033900         PERFORM 400-CALC-MONTH-AMOUNT THRU 400-EXIT                      
034000     END-IF.                                                              
034100     PERFORM 340-ADVANCE-CURSOR THRU 340-EXIT.                            
034200 310-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 320-SET-MONTH-BOUNDS.                                                    
034600*    FIRST AND LAST CALENDAR DAY OF THE CURSOR MONTH.                     
034700     MOVE WS-CURSOR-YEAR TO WS-LEAP-CHECK-YEAR.                           
034800     PERFORM 960-CHECK-LEAP-YEAR THRU 960-EXIT.                           
034900     COMPUTE WS-MONTH-FIRST-DAY =                                         
035000         (WS-CURSOR-YEAR * 10000) + (WS-CURSOR-MONTH * 100) + 1.          
035100     MOVE RCDW-DAYS-IN-MONTH(WS-CURSOR-MONTH)                             
035200                              TO WS-DAYS-IN-THIS-MONTH.                   
035300     COMPUTE WS-MONTH-LAST-DAY =                                          
035400         (WS-CURSOR-YEAR * 10000) + (WS-CURSOR-MONTH * 100)               
035500             + WS-DAYS-IN-THIS-MONTH.                                     
035600 320-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900 330-SET-BILLED-PERIOD.                                                   
036000*    PERIOD-START = LATER OF (FIRST OF MONTH, REQUEST START).             
036100*    PERIOD-END   = EARLIER OF (LAST OF MONTH, REQUEST END).              
036200     IF WS-MONTH-FIRST-DAY > RCSR-START-DATE                              
036300         MOVE WS-MONTH-FIRST-DAY TO WS-PERIOD-FROM                        
036400     ELSE                                                                 
036500         MOVE RCSR-START-DATE    TO WS-PERIOD-FROM                        
036600     END-IF.                                                              
036700     IF WS-MONTH-LAST-DAY < RCSR-END-DATE                                 
036800         MOVE WS-MONTH-LAST-DAY  TO WS-PERIOD-TO                          
036900     ELSE                                                                 
037000         MOVE RCSR-END-DATE      TO WS-PERIOD-TO                          
037100     END-IF.                                                              
037200     IF WS-PERIOD-FROM > WS-PERIOD-TO                                     
037300         MOVE 0 TO WS-BILLED-DAYS                                         
037400     ELSE                                                                 
037500         MOVE WS-PERIOD-FROM TO WS-DN-INPUT-DATE                          
037600         PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT                        
037700         MOVE WS-DN-RESULT TO WS-DAYNO-FROM                               
037800         MOVE WS-PERIOD-TO   TO WS-DN-INPUT-DATE                          
037900         PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT                        
038000         MOVE WS-DN-RESULT TO WS-DAYNO-TO                                 
038100         COMPUTE WS-BILLED-DAYS =                                         
038200             WS-DAYNO-TO - WS-DAYNO-FROM + 1                              
038300     END-IF.                                                              
038400 330-EXIT.                                                                
038500     EXIT.                                                                
038600*                                                                         
038700 340-ADVANCE-CURSOR.                                                      
038800     IF WS-CURSOR-MONTH = 12                                              
038900         MOVE 1 TO WS-CURSOR-MONTH                                        
039000         ADD 1  TO WS-CURSOR-YEAR                                         
039100     ELSE                                                                 
039200         ADD 1  TO WS-CURSOR-MONTH                                        
039300     END-IF.                                                              
039400     IF WS-CURSOR-YEAR > WS-END-YEAR                                      
039500         MOVE 'Y' TO WS-MONTH-DONE-SW                                     
039600     ELSE                                                                 
039700         IF WS-CURSOR-YEAR = WS-END-YEAR                                  
039800            AND WS-CURSOR-MONTH > WS-END-MONTH                            
039900             MOVE 'Y' TO WS-MONTH-DONE-SW                                 
040000         END-IF                                                           
040100     END-IF.                                                              
040200 340-EXIT.                                                                
040300     EXIT.                                                                
040400*                                                                         
040500 400-CALC-MONTH-AMOUNT.                                                   
040600*    STEP 3 OF THE PRORATION RULE - DAILY RATE CARRIED TO FOUR            
040700*    DECIMAL PLACES BEFORE ROUNDING TO MONEY (RC-158).                    
040800     COMPUTE WS-DAILY-RATE ROUNDED =                                      
040900         RCSR-RENT / WS-DAYS-IN-THIS-MONTH.                               
041000     COMPUTE WS-MONTH-AMT-CALC ROUNDED =                                  
041100         WS-DAILY-RATE * WS-BILLED-DAYS.                                  
041200     ADD WS-MONTH-AMT-CALC TO WS-GRAND-TOTAL.                             
041300     MOVE WS-CURSOR-MONTH TO WS-MLW-MM.                                   
041400     MOVE WS-CURSOR-YEAR  TO WS-MLW-YYYY.                                 
041500     MOVE WS-MONTH-LABEL-WORK                                             
041600                       TO WS-MONTH-LABEL(WS-MONTH-IX).                    
041700     MOVE WS-PERIOD-FROM TO WS-MONTH-PERIOD-FROM(WS-MONTH-IX).            
041800     MOVE WS-PERIOD-TO   TO WS-MONTH-PERIOD-TO(WS-MONTH-IX).              
041900     MOVE WS-BILLED-DAYS TO WS-MONTH-DAYS-BILLED(WS-MONTH-IX).            
042000     MOVE WS-MONTH-AMT-CALC                                               
042100                       TO WS-MONTH-AMOUNT(WS-MONTH-IX).                   
042200 400-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 500-WRITE-SCHEDULE-REPORT.                                               
042600     IF WS-MONTH-COUNT > 0                                                
042700         PERFORM 510-WRITE-ONE-MONTH-LINE THRU 510-EXIT                   
042800                 VARYING WS-MONTH-IX FROM 1 BY 1                          
042900                 UNTIL WS-MONTH-IX > WS-MONTH-COUNT                       
043000     END-IF.                                                              
043100 500-EXIT.                                                                
043200     EXIT.                                                                
043300*                                                                         
043400 510-WRITE-ONE-MONTH-LINE.                                                
043500     MOVE WS-MONTH-LABEL(WS-MONTH-IX) TO RCSL-MONTH-LABEL.                
043600     MOVE WS-MONTH-PERIOD-FROM(WS-MONTH-IX)                               
043700                                       TO RCSL-PERIOD-FROM-ED.            
043800     MOVE WS-MONTH-PERIOD-TO(WS-MONTH-IX)                                 
043900                                       TO RCSL-PERIOD-TO-ED.              
044000     MOVE WS-MONTH-DAYS-BILLED(WS-MONTH-IX)                               
044100                                       TO RCSL-DAYS-BILLED-ED.            
044200     MOVE WS-MONTH-AMOUNT(WS-MONTH-IX) TO RCSL-AMOUNT-ED.                 
044300     WRITE REPORT-RECORD FROM RC-SCHEDULE-DETAIL-LINE.                    
044400 510-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700 600-WRITE-SCHEDULE-TRAILER.                                              
044800     MOVE 'TOTAL PERIOD DAYS' TO RCST-LABEL.                              
044900     MOVE WS-TOTAL-DAYS TO RCST-VALUE-ED.                                 
045000     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE AFTER 2.           
045100     MOVE 'MONTHS ON SCHEDULE' TO RCST-LABEL.                             
045200     MOVE WS-MONTH-COUNT TO RCST-VALUE-ED.                                
045300     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE.                   
045400     MOVE 'GRAND TOTAL AMOUNT' TO RCST-LABEL.                             
045500     MOVE WS-GRAND-TOTAL TO RCST-VALUE-ED.                                
045600     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE.                   
045700 600-EXIT.                                                                
045800     EXIT.                                                                
045900*                                                                         
046000 700-OPEN-FILES.                                                          
046100     OPEN INPUT  SCHEDULE-REQUEST-FILE.                                   
046200     OPEN INPUT  PROPERTY-FILE.                                           
046300     OPEN OUTPUT REPORT-FILE.                                             
046400 700-EXIT.                                                                
046500     EXIT.                                                                
046600*                                                                         
046700 710-LOAD-PROPERTY-TBL.                                                   
046800     MOVE 'N' TO WS-PROPFILE-EOF-SW.                                      
046900     PERFORM 711-READ-NEXT-PROPERTY THRU 711-EXIT                         
047000             UNTIL WS-PROPFILE-DONE.                                      
047100 710-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400 711-READ-NEXT-PROPERTY.                                                  
047500     READ PROPERTY-FILE INTO RCPR-MASTER-RECORD                           
047600         AT END                                                           
047700             MOVE 'Y' TO WS-PROPFILE-EOF-SW                               
047800         NOT AT END                                                       
047900             ADD 1 TO WS-MAX-PROPERTY-USED                                
048000             SET WS-PROPERTY-IX TO WS-MAX-PROPERTY-USED                   
048100             MOVE RCPR-PROPERTY-ID                                        
048200                          TO WS-PROPERTY-ID(WS-PROPERTY-IX)               
048300             MOVE RCPR-PRICE                                              
048400                          TO WS-PROPERTY-PRICE(WS-PROPERTY-IX)            
048500     END-READ.                                                            
048600 711-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900 720-READ-REQUEST-FILE.                                                   
049000     READ SCHEDULE-REQUEST-FILE INTO RCSR-REQUEST-RECORD                  
049100         AT END                                                           
049200             MOVE 'Y' TO WS-REQFILE-EOF-SW                                
049300     END-READ.                                                            
049400 720-EXIT.                                                                
049500     EXIT.                                                                
049600*                                                                         
049700 790-CLOSE-FILES.                                                         
049800     CLOSE SCHEDULE-REQUEST-FILE.                                         
049900     CLOSE PROPERTY-FILE.                                                 
050000     CLOSE REPORT-FILE.                                                   
050100 790-EXIT.                                                                
050200     EXIT.                                                                
050300*                                                                         
050400 800-WRITE-REPORT-HDGS.                                                   
050500     WRITE REPORT-RECORD FROM RPT-HEADING-LINE AFTER PAGE.                
050600 800-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900 900-WRITE-RUN-TOTALS.                                                    
051000     MOVE 'SCHEDULE REQUESTS READ' TO RCST-LABEL.                         
051100     MOVE WS-REQUEST-COUNT TO RCST-VALUE-ED.                              
051200     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE AFTER 2.           
051300     MOVE 'SCHEDULES CALCULATED' TO RCST-LABEL.                           
051400     MOVE WS-SCHEDULE-COUNT TO RCST-VALUE-ED.                             
051500     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE.                   
051600     MOVE 'REQUESTS IN ERROR' TO RCST-LABEL.                              
051700     MOVE WS-REQUEST-ERRORS TO RCST-VALUE-ED.                             
051800     WRITE REPORT-RECORD FROM RC-SCHEDULE-TRAILER-LINE.                   
051900 900-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200 950-CALC-DAY-NUMBER.                                                     
052300*    CONVERTS WS-DN-INPUT-DATE (YYYYMMDD) INTO A CONTINUOUS DAY           
052400*    NUMBER SO TWO DATES CAN BE SUBTRACTED FOR AN INCLUSIVE DAY           
052500*    COUNT.  NOT A CALENDAR DATE - AN INTERNAL WORK VALUE ONLY.           
052600*    EACH TERM IS DIVIDED SEPARATELY SO THE TRUNCATION HAPPENS            
052700*    PER TERM, NOT ON THE SUM (RC-118).                                   
052800     MOVE WS-DN-YYYY TO WS-LEAP-CHECK-YEAR.                               
052900     PERFORM 960-CHECK-LEAP-YEAR THRU 960-EXIT.                           
053000     COMPUTE WS-DN-YEAR-LESS-1 = WS-DN-YYYY - 1.                          
053100     DIVIDE WS-DN-YEAR-LESS-1 BY 4   GIVING WS-DN-Q4.                     
053200     DIVIDE WS-DN-YEAR-LESS-1 BY 100 GIVING WS-DN-Q100.                   
053300     DIVIDE WS-DN-YEAR-LESS-1 BY 400 GIVING WS-DN-Q400.                   
053400     COMPUTE WS-DN-LEAP-DAYS =                                            
053500         WS-DN-Q4 - WS-DN-Q100 + WS-DN-Q400.                              
053600     COMPUTE WS-DN-RESULT =                                               
053700         (WS-DN-YEAR-LESS-1 * 365) + WS-DN-LEAP-DAYS + WS-DN-DD.          
053800     MOVE 0 TO WS-DN-MONTH-SUM.                                           
053900     IF WS-DN-MM > 1                                                      
054000         PERFORM 951-SUM-MONTH-DAYS THRU 951-EXIT                         
054100                 VARYING WS-DN-MONTH-IX FROM 1 BY 1                       
054200                 UNTIL WS-DN-MONTH-IX >= WS-DN-MM                         
054300     END-IF.                                                              
054400     ADD WS-DN-MONTH-SUM TO WS-DN-RESULT.                                 
054500 950-EXIT.                                                                
054600     EXIT.                                                                
054700*                                                                         
054800 951-SUM-MONTH-DAYS.                                                      
054900     ADD RCDW-DAYS-IN-MONTH(WS-DN-MONTH-IX) TO WS-DN-MONTH-SUM.           
055000 951-EXIT.                                                                
055100     EXIT.                                                                
055200*                                                                         
055300 960-CHECK-LEAP-YEAR.                                                     
055400*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4, EXCEPT ON A           
055500*    CENTURY YEAR UNLESS ALSO DIVISIBLE BY 400.  BUMPS THE                
055600*    SHARED DAYS-IN-MONTH TABLE'S FEBRUARY ENTRY FOR THE YEAR             
055700*    JUST CHECKED.                                                        
055800     DIVIDE WS-LEAP-CHECK-YEAR BY 4                                       
055900                        GIVING WS-LEAP-Q4   REMAINDER WS-LEAP-R4.         
056000     DIVIDE WS-LEAP-CHECK-YEAR BY 100 GIVING WS-LEAP-Q100                 
056100                        REMAINDER WS-LEAP-R100.                           
056200     DIVIDE WS-LEAP-CHECK-YEAR BY 400 GIVING WS-LEAP-Q400                 
056300                        REMAINDER WS-LEAP-R400.                           
056400     MOVE 'N' TO RCDW-LEAP-YEAR-SW.                                       
056500     IF WS-LEAP-R400 = 0                                                  
056600         MOVE 'Y' TO RCDW-LEAP-YEAR-SW                                    
056700     ELSE                                                                 
056800         IF WS-LEAP-R4 = 0 AND WS-LEAP-R100 NOT = 0                       
056900             MOVE 'Y' TO RCDW-LEAP-YEAR-SW                                
057000         END-IF                                                           
057100     END-IF.                                                              
057200     IF RCDW-IS-LEAP-YEAR                                                 
057300         MOVE 29 TO RCDW-DAYS-IN-MONTH(2)                                 
057400     ELSE                                                                 
057500         MOVE 28 TO RCDW-DAYS-IN-MONTH(2)                                 
057600     END-IF.                                                              
057700 960-EXIT.                                                                
057800     EXIT.                                                                
