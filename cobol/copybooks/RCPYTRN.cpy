000100*****************************************************************         
000200*    RCPYTRN  -  RENTCONTROL PAYMENT POSTING TRANSACTION        *         
000300*                                                                *        
000400*    ONE RECORD PER ADD/UPDATE/DELETE/FIND REQUEST AGAINST THE  *         
000500*    PAYMENT FILE.  RCPY-TRAN-QUERY CARRIES THE SEARCH STRING   *         
000600*    FOR A FIND TRANSACTION AND IS SPACES OTHERWISE.            *         
000700*****************************************************************         
000800 01  RCPY-TRAN-RECORD.                                                    
000900     05  RCPY-TRAN-CODE                  PIC X(06).                       
001000         88  RCPY-ADD-TRAN                   VALUE 'ADD   '.              
001100         88  RCPY-UPDATE-TRAN                VALUE 'UPDATE'.              
001200         88  RCPY-DELETE-TRAN                VALUE 'DELETE'.              
001300         88  RCPY-FIND-TRAN                  VALUE 'FIND  '.              
001400     05  RCPY-TRAN-KEY                   PIC X(08).                       
001500     05  RCPY-TRAN-CONTRACT              PIC X(08).                       
001600     05  RCPY-TRAN-PAY-DATE              PIC 9(08).                       
001700     05  RCPY-TRAN-AMOUNT                PIC S9(9)V99 COMP-3.             
001800     05  RCPY-TRAN-TYPE                  PIC X(01).                       
001900     05  RCPY-TRAN-NOTES                 PIC X(60).                       
002000     05  RCPY-TRAN-QUERY                 PIC X(40).                       
002100     05  FILLER                          PIC X(04).                       
