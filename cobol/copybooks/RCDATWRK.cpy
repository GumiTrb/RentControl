000100*****************************************************************         
000200*    RCDATWRK  -  RENTCONTROL COMMON DATE WORK AREA             *         
000300*                                                                *        
000400*    SHARED BY EVERY RENTCONTROL PROGRAM THAT COMPARES DATES,   *         
000500*    APPLIES THE CONTRACT TERMINATION RULE, OR WALKS CALENDAR   *         
000600*    MONTHS FOR THE PRORATION SCHEDULE.  ==TAG== IS THE ONLY    *         
000700*    RESERVED WORD - NO REPLACING NEEDED, ONE COPY PER PROGRAM. *         
000800*****************************************************************         
000900 01  RC-DATE-WORK-AREA.                                                   
001000     05  RCDW-TODAY-DATE                 PIC 9(08).                       
001100     05  RCDW-TODAY-DATE-R REDEFINES RCDW-TODAY-DATE.                     
001200         10  RCDW-TODAY-YYYY             PIC 9(04).                       
001300         10  RCDW-TODAY-MM               PIC 9(02).                       
001400         10  RCDW-TODAY-DD               PIC 9(02).                       
001500     05  RCDW-WORK-DATE-1                PIC 9(08).                       
001600     05  RCDW-WORK-DATE-1-R REDEFINES RCDW-WORK-DATE-1.                   
001700         10  RCDW-WD1-YYYY               PIC 9(04).                       
001800         10  RCDW-WD1-MM                 PIC 9(02).                       
001900         10  RCDW-WD1-DD                 PIC 9(02).                       
002000     05  RCDW-WORK-DATE-2                PIC 9(08).                       
002100     05  RCDW-WORK-DATE-2-R REDEFINES RCDW-WORK-DATE-2.                   
002200         10  RCDW-WD2-YYYY               PIC 9(04).                       
002300         10  RCDW-WD2-MM                 PIC 9(02).                       
002400         10  RCDW-WD2-DD                 PIC 9(02).                       
002500*                                                                         
002600*    CALENDAR DAYS-IN-MONTH TABLE - FEBRUARY IS LOADED AS 28    *         
002700*    AND BUMPED TO 29 IN 900-CHECK-LEAP-YEAR WHEN NEEDED.       *         
002800     05  RCDW-DAYS-IN-MONTH-TABLE.                                        
002900         10  FILLER                      PIC 9(02) VALUE 31.              
003000         10  FILLER                      PIC 9(02) VALUE 28.              
003100         10  FILLER                      PIC 9(02) VALUE 31.              
003200         10  FILLER                      PIC 9(02) VALUE 30.              
003300         10  FILLER                      PIC 9(02) VALUE 31.              
003400         10  FILLER                      PIC 9(02) VALUE 30.              
003500         10  FILLER                      PIC 9(02) VALUE 31.              
003600         10  FILLER                      PIC 9(02) VALUE 31.              
003700         10  FILLER                      PIC 9(02) VALUE 30.              
003800         10  FILLER                      PIC 9(02) VALUE 31.              
003900         10  FILLER                      PIC 9(02) VALUE 30.              
004000         10  FILLER                      PIC 9(02) VALUE 31.              
004100     05  RCDW-DAYS-IN-MONTH REDEFINES RCDW-DAYS-IN-MONTH-TABLE            
004200                                     PIC 9(02) OCCURS 12 TIMES.           
004300     05  RCDW-LEAP-YEAR-SW               PIC X(01) VALUE 'N'.             
004400         88  RCDW-IS-LEAP-YEAR               VALUE 'Y'.                   
004500     05  RCDW-DAY-COUNT-WORK            PIC S9(05) COMP-3 VALUE 0.        
004600     05  RCDW-JULIAN-WORK-1             PIC S9(07) COMP-3 VALUE 0.        
004700     05  RCDW-JULIAN-WORK-2             PIC S9(07) COMP-3 VALUE 0.        
004800     05  FILLER                          PIC X(04).                       
