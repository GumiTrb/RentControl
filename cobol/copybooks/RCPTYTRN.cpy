000100*****************************************************************         
000200*    RCPTYTRN  -  RENTCONTROL PARTY MAINTENANCE TRANSACTION     *         
000300*                                                                *        
000400*    COMMON TRANSACTION ENVELOPE FOR TENANT AND LANDLORD         *        
000500*    MAINTENANCE RUNS.  ONE RECORD PER ADD/UPDATE/DELETE/FIND    *        
000600*    REQUEST.  RCTRN-QUERY CARRIES THE SEARCH STRING FOR A       *        
000700*    FIND TRANSACTION AND IS SPACES OTHERWISE.                   *        
000800*    COPY REPLACING ==TAG== BY THE 4-CHAR MASTER PREFIX, E.G.    *        
000900*         COPY RCPTYTRN REPLACING ==TAG== BY ==RCTN==.           *        
001000*****************************************************************         
001100 01  ==TAG==-TRAN-RECORD.                                                 
001200     05  ==TAG==-TRAN-CODE               PIC X(06).                       
001300         88  ==TAG==-ADD-TRAN                VALUE 'ADD   '.              
001400         88  ==TAG==-UPDATE-TRAN             VALUE 'UPDATE'.              
001500         88  ==TAG==-DELETE-TRAN             VALUE 'DELETE'.              
001600         88  ==TAG==-FIND-TRAN               VALUE 'FIND  '.              
001700     05  ==TAG==-TRAN-KEY                PIC X(08).                       
001800     05  ==TAG==-TRAN-NAME               PIC X(40).                       
001900     05  ==TAG==-TRAN-PHONE              PIC X(20).                       
002000     05  ==TAG==-TRAN-EMAIL              PIC X(40).                       
002100     05  ==TAG==-TRAN-NOTES              PIC X(60).                       
002200     05  ==TAG==-TRAN-QUERY              PIC X(40).                       
002300     05  FILLER                          PIC X(04).                       
