000100*****************************************************************         
000200*    RCSCHLIN  -  RENTCONTROL PRORATION SCHEDULE PRINT LINE     *         
000300*****************************************************************         
000400 01  RC-SCHEDULE-DETAIL-LINE.                                             
000500     05  FILLER                          PIC X(04) VALUE SPACES.          
000600     05  RCSL-MONTH-LABEL                PIC X(07).                       
000700     05  FILLER                          PIC X(04) VALUE SPACES.          
000800     05  RCSL-PERIOD-FROM-ED             PIC 9(4)/99/99.                  
000900     05  FILLER                          PIC X(03) VALUE ' - '.           
001000     05  RCSL-PERIOD-TO-ED               PIC 9(4)/99/99.                  
001100     05  FILLER                          PIC X(04) VALUE SPACES.          
001200     05  RCSL-DAYS-BILLED-ED             PIC ZZ9.                         
001300     05  FILLER                          PIC X(05) VALUE SPACES.          
001400     05  RCSL-AMOUNT-ED                  PIC ZZZ,ZZZ,ZZ9.99-.             
001500     05  FILLER                          PIC X(35) VALUE SPACES.          
001600 01  RC-SCHEDULE-TRAILER-LINE.                                            
001700     05  FILLER                          PIC X(04) VALUE SPACES.          
001800     05  RCST-LABEL                      PIC X(30).                       
001900     05  RCST-VALUE-ED                   PIC Z,ZZZ,ZZ9.99-.               
002000     05  FILLER                          PIC X(30) VALUE SPACES.          
