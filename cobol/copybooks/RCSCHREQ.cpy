000100*****************************************************************         
000200*    RCSCHREQ  -  RENTCONTROL PRORATION SCHEDULE REQUEST        *         
000300*                                                                *        
000400*    ONE RECORD PER SCHEDULE TO BE CALCULATED.  RCSR-RENT IS    *         
000500*    OPTIONAL - WHEN ZERO THE CALCULATOR LOOKS UP THE PRICE OF  *         
000600*    RCSR-PROPERTY-ID ON THE PROPERTY MASTER AND USES THAT.     *         
000700*****************************************************************         
000800 01  RCSR-REQUEST-RECORD.                                                 
000900     05  RCSR-START-DATE                 PIC 9(08).                       
001000     05  RCSR-END-DATE                   PIC 9(08).                       
001100     05  RCSR-PROPERTY-ID                PIC X(08).                       
001200     05  RCSR-RENT                       PIC S9(9)V99 COMP-3.             
001300     05  FILLER                          PIC X(10).                       
