000100*****************************************************************         
000200*    RCCTRREC  -  RENTCONTROL RENTAL CONTRACT MASTER RECORD     *         
000300*                                                                *        
000400*    LINKS ONE TENANT, ONE LANDLORD AND ONE PROPERTY.  STATUS   *         
000500*    CODE AND DEBT AMOUNT ARE MAINTAINED BY RCSTLCLC EACH TIME  *         
000600*    A PAYMENT IS POSTED, AND BY THE END-DATE TERMINATION RULE  *         
000700*    APPLIED IN RCCTMNT1.                                       *         
000800*****************************************************************         
000900 01  RCCT-MASTER-RECORD.                                                  
001000     05  RCCT-CONTRACT-ID                PIC X(08).                       
001100     05  RCCT-TENANT-ID                  PIC X(08).                       
001200     05  RCCT-LANDLORD-ID                PIC X(08).                       
001300     05  RCCT-PROPERTY-ID                PIC X(08).                       
001400     05  RCCT-START-DATE                 PIC 9(08).                       
001500     05  RCCT-START-DATE-R REDEFINES RCCT-START-DATE.                     
001600         10  RCCT-START-YYYY             PIC 9(04).                       
001700         10  RCCT-START-MM               PIC 9(02).                       
001800         10  RCCT-START-DD               PIC 9(02).                       
001900     05  RCCT-END-DATE                   PIC 9(08).                       
002000     05  RCCT-END-DATE-R REDEFINES RCCT-END-DATE.                         
002100         10  RCCT-END-YYYY               PIC 9(04).                       
002200         10  RCCT-END-MM                 PIC 9(02).                       
002300         10  RCCT-END-DD                 PIC 9(02).                       
002400     05  RCCT-MONTHLY-RENT               PIC S9(9)V99 COMP-3.             
002500     05  RCCT-STATUS-CODE                PIC X(01).                       
002600         88  RCCT-STATUS-ACTIVE              VALUE 'A'.                   
002700         88  RCCT-STATUS-PAID                VALUE 'P'.                   
002800         88  RCCT-STATUS-DEBT                VALUE 'D'.                   
002900         88  RCCT-STATUS-TERMINATED          VALUE 'T'.                   
003000     05  RCCT-DEBT-AMOUNT                PIC S9(9)V99 COMP-3.             
003100     05  FILLER                          PIC X(06).                       
