000100*****************************************************************         
000200*    RCPRTRN  -  RENTCONTROL PROPERTY MAINTENANCE TRANSACTION   *         
000300*                                                                *        
000400*    ONE RECORD PER ADD/UPDATE/DELETE/FIND REQUEST AGAINST THE  *         
000500*    PROPERTY MASTER.  RCPR-TRAN-QUERY CARRIES THE SEARCH       *         
000600*    STRING FOR A FIND TRANSACTION AND IS SPACES OTHERWISE.     *         
000700*****************************************************************         
000800 01  RCPR-TRAN-RECORD.                                                    
000900     05  RCPR-TRAN-CODE                  PIC X(06).                       
001000         88  RCPR-ADD-TRAN                   VALUE 'ADD   '.              
001100         88  RCPR-UPDATE-TRAN                VALUE 'UPDATE'.              
001200         88  RCPR-DELETE-TRAN                VALUE 'DELETE'.              
001300         88  RCPR-FIND-TRAN                  VALUE 'FIND  '.              
001400     05  RCPR-TRAN-KEY                   PIC X(08).                       
001500     05  RCPR-TRAN-TITLE                 PIC X(40).                       
001600     05  RCPR-TRAN-ADDRESS               PIC X(60).                       
001700     05  RCPR-TRAN-AREA                  PIC S9(7)V99 COMP-3.             
001800     05  RCPR-TRAN-PRICE                 PIC S9(9)V99 COMP-3.             
001900     05  RCPR-TRAN-NOTES                 PIC X(60).                       
002000     05  RCPR-TRAN-QUERY                 PIC X(40).                       
002100     05  FILLER                          PIC X(04).                       
