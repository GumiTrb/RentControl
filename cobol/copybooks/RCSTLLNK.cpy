000100*****************************************************************         
000200*    RCSTLLNK  -  RCSTLCLC CALL INTERFACE                       *         
000300*                                                                *        
000400*    SHARED BY RCSTLCLC AND EVERY PROGRAM THAT CALLS IT, SO THE *         
000500*    CALLING SEQUENCE ONLY HAS TO BE MAINTAINED IN ONE PLACE.   *         
000600*    RCPYPST1 BUILDS THIS AND CALLS WITH MODE 'S' AFTER EVERY   *         
000700*    PAYMENT ADD/UPDATE/DELETE.  RCCTDTL1 BUILDS THIS AND CALLS *         
000800*    WITH MODE 'B' TO GET A BALANCE FIGURE ONLY.                *         
000900*                                                                *        
001000*    02/06/02  R.MERCER  RC-199  ADDED TOTAL-SOURCE-SW AND       *        
001100*                                CALLER-PAID-TOTAL SO RCPYPST1  *         
001200*                                CAN HAND OVER THE RENT-PAID     *        
001300*                                TOTAL IT ALREADY HAS IN ITS     *        
001400*                                OWN PAYMENT TABLE INSTEAD OF    *        
001500*                                RCSTLCLC RE-READING THE         *        
001600*                                PAYMENT FILE - THE ON-DISK      *        
001700*                                FILE ISN'T REWRITTEN UNTIL THE  *        
001800*                                END OF THE RUN SO IT WAS        *        
001900*                                MISSING PAYMENTS POSTED         *        
002000*                                EARLIER IN THE SAME RUN.        *        
002100*****************************************************************         
002200 01  RCSTL-LINKAGE-REC.                                                   
002300     05  RCSTL-CALC-MODE             PIC X(01).                           
002400         88  RCSTL-MODE-SETTLEMENT       VALUE 'S'.                       
002500         88  RCSTL-MODE-BALANCE-ONLY     VALUE 'B'.                       
002600     05  RCSTL-CONTRACT-ID           PIC X(08).                           
002700     05  RCSTL-CONTRACT-FOUND-SW     PIC X(01).                           
002800         88  RCSTL-CONTRACT-IS-FOUND     VALUE 'Y'.                       
002900     05  RCSTL-TODAY-DATE            PIC 9(08).                           
003000     05  RCSTL-END-DATE              PIC 9(08).                           
003100     05  RCSTL-MONTHLY-RENT          PIC S9(9)V99 COMP-3.                 
003200     05  RCSTL-STATUS-CODE           PIC X(01).                           
003300     05  RCSTL-DEBT-AMOUNT           PIC S9(9)V99 COMP-3.                 
003400     05  RCSTL-BALANCE-AMOUNT        PIC S9(9)V99 COMP-3.                 
003500     05  RCSTL-TOTAL-SOURCE-SW       PIC X(01) VALUE SPACES.              
003600         88  RCSTL-TOTAL-FROM-CALLER     VALUE 'C'.                       
003700     05  RCSTL-CALLER-PAID-TOTAL     PIC S9(9)V99 COMP-3.                 
003800     05  FILLER                      PIC X(03).                           
