000100*****************************************************************         
000200*    RCPRPREC  -  RENTCONTROL PROPERTY MASTER RECORD            *         
000300*                                                                *        
000400*    ONE ENTRY PER RENTAL PROPERTY.  AREA AND PRICE ARE HELD    *         
000500*    PACKED, FOLLOWING THIS SHOP'S USUAL PRACTICE FOR MONEY     *         
000600*    AND MEASUREMENT FIELDS (SEE CALCCOST/WRKSFINL CONVENTION). *         
000700*                                                                *        
000800*    03/14/95  D.STOUT  RC-167  ADDED PROPERTY-ID-R/ADDRESS-R   *         
000900*                                REDEFINES AND THE UNIT-STATUS  *         
001000*                                INDICATOR REQUESTED BY THE     *         
001100*                                LEASING DESK FOR THE VACANCY   *         
001200*                                BOARD.                         *         
001300*****************************************************************         
001400 01  RCPR-MASTER-RECORD.                                                  
001500     05  RCPR-PROPERTY-ID                PIC X(08).                       
001600     05  RCPR-PROPERTY-ID-R REDEFINES                                     
001700              RCPR-PROPERTY-ID.                                           
001800         10  RCPR-SITE-CODE                  PIC X(02).                   
001900         10  RCPR-SEQUENCE-NBR               PIC X(06).                   
002000     05  RCPR-TITLE                      PIC X(40).                       
002100     05  RCPR-ADDRESS                    PIC X(60).                       
002200     05  RCPR-ADDRESS-R REDEFINES                                         
002300              RCPR-ADDRESS.                                               
002400         10  RCPR-STREET                     PIC X(30).                   
002500         10  RCPR-CITY                       PIC X(20).                   
002600         10  RCPR-STATE                      PIC X(02).                   
002700         10  FILLER                          PIC X(08).                   
002800     05  RCPR-AREA                       PIC S9(7)V99 COMP-3.             
002900     05  RCPR-PRICE                      PIC S9(9)V99 COMP-3.             
003000     05  RCPR-NOTES                      PIC X(60).                       
003100     05  RCPR-UNIT-STATUS                PIC X(01).                       
003200         88  RCPR-STATUS-VACANT              VALUE 'V'.                   
003300         88  RCPR-STATUS-OCCUPIED            VALUE 'O'.                   
003400         88  RCPR-STATUS-UNDER-REPAIR        VALUE 'R'.                   
003500         88  RCPR-STATUS-OFF-MARKET          VALUE 'X'.                   
003600     05  FILLER                          PIC X(03).                       
