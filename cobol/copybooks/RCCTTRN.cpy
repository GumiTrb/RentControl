000100*****************************************************************         
000200*    RCCTTRN  -  RENTCONTROL CONTRACT MAINTENANCE TRANSACTION   *         
000300*                                                                *        
000400*    ONE RECORD PER ADD/UPDATE/DELETE REQUEST AGAINST THE       *         
000500*    CONTRACT MASTER.  NO FIND CODE - THE ORIGINAL SYSTEM HAS   *         
000600*    NO CONTRACT SEARCH FUNCTION.                                *        
000700*****************************************************************         
000800 01  RCCT-TRAN-RECORD.                                                    
000900     05  RCCT-TRAN-CODE                  PIC X(06).                       
001000         88  RCCT-ADD-TRAN                   VALUE 'ADD   '.              
001100         88  RCCT-UPDATE-TRAN                VALUE 'UPDATE'.              
001200         88  RCCT-DELETE-TRAN                VALUE 'DELETE'.              
001300     05  RCCT-TRAN-KEY                   PIC X(08).                       
001400     05  RCCT-TRAN-TENANT                PIC X(08).                       
001500     05  RCCT-TRAN-LANDLORD              PIC X(08).                       
001600     05  RCCT-TRAN-PROPERTY              PIC X(08).                       
001700     05  RCCT-TRAN-START-DATE            PIC 9(08).                       
001800     05  RCCT-TRAN-END-DATE              PIC 9(08).                       
001900     05  RCCT-TRAN-RENT                  PIC S9(9)V99 COMP-3.             
002000     05  FILLER                          PIC X(06).                       
