000100*****************************************************************         
000200*    RCDTLLIN  -  RENTCONTROL CONTRACT DETAIL PRINT LINES       *         
000300*****************************************************************         
000400 01  RC-DETAIL-HEADER-LINE.                                               
000500     05  FILLER                          PIC X(04) VALUE SPACES.          
000600     05  RCDH-LABEL                      PIC X(20).                       
000700     05  RCDH-VALUE                      PIC X(50).                       
000800     05  FILLER                          PIC X(58) VALUE SPACES.          
000900 01  RC-DETAIL-PAYMENT-LINE.                                              
001000     05  FILLER                          PIC X(08) VALUE SPACES.          
001100     05  RCDP-PAY-DATE-ED                PIC 9(4)/99/99.                  
001200     05  FILLER                          PIC X(04) VALUE SPACES.          
001300     05  RCDP-AMOUNT-ED                  PIC ZZZ,ZZZ,ZZ9.99-.             
001400     05  FILLER                          PIC X(04) VALUE SPACES.          
001500     05  RCDP-TYPE-DESC                  PIC X(12).                       
001600     05  FILLER                          PIC X(50) VALUE SPACES.          
001700 01  RC-DETAIL-NONE-LINE.                                                 
001800     05  FILLER                          PIC X(08) VALUE SPACES.          
001900     05  RCDN-MESSAGE                    PIC X(20)                        
002000                        VALUE 'NO PAYMENTS ON FILE'.                      
002100     05  FILLER                          PIC X(84) VALUE SPACES.          
