000100*****************************************************************         
000200*    RCPTYREC  -  RENTCONTROL PARTY MASTER RECORD               *         
000300*                                                                *        
000400*    COMMON LAYOUT FOR TENANT AND LANDLORD MASTER RECORDS.      *         
000500*    COPY REPLACING ==TAG== BY THE 4-CHAR PREFIX OF THE MASTER  *         
000600*    THAT IS OPENING THE RECORD, E.G.                           *         
000700*         COPY RCPTYREC REPLACING ==TAG== BY ==RCTN==.          *         
000800*         COPY RCPTYREC REPLACING ==TAG== BY ==RCLD==.          *         
000900*                                                                *        
001000*    03/14/95  D.STOUT  RC-166  ADDED NAME-R/PHONE-R REDEFINES  *         
001100*                                AND THE CONTACT-PREF INDICATOR *         
001200*                                FOR THE QUOTE-CARD PRINT WORK. *         
001300*****************************************************************         
001400 01  ==TAG==-MASTER-RECORD.                                               
001500     05  ==TAG==-ID                      PIC X(08).                       
001600     05  ==TAG==-FULL-NAME               PIC X(40).                       
001700     05  ==TAG==-NAME-R REDEFINES                                         
001800              ==TAG==-FULL-NAME.                                          
001900         10  ==TAG==-LAST-NAME               PIC X(20).                   
002000         10  ==TAG==-FIRST-NAME              PIC X(20).                   
002100     05  ==TAG==-PHONE                   PIC X(20).                       
002200     05  ==TAG==-PHONE-R REDEFINES                                        
002300              ==TAG==-PHONE.                                              
002400         10  ==TAG==-PHONE-AREA-CODE         PIC X(03).                   
002500         10  ==TAG==-PHONE-EXCHANGE          PIC X(03).                   
002600         10  ==TAG==-PHONE-LINE-NBR          PIC X(04).                   
002700         10  FILLER                          PIC X(10).                   
002800     05  ==TAG==-EMAIL                   PIC X(40).                       
002900     05  ==TAG==-NOTES                   PIC X(60).                       
003000     05  ==TAG==-CONTACT-PREF            PIC X(01).                       
003100         88  ==TAG==-PREF-IS-PHONE           VALUE 'P'.                   
003200         88  ==TAG==-PREF-IS-EMAIL           VALUE 'E'.                   
003300         88  ==TAG==-PREF-IS-MAIL            VALUE 'M'.                   
003400         88  ==TAG==-PREF-IS-NONE            VALUE 'N'.                   
003500     05  FILLER                          PIC X(03).                       
