000100*****************************************************************         
000200*    RCPAYREC  -  RENTCONTROL PAYMENT MASTER RECORD             *         
000300*                                                                *        
000400*    ONE ENTRY PER PAYMENT POSTED AGAINST A CONTRACT.  PAY-TYPE *         
000500*    'R' (RENT) IS THE ONLY TYPE THAT COUNTS TOWARD SETTLEMENT  *         
000600*    STATUS AND BALANCE - SEE RCSTLCLC.                         *         
000700*****************************************************************         
000800 01  RCPY-MASTER-RECORD.                                                  
000900     05  RCPY-PAYMENT-ID                 PIC X(08).                       
001000     05  RCPY-CONTRACT-ID                PIC X(08).                       
001100     05  RCPY-PAY-DATE                   PIC 9(08).                       
001200     05  RCPY-PAY-DATE-R REDEFINES RCPY-PAY-DATE.                         
001300         10  RCPY-PAY-YYYY               PIC 9(04).                       
001400         10  RCPY-PAY-MM                 PIC 9(02).                       
001500         10  RCPY-PAY-DD                 PIC 9(02).                       
001600     05  RCPY-AMOUNT                     PIC S9(9)V99 COMP-3.             
001700     05  RCPY-PAY-TYPE                   PIC X(01).                       
001800         88  RCPY-TYPE-RENT                  VALUE 'R'.                   
001900         88  RCPY-TYPE-UTILITIES             VALUE 'U'.                   
002000         88  RCPY-TYPE-FINE                  VALUE 'F'.                   
002100         88  RCPY-TYPE-DEPOSIT               VALUE 'D'.                   
002200     05  RCPY-NOTES                      PIC X(60).                       
002300     05  FILLER                          PIC X(04).                       
